000100                                                                          
000200IDENTIFICATION DIVISION.                                                  
000300PROGRAM-ID.    CVALE01.                                                   
000400AUTHOR.        E. RAMIREZ.                                                
000500INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CONVOCATORIAS.                  
000600DATE-WRITTEN.  1990-02-21.                                                
000700DATE-COMPILED.                                                            
000800SECURITY.      USO INTERNO DEL DEPARTAMENTO.                              
000900******************************************************************        
001000* FECHA       : 21/02/1990                                       *        
001100* PROGRAMADOR : E. RAMIREZ (PEDR)                                *        
001200* APLICACION  : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS    *        
001300* PROGRAMA    : CVALE01                                          *        
001400* TIPO        : BATCH                                            *        
001500* DESCRIPCION : PASADA DE ALERTAS.  PARA CADA ALERTA ACTIVA,     *        
001600*             : RECORRE LAS CONVOCATORIAS NUEVAS ACEPTADAS Y     *        
001700*             : CUENTA CUANTAS CUMPLEN TODAS LAS CONDICIONES DE  *        
001800*             : LA ALERTA (ORIGEN, PRESUPUESTO, NO LUCRO,        *        
001900*             : PALABRAS CLAVE, REGIONES, SECTORES).  ACTUALIZA  *        
002000*             : EL CONTADOR HISTORICO DE LA ALERTA.              *        
002100* ARCHIVOS    : ALERTS-IN (ENTRADA), GRANTS-OUT (ENTRADA),       *        
002200*             : ALERTS-OUT (SALIDA)                              *        
002300* PROGRAMA(S) : RUTINA DEBD1R00 PARA ERRORES DE APERTURA         *        
002400******************************************************************        
002500*             H I S T O R I A L   D E   C A M B I O S                     
002600*-----------------------------------------------------------------        
002700* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
002800* ---------- ----------- ---------- --------------------------            
002900* 1990-02-21 PEDR        CV-0042    VERSION ORIGINAL                      
003000* 1993-07-08 RMCH        CV-0058    SE AGREGA CONTADOR HISTORICO          
003100*                                   AL-MATCH-COUNT                        
003200* 1995-05-15 RMCH        CV-0071    SE AGREGA PRUEBA DE SECTORES          
003300* 1998-11-09 PEDR        CV-Y2K01   REVISADO POR Y2K, SIN CAMBIOS         
003400* 2001-08-30 EEDR        CV-0107    SE AGREGAN VISTAS REDEFINES           
003500*                                   PARA DEPURAR EL BUFFER DE             
003600*                                   BUSQUEDA Y LA TABLA DE                
003700*                                   CONVOCATORIAS EN MEMORIA              
003800* 2002-03-04 EEDR        CV-0114    GRAVE: GT-REGISTRO SE HABIA           
003900*                                   QUEDADO EN X(680), 20 BYTES           
004000*                                   MAS CORTO QUE REG-GRANT (700          
004100*                                   BYTES, VER CVGRA01), POR LO           
004200*                                   QUE EL MOVE A GT-REGISTRO(WKS-        
004300*                                   NUM-GRANTS) TRUNCABA LOS              
004400*                                   ULTIMOS 3 BYTES DE GR-REGIONS.        
004500*                                   SE AMPLIA A X(700) Y SE               
004600*                                   CORRIGE EL RELLENO DE                 
004700*                                   GT-REGISTRO-R PARA QUE                
004800*                                   GT-OPEN-FLAG CAIGA EN LA              
004900*                                   POSICION REAL DE GR-OPEN-FLAG         
005000* 2002-03-11 EEDR        CV-0115    LA APERTURA SOLO VERIFICABA EL        
005100*                                   FILE STATUS DE ALERTS-IN; SE          
005200*                                   VERIFICAN LOS TRES ARCHIVOS Y         
005300*                                   SE ENRUTA EL ERROR A LA RUTINA        
005400*                                   DEBD1R00 DEL SISTEMA EN VEZ DE        
005500*                                   DISPLAY/STOP RUN SUELTOS.  SE         
005600*                                   REPONE EL ENCABEZADO ESTANDAR         
005700*                                   DEL DEPARTAMENTO (RECUADRO).          
005800*                                   SE AGREGA WKS-CIFRAS-ALERTA-R         
005900*                                   PARA CUMPLIR EL MINIMO DE             
006000*                                   VISTAS REDEFINES DEL                  
006100*                                   DEPARTAMENTO                          
006200*-----------------------------------------------------------------        
006300ENVIRONMENT DIVISION.                                                     
006400CONFIGURATION SECTION.                                                    
006500SOURCE-COMPUTER. IBM-370.                                                 
006600OBJECT-COMPUTER. IBM-370.                                                 
006700SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                      
006800INPUT-OUTPUT SECTION.                                                     
006900FILE-CONTROL.                                                             
007000     SELECT ALERTS-IN   ASSIGN TO ALERTIN                                 
007100            FILE STATUS IS FS-ALIN FSE-ALIN.                              
007200     SELECT GRANTS-OUT  ASSIGN TO GRANTOUT                                
007300            FILE STATUS IS FS-GROU FSE-GROU.                              
007400     SELECT ALERTS-OUT  ASSIGN TO ALEROUT                                 
007500            FILE STATUS IS FS-ALOU FSE-ALOU.                              
007600DATA DIVISION.                                                            
007700FILE SECTION.                                                             
007800FD  ALERTS-IN                                                             
007900    LABEL RECORDS ARE STANDARD.                                           
00800001  REG-ALERTA-IN.                                                        
008100    COPY CVALR01.                                                         
008200FD  GRANTS-OUT                                                            
008300    LABEL RECORDS ARE STANDARD.                                           
00840001  REG-GRANT.                                                            
008500    COPY CVGRA01.                                                         
008600FD  ALERTS-OUT                                                            
008700    LABEL RECORDS ARE STANDARD.                                           
00880001  REG-ALERTA-OUT.                                                       
008900    COPY CVALR01.                                                         
009000WORKING-STORAGE SECTION.                                                  
009100 77  PROGRAMA                     PIC X(08) VALUE 'CVALE01'.              
009200 77  ARCHIVO                      PIC X(08) VALUE SPACES.                 
009300 77  ACCION                       PIC X(10) VALUE SPACES.                 
009400 77  LLAVE                        PIC X(32) VALUE SPACES.                 
009500 01  WKS-FS-STATUS.                                                       
009600     05  FS-ALIN                   PIC 9(02).                             
009700     05  FSE-ALIN                  PIC S9(04) COMP-5.                     
009800     05  FS-GROU                   PIC 9(02).                             
009900     05  FSE-GROU                  PIC S9(04) COMP-5.                     
010000     05  FS-ALOU                   PIC 9(02).                             
010100     05  FSE-ALOU                  PIC S9(04) COMP-5.                     
010200 01  WKS-SWITCHES.                                                        
010300     05  WKS-EOF-GRANTS            PIC X(01) VALUE 'N'.                   
010400         88  NO-HAY-MAS-GRANTS               VALUE 'Y'.                   
010500     05  WKS-EOF-ALERTA            PIC X(01) VALUE 'N'.                   
010600         88  NO-HAY-MAS-ALERTAS              VALUE 'Y'.                   
010700     05  WKS-CUMPLE-ALERTA         PIC X(01) VALUE 'Y'.                   
010800         88  ALERTA-CUMPLIDA                  VALUE 'Y'.                  
010900     05  WKS-HAY-COINCIDENCIA      PIC X(01) VALUE 'N'.                   
011000         88  HAY-COINCIDENCIA                 VALUE 'Y'.                  
011100 01  WKS-CONTADORES-GRANTS.                                               
011200     05  WKS-NUM-GRANTS            PIC 9(05) COMP VALUE 0.                
011300     05  IX-GRANT                  USAGE INDEX.                           
011400 01  WKS-CONTADORES-ALERTA.                                               
011500     05  WKS-CIFRAS-ALERTA-GRP.                                           
011600         10  WKS-ALERTAS-LEIDAS    PIC 9(05) COMP VALUE 0.                
011700         10  WKS-ALERTAS-CON-MATCH PIC 9(05) COMP VALUE 0.                
011800         10  WKS-MATCHES-ESTA-ALERTA PIC 9(05) COMP VALUE 0.              
011900     05  WKS-CIFRAS-ALERTA-R REDEFINES WKS-CIFRAS-ALERTA-GRP.             
012000         10  WKS-CIFRA-ALERTA-TAB OCCURS 3 TIMES                          
012100                              INDEXED BY IX-CIFRA-AL                      
012200                              PIC 9(05) COMP.                             
012300     05  WKS-TOTAL-EVENTOS-MATCH   PIC 9(07) COMP VALUE 0.                
012400 01  WKS-TEXTO-BUSQUEDA           PIC X(240).                             
012500 01  WKS-TEXTO-BUSQUEDA-R REDEFINES WKS-TEXTO-BUSQUEDA.                   
012600     05  WKS-TB-RENGLON-1          PIC X(80).                             
012700     05  WKS-TB-RENGLON-2          PIC X(80).                             
012800     05  WKS-TB-RENGLON-3          PIC X(80).                             
012900 01  WKS-CONTADORES-PALABRA.                                              
013000     05  WKS-NUM-PALAB-AL-CONT     PIC 9(03) COMP.                        
013100     05  WKS-LONG-PALAB-AL         PIC 9(02) COMP.                        
013200     05  WKS-POS-SCAN              PIC 9(02) COMP.                        
013300 01  WKS-TABLA-PALABRAS-ALERTA.                                           
013400     05  WKS-NUM-PALAB-AL          PIC 9(02) COMP.                        
013500     05  PALAB-AL-TAB OCCURS 6 TIMES INDEXED BY IX-PA PIC X(20).          
013600 01  WKS-TABLA-REGIONES-ALERTA.                                           
013700     05  WKS-NUM-REG-AL            PIC 9(02) COMP.                        
013800     05  REG-AL-TAB OCCURS 4 TIMES INDEXED BY IX-RA PIC X(20).            
013900 01  WKS-TABLA-REGIONES-GRANT.                                            
014000     05  WKS-NUM-REG-GR            PIC 9(02) COMP.                        
014100     05  REG-GR-TAB OCCURS 4 TIMES INDEXED BY IX-RG PIC X(20).            
014200 01  WKS-TABLA-SECTORES-ALERTA.                                           
014300     05  WKS-NUM-SEC-AL            PIC 9(02) COMP.                        
014400     05  SEC-AL-TAB OCCURS 4 TIMES INDEXED BY IX-SA PIC X(20).            
014500 01  WKS-TABLA-SECTORES-GRANT.                                            
014600     05  WKS-NUM-SEC-GR            PIC 9(02) COMP.                        
014700     05  SEC-GR-TAB OCCURS 4 TIMES INDEXED BY IX-SG PIC X(20).            
014800*    TABLA DE CONVOCATORIAS NUEVAS EN MEMORIA                             
014900 01  WKS-TABLA-GRANTS.                                                    
015000     05  GRANT-TAB OCCURS 1 TO 3000 TIMES                                 
015100                    DEPENDING ON WKS-NUM-GRANTS                           
015200                    INDEXED BY IX-GT.                                     
015300         10  GT-REGISTRO           PIC X(700).                            
015400         10  GT-REGISTRO-R REDEFINES GT-REGISTRO.                         
015500             15  GT-ID             PIC X(20).                             
015600             15  FILLER            PIC X(375).                            
015700             15  GT-OPEN-FLAG      PIC X(01).                             
015800             15  FILLER            PIC X(304).                            
015900LINKAGE SECTION.                                                          
016000PROCEDURE DIVISION.                                                       
016100*----------------------------------------------------------------*        
016200*    C O N T R O L   P R I N C I P A L                                    
016300*----------------------------------------------------------------*        
016400 000-MAIN SECTION.                                                        
016500     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E                   
016600     PERFORM 200-CARGA-GRANTS THRU 200-CARGA-GRANTS-E                     
016700             UNTIL NO-HAY-MAS-GRANTS                                      
016800     PERFORM 1000-LEE-ALERTA THRU 1000-LEE-ALERTA-E                       
016900     PERFORM 2000-PROCESA-ALERTA THRU 2000-PROCESA-ALERTA-E               
017000             UNTIL NO-HAY-MAS-ALERTAS                                     
017100     PERFORM 9000-IMPRIME-TOTALES THRU 9000-IMPRIME-TOTALES-E             
017200     PERFORM 9900-CIERRA-ARCHIVOS THRU 9900-CIERRA-ARCHIVOS-E             
017300     STOP RUN.                                                            
017400*----------------------------------------------------------------*        
017500*    A P E R T U R A   D E   A R C H I V O S                              
017600*----------------------------------------------------------------*        
017700 100-ABRE-ARCHIVOS SECTION.                                               
017800     OPEN INPUT  ALERTS-IN                                                
017900     OPEN INPUT  GRANTS-OUT                                               
018000     OPEN OUTPUT ALERTS-OUT                                               
018100     IF FS-ALIN NOT EQUAL 0                                               
018200        MOVE 'OPEN'       TO ACCION                                       
018300        MOVE SPACES       TO LLAVE                                        
018400        MOVE 'ALERTS-IN'  TO ARCHIVO                                      
018500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
018600                              FS-ALIN, FSE-ALIN                           
018700        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
018800     END-IF                                                               
018900     IF FS-GROU NOT EQUAL 0                                               
019000        MOVE 'OPEN'       TO ACCION                                       
019100        MOVE SPACES       TO LLAVE                                        
019200        MOVE 'GRANTS-OUT' TO ARCHIVO                                      
019300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
019400                              FS-GROU, FSE-GROU                           
019500        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
019600     END-IF                                                               
019700     IF FS-ALOU NOT EQUAL 0                                               
019800        MOVE 'OPEN'       TO ACCION                                       
019900        MOVE SPACES       TO LLAVE                                        
020000        MOVE 'ALERTS-OUT' TO ARCHIVO                                      
020100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
020200                              FS-ALOU, FSE-ALOU                           
020300        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
020400     END-IF                                                               
020500 100-ABRE-ARCHIVOS-E. EXIT.                                               
020600*----------------------------------------------------------------*        
020700*    E R R O R   D E   A P E R T U R A   D E   A R C H I V O              
020800*----------------------------------------------------------------*        
020900 410-ERRORES-APERTURA SECTION.                                            
021000     DISPLAY '>>> CVALE01 - ERROR AL ABRIR ARCHIVO ' ARCHIVO              
021100             ' <<<' UPON CONSOLE                                          
021200     DISPLAY '    >>> VERIFICAR DETALLES EN SPOOL <<<'                    
021300             UPON CONSOLE                                                 
021400     STOP RUN.                                                            
021500 410-ERRORES-APERTURA-E. EXIT.                                            
021600*----------------------------------------------------------------*        
021700*    C A R G A   D E   C O N V O C A T O R I A S                          
021800*----------------------------------------------------------------*        
021900 200-CARGA-GRANTS SECTION.                                                
022000     READ GRANTS-OUT                                                      
022100        AT END                                                            
022200           MOVE 'Y' TO WKS-EOF-GRANTS                                     
022300           GO TO 200-CARGA-GRANTS-E                                       
022400     END-READ                                                             
022500     ADD 1 TO WKS-NUM-GRANTS                                              
022600     MOVE REG-GRANT TO GT-REGISTRO(WKS-NUM-GRANTS)                        
022700 200-CARGA-GRANTS-E. EXIT.                                                
022800*----------------------------------------------------------------*        
022900*    L E C T U R A   D E   A L E R T A                                    
023000*----------------------------------------------------------------*        
023100 1000-LEE-ALERTA SECTION.                                                 
023200     READ ALERTS-IN                                                       
023300        AT END MOVE 'Y' TO WKS-EOF-ALERTA                                 
023400     END-READ                                                             
023500 1000-LEE-ALERTA-E. EXIT.                                                 
023600*----------------------------------------------------------------*        
023700*    P R O C E S O   D E   U N A   A L E R T A                            
023800*----------------------------------------------------------------*        
023900 2000-PROCESA-ALERTA SECTION.                                             
024000     ADD 1 TO WKS-ALERTAS-LEIDAS                                          
024100     MOVE 0 TO WKS-MATCHES-ESTA-ALERTA                                    
024200     IF AL-ESTA-ACTIVA                                                    
024300        PERFORM 150-DESGLOSA-CRITERIOS-ALERTA                             
024400                THRU 150-DESGLOSA-CRITERIOS-ALERTA-E                      
024500        PERFORM 2100-EVALUA-ALERTA-CONTRA-GRANT                           
024600                THRU 2100-EVALUA-ALERTA-CONTRA-GRANT-E                    
024700                VARYING IX-GT FROM 1 BY 1                                 
024800                UNTIL IX-GT > WKS-NUM-GRANTS                              
024900     END-IF                                                               
025000     IF WKS-MATCHES-ESTA-ALERTA > 0                                       
025100        ADD 1 TO WKS-ALERTAS-CON-MATCH                                    
025200        ADD WKS-MATCHES-ESTA-ALERTA TO WKS-TOTAL-EVENTOS-MATCH            
025300        ADD WKS-MATCHES-ESTA-ALERTA TO AL-MATCH-COUNT                     
025400        DISPLAY 'ALERTA ' AL-ID ' ' AL-NAME ' - COINCIDENCIAS: '          
025500                WKS-MATCHES-ESTA-ALERTA                                   
025600     END-IF                                                               
025700     WRITE REG-ALERTA-OUT FROM REG-ALERTA-IN                              
025800     PERFORM 1000-LEE-ALERTA THRU 1000-LEE-ALERTA-E                       
025900 2000-PROCESA-ALERTA-E. EXIT.                                             
026000*----------------------------------------------------------------*        
026100*    D E S G L O S E   D E   C R I T E R I O S                            
026200*    A L E R T A                                                          
026300*----------------------------------------------------------------*        
026400 150-DESGLOSA-CRITERIOS-ALERTA SECTION.                                   
026500     MOVE 0 TO WKS-NUM-PALAB-AL WKS-NUM-REG-AL WKS-NUM-SEC-AL             
026600     IF AL-KEYWORDS NOT = SPACES                                          
026700        UNSTRING AL-KEYWORDS DELIMITED BY ','                             
026800                 INTO PALAB-AL-TAB(1) PALAB-AL-TAB(2)                     
026900                      PALAB-AL-TAB(3) PALAB-AL-TAB(4)                     
027000                      PALAB-AL-TAB(5) PALAB-AL-TAB(6)                     
027100                 TALLYING IN WKS-NUM-PALAB-AL                             
027200        END-UNSTRING                                                      
027300     END-IF                                                               
027400     IF AL-REGIONS NOT = SPACES                                           
027500        UNSTRING AL-REGIONS DELIMITED BY ';'                              
027600                 INTO REG-AL-TAB(1) REG-AL-TAB(2)                         
027700                      REG-AL-TAB(3) REG-AL-TAB(4)                         
027800                 TALLYING IN WKS-NUM-REG-AL                               
027900        END-UNSTRING                                                      
028000     END-IF                                                               
028100     IF AL-SECTORS NOT = SPACES                                           
028200        UNSTRING AL-SECTORS DELIMITED BY ';'                              
028300                 INTO SEC-AL-TAB(1) SEC-AL-TAB(2)                         
028400                      SEC-AL-TAB(3) SEC-AL-TAB(4)                         
028500                 TALLYING IN WKS-NUM-SEC-AL                               
028600        END-UNSTRING                                                      
028700     END-IF                                                               
028800 150-DESGLOSA-CRITERIOS-ALERTA-E. EXIT.                                   
028900*----------------------------------------------------------------*        
029000*    P R U E B A   D E   U N A   C O N V O C A T O R I A                  
029100*    C O N T R A   L A   A L E R T A                                      
029200*----------------------------------------------------------------*        
029300 2100-EVALUA-ALERTA-CONTRA-GRANT SECTION.                                 
029400     MOVE GT-REGISTRO(IX-GT) TO REG-GRANT                                 
029500     MOVE 'Y' TO WKS-CUMPLE-ALERTA                                        
029600     PERFORM 2110-PRUEBA-ORIGEN THRU 2110-PRUEBA-ORIGEN-E                 
029700     IF ALERTA-CUMPLIDA                                                   
029800        PERFORM 2120-PRUEBA-PRESUPUESTO-MIN                               
029900                THRU 2120-PRUEBA-PRESUPUESTO-MIN-E                        
030000     END-IF                                                               
030100     IF ALERTA-CUMPLIDA                                                   
030200        PERFORM 2130-PRUEBA-PRESUPUESTO-MAX                               
030300                THRU 2130-PRUEBA-PRESUPUESTO-MAX-E                        
030400     END-IF                                                               
030500     IF ALERTA-CUMPLIDA                                                   
030600        PERFORM 2140-PRUEBA-NO-LUCRO THRU 2140-PRUEBA-NO-LUCRO-E          
030700     END-IF                                                               
030800     IF ALERTA-CUMPLIDA                                                   
030900        PERFORM 2150-PRUEBA-PALABRAS-CLAVE                                
031000                THRU 2150-PRUEBA-PALABRAS-CLAVE-E                         
031100     END-IF                                                               
031200     IF ALERTA-CUMPLIDA                                                   
031300        PERFORM 2160-PRUEBA-REGIONES THRU 2160-PRUEBA-REGIONES-E          
031400     END-IF                                                               
031500     IF ALERTA-CUMPLIDA                                                   
031600        PERFORM 2170-PRUEBA-SECTORES THRU 2170-PRUEBA-SECTORES-E          
031700     END-IF                                                               
031800     IF ALERTA-CUMPLIDA                                                   
031900        ADD 1 TO WKS-MATCHES-ESTA-ALERTA                                  
032000     END-IF                                                               
032100 2100-EVALUA-ALERTA-CONTRA-GRANT-E. EXIT.                                 
032200*                                                                         
032300 2110-PRUEBA-ORIGEN SECTION.                                              
032400     IF AL-SOURCE NOT = SPACES                                            
032500        IF AL-SOURCE NOT = GR-SOURCE                                      
032600           MOVE 'N' TO WKS-CUMPLE-ALERTA                                  
032700        END-IF                                                            
032800     END-IF                                                               
032900 2110-PRUEBA-ORIGEN-E. EXIT.                                              
033000*                                                                         
033100 2120-PRUEBA-PRESUPUESTO-MIN SECTION.                                     
033200     IF AL-MIN-BUDGET > 0                                                 
033300        IF GR-BUDGET = 0 OR GR-BUDGET < AL-MIN-BUDGET                     
033400           MOVE 'N' TO WKS-CUMPLE-ALERTA                                  
033500        END-IF                                                            
033600     END-IF                                                               
033700 2120-PRUEBA-PRESUPUESTO-MIN-E. EXIT.                                     
033800*                                                                         
033900 2130-PRUEBA-PRESUPUESTO-MAX SECTION.                                     
034000     IF AL-MAX-BUDGET > 0                                                 
034100        IF GR-BUDGET = 0 OR GR-BUDGET > AL-MAX-BUDGET                     
034200           MOVE 'N' TO WKS-CUMPLE-ALERTA                                  
034300        END-IF                                                            
034400     END-IF                                                               
034500 2130-PRUEBA-PRESUPUESTO-MAX-E. EXIT.                                     
034600*                                                                         
034700 2140-PRUEBA-NO-LUCRO SECTION.                                            
034800     IF AL-SOLO-NO-LUCRO                                                  
034900        IF NOT GR-ES-NO-LUCRO                                             
035000           MOVE 'N' TO WKS-CUMPLE-ALERTA                                  
035100        END-IF                                                            
035200     END-IF                                                               
035300 2140-PRUEBA-NO-LUCRO-E. EXIT.                                            
035400*----------------------------------------------------------------*        
035500*    P A L A B R A S   C L A V E   ( T I T U L O + O B J E T O )          
035600*----------------------------------------------------------------*        
035700 2150-PRUEBA-PALABRAS-CLAVE SECTION.                                      
035800     IF WKS-NUM-PALAB-AL = 0                                              
035900        GO TO 2150-PRUEBA-PALABRAS-CLAVE-E                                
036000     END-IF                                                               
036100     MOVE SPACES TO WKS-TEXTO-BUSQUEDA                                    
036200     STRING GR-TITLE   DELIMITED BY SIZE                                  
036300            GR-PURPOSE DELIMITED BY SIZE                                  
036400            INTO WKS-TEXTO-BUSQUEDA                                       
036500     END-STRING                                                           
036600     INSPECT WKS-TEXTO-BUSQUEDA                                           
036700             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
036800                     TO 'abcdefghijklmnopqrstuvwxyz'                      
036900     MOVE 'N' TO WKS-HAY-COINCIDENCIA                                     
037000     PERFORM 2151-PRUEBA-UNA-PALABRA                                      
037100             THRU 2151-PRUEBA-UNA-PALABRA-E                               
037200             VARYING IX-PA FROM 1 BY 1                                    
037300             UNTIL IX-PA > WKS-NUM-PALAB-AL                               
037400     IF NOT HAY-COINCIDENCIA                                              
037500        MOVE 'N' TO WKS-CUMPLE-ALERTA                                     
037600     END-IF                                                               
037700 2150-PRUEBA-PALABRAS-CLAVE-E. EXIT.                                      
037800*                                                                         
037900 2151-PRUEBA-UNA-PALABRA SECTION.                                         
038000     IF PALAB-AL-TAB(IX-PA) NOT = SPACES                                  
038100        INSPECT PALAB-AL-TAB(IX-PA)                                       
038200                CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                   
038300                        TO 'abcdefghijklmnopqrstuvwxyz'                   
038400        MOVE 0 TO WKS-NUM-PALAB-AL-CONT                                   
038500        PERFORM 2152-CUENTA-PALABRA THRU 2152-CUENTA-PALABRA-E            
038600        IF WKS-NUM-PALAB-AL-CONT > 0                                      
038700           MOVE 'Y' TO WKS-HAY-COINCIDENCIA                               
038800        END-IF                                                            
038900     END-IF                                                               
039000 2151-PRUEBA-UNA-PALABRA-E. EXIT.                                         
039100*                                                                         
039200 2152-CUENTA-PALABRA SECTION.                                             
039300     MOVE 0 TO WKS-LONG-PALAB-AL                                          
039400     PERFORM 2153-EXAMINA-POSICION THRU 2153-EXAMINA-POSICION-E           
039500             VARYING WKS-POS-SCAN FROM 1 BY 1                             
039600             UNTIL WKS-POS-SCAN > 20                                      
039700     IF WKS-LONG-PALAB-AL > 0                                             
039800        INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-NUM-PALAB-AL-CONT         
039900                FOR ALL PALAB-AL-TAB(IX-PA)(1:WKS-LONG-PALAB-AL)          
040000     END-IF                                                               
040100 2152-CUENTA-PALABRA-E. EXIT.                                             
040200*                                                                         
040300 2153-EXAMINA-POSICION SECTION.                                           
040400     IF PALAB-AL-TAB(IX-PA)(WKS-POS-SCAN:1) NOT = SPACE                   
040500        MOVE WKS-POS-SCAN TO WKS-LONG-PALAB-AL                            
040600     END-IF                                                               
040700 2153-EXAMINA-POSICION-E. EXIT.                                           
040800*----------------------------------------------------------------*        
040900*    R E G I O N E S                                                      
041000*----------------------------------------------------------------*        
041100 2160-PRUEBA-REGIONES SECTION.                                            
041200     IF WKS-NUM-REG-AL = 0                                                
041300        GO TO 2160-PRUEBA-REGIONES-E                                      
041400     END-IF                                                               
041500     MOVE 0 TO WKS-NUM-REG-GR                                             
041600     IF GR-REGIONS NOT = SPACES                                           
041700        UNSTRING GR-REGIONS DELIMITED BY ';'                              
041800                 INTO REG-GR-TAB(1) REG-GR-TAB(2)                         
041900                      REG-GR-TAB(3) REG-GR-TAB(4)                         
042000                 TALLYING IN WKS-NUM-REG-GR                               
042100        END-UNSTRING                                                      
042200     END-IF                                                               
042300     MOVE 'N' TO WKS-HAY-COINCIDENCIA                                     
042400     PERFORM 2161-COMPARA-REGION THRU 2161-COMPARA-REGION-E               
042500             VARYING IX-RA FROM 1 BY 1                                    
042600             UNTIL IX-RA > WKS-NUM-REG-AL                                 
042700     IF NOT HAY-COINCIDENCIA                                              
042800        MOVE 'N' TO WKS-CUMPLE-ALERTA                                     
042900     END-IF                                                               
043000 2160-PRUEBA-REGIONES-E. EXIT.                                            
043100*                                                                         
043200 2161-COMPARA-REGION SECTION.                                             
043300     PERFORM 2162-COMPARA-REGION-GRANT                                    
043400             THRU 2162-COMPARA-REGION-GRANT-E                             
043500             VARYING IX-RG FROM 1 BY 1                                    
043600             UNTIL IX-RG > WKS-NUM-REG-GR                                 
043700 2161-COMPARA-REGION-E. EXIT.                                             
043800*                                                                         
043900 2162-COMPARA-REGION-GRANT SECTION.                                       
044000     IF REG-AL-TAB(IX-RA) = REG-GR-TAB(IX-RG)                             
044100        MOVE 'Y' TO WKS-HAY-COINCIDENCIA                                  
044200     END-IF                                                               
044300 2162-COMPARA-REGION-GRANT-E. EXIT.                                       
044400*----------------------------------------------------------------*        
044500*    S E C T O R E S                                                      
044600*----------------------------------------------------------------*        
044700 2170-PRUEBA-SECTORES SECTION.                                            
044800     IF WKS-NUM-SEC-AL = 0                                                
044900        GO TO 2170-PRUEBA-SECTORES-E                                      
045000     END-IF                                                               
045100     MOVE 0 TO WKS-NUM-SEC-GR                                             
045200     IF GR-SECTORS NOT = SPACES                                           
045300        UNSTRING GR-SECTORS DELIMITED BY ';'                              
045400                 INTO SEC-GR-TAB(1) SEC-GR-TAB(2)                         
045500                      SEC-GR-TAB(3) SEC-GR-TAB(4)                         
045600                 TALLYING IN WKS-NUM-SEC-GR                               
045700        END-UNSTRING                                                      
045800     END-IF                                                               
045900     MOVE 'N' TO WKS-HAY-COINCIDENCIA                                     
046000     PERFORM 2171-COMPARA-SECTOR THRU 2171-COMPARA-SECTOR-E               
046100             VARYING IX-SA FROM 1 BY 1                                    
046200             UNTIL IX-SA > WKS-NUM-SEC-AL                                 
046300     IF NOT HAY-COINCIDENCIA                                              
046400        MOVE 'N' TO WKS-CUMPLE-ALERTA                                     
046500     END-IF                                                               
046600 2170-PRUEBA-SECTORES-E. EXIT.                                            
046700*                                                                         
046800 2171-COMPARA-SECTOR SECTION.                                             
046900     PERFORM 2172-COMPARA-SECTOR-GRANT                                    
047000             THRU 2172-COMPARA-SECTOR-GRANT-E                             
047100             VARYING IX-SG FROM 1 BY 1                                    
047200             UNTIL IX-SG > WKS-NUM-SEC-GR                                 
047300 2171-COMPARA-SECTOR-E. EXIT.                                             
047400*                                                                         
047500 2172-COMPARA-SECTOR-GRANT SECTION.                                       
047600     IF SEC-AL-TAB(IX-SA) = SEC-GR-TAB(IX-SG)                             
047700        MOVE 'Y' TO WKS-HAY-COINCIDENCIA                                  
047800     END-IF                                                               
047900 2172-COMPARA-SECTOR-GRANT-E. EXIT.                                       
048000*----------------------------------------------------------------*        
048100*    T O T A L E S                                                        
048200*----------------------------------------------------------------*        
048300 9000-IMPRIME-TOTALES SECTION.                                            
048400     DISPLAY 'CVALE01 - ALERTAS REVISADAS   : ' WKS-ALERTAS-LEIDAS        
048500     DISPLAY 'CVALE01 - ALERTAS CON MATCH   : '                           
048600             WKS-ALERTAS-CON-MATCH                                        
048700     DISPLAY 'CVALE01 - EVENTOS DE MATCH    : '                           
048800             WKS-TOTAL-EVENTOS-MATCH                                      
048900 9000-IMPRIME-TOTALES-E. EXIT.                                            
049000*----------------------------------------------------------------*        
049100*    C I E R R E   D E   A R C H I V O S                                  
049200*----------------------------------------------------------------*        
049300 9900-CIERRA-ARCHIVOS SECTION.                                            
049400     CLOSE ALERTS-IN GRANTS-OUT ALERTS-OUT                                
049500 9900-CIERRA-ARCHIVOS-E. EXIT.                                            

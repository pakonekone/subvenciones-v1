000100*****************************************************************         
000200* COPY        : CVALR01                                                   
000300* SISTEMA     : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS             
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                                         
000500* DESCRIPCION : LAYOUT DE LA ALERTA DE USUARIO.  CADA REGISTRO            
000600*             : ES UNA SUSCRIPCION A UN CRITERIO DE BUSQUEDA              
000700*             : SOBRE CONVOCATORIAS NUEVAS (VER CVALE01).                 
000800* USADO POR   : CVALE01                                                   
000900*****************************************************************         
001000*             H I S T O R I A L   D E   C A M B I O S                     
001100*-----------------------------------------------------------------        
001200* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
001300* ---------- ----------- ---------- --------------------------            
001400* 1990-02-19 PEDR        CV-0041    CREACION LAYOUT ORIGINAL              
001500* 1993-07-08 RMCH        CV-0058    SE AGREGA AL-MATCH-COUNT              
001600* 1998-11-09 PEDR        CV-Y2K01   SIN CAMBIOS, REVISADO POR Y2K         
001700*-----------------------------------------------------------------        
001800 01  REG-CVALRT.                                                          
001900     05  AL-ID                     PIC 9(06).                             
002000     05  AL-USER-ID                PIC X(20).                             
002100     05  AL-NAME                   PIC X(40).                             
002200     05  AL-EMAIL                  PIC X(50).                             
002300     05  AL-ACTIVE-FLAG            PIC X(01).                             
002400         88  AL-ESTA-ACTIVA                  VALUE 'Y'.                   
002500*        PALABRAS CLAVE, SEPARADAS POR ',' (CUALQUIERA COINCIDE)          
002600     05  AL-KEYWORDS               PIC X(120).                            
002700*        ORIGEN REQUERIDO, ESPACIOS = CUALQUIERA                          
002800     05  AL-SOURCE                 PIC X(06).                             
002900*        0 = SIN MINIMO                                                   
003000     05  AL-MIN-BUDGET             PIC S9(11)V99.                         
003100*        0 = SIN MAXIMO                                                   
003200     05  AL-MAX-BUDGET             PIC S9(11)V99.                         
003300     05  AL-BUDGET-R REDEFINES AL-MAX-BUDGET.                             
003400         10  FILLER                PIC X(13).                             
003500     05  AL-NONPROFIT              PIC X(01).                             
003600         88  AL-SOLO-NO-LUCRO                VALUE 'Y'.                   
003700*        REGIONES, SEPARADAS POR ';'; VACIO = CUALQUIERA                  
003800     05  AL-REGIONS                PIC X(80).                             
003900*        SECTORES, SEPARADOS POR ';'; VACIO = CUALQUIERA                  
004000     05  AL-SECTORS                PIC X(80).                             
004100*        CONTADOR HISTORICO DE COINCIDENCIAS (ACTUALIZADO X BATCH)        
004200     05  AL-MATCH-COUNT            PIC 9(06).                             
004300     05  FILLER                    PIC X(14).                             

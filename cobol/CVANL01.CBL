000100                                                                          
000200IDENTIFICATION DIVISION.                                                  
000300PROGRAM-ID.    CVANL01.                                                   
000400AUTHOR.        E. RAMIREZ.                                                
000500INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CONVOCATORIAS.                  
000600DATE-WRITTEN.  1991-01-14.                                                
000700DATE-COMPILED.                                                            
000800SECURITY.      USO INTERNO DEL DEPARTAMENTO.                              
000900******************************************************************        
001000* FECHA       : 14/01/1991                                       *        
001100* PROGRAMADOR : E. RAMIREZ (PEDR)                                *        
001200* APLICACION  : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS    *        
001300* PROGRAMA    : CVANL01                                          *        
001400* TIPO        : BATCH                                            *        
001500* DESCRIPCION : REPORTE DE ANALISIS DEL MAESTRO DE CONVOCATORIAS.*        
001600*             : PASADA UNICA SOBRE GRANTS-OUT QUE ACUMULA TOTALES*        
001700*             : GENERALES, TOTALES POR ORIGEN, DISTRIBUCION POR  *        
001800*             : TRAMO DE PRESUPUESTO Y RANKING DE LOS 10         *        
001900*             : DEPARTAMENTOS CON MAS CONVOCATORIAS.  AL FINAL SE*        
002000*             : IMPRIME TAMBIEN EL RESUMEN DE LA PASADA DE       *        
002100*             : CAPTURA (CAPTOT, GENERADO POR CVCAP01).          *        
002200* ARCHIVOS    : GRANTS-OUT (ENTRADA), CAPTOT (ENTRADA),          *        
002300*             : REPORT-OUT (SALIDA, 132 COLUMNAS)                *        
002400* PROGRAMA(S) : RUTINA DEBD1R00 PARA ERRORES DE APERTURA         *        
002500******************************************************************        
002600*             H I S T O R I A L   D E   C A M B I O S                     
002700*-----------------------------------------------------------------        
002800* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
002900* ---------- ----------- ---------- --------------------------            
003000* 1991-01-14 PEDR        CV-0050    VERSION ORIGINAL (TOTALES Y           
003100*                                   TRAMOS DE PRESUPUESTO)                
003200* 1992-04-20 RMCH        CV-0055    SE AGREGA EL TOP 10 DE                
003300*                                   DEPARTAMENTOS                         
003400* 1993-07-08 RMCH        CV-0060    SE AGREGA EL BLOQUE DE                
003500*                                   ESTADISTICAS DE CAPTURA               
003600* 1998-11-09 PEDR        CV-Y2K01   REVISADO POR Y2K, SIN CAMBIOS         
003700* 2002-03-11 EEDR        CV-0115    LA APERTURA SOLO VERIFICABA EL        
003800*                                   FILE STATUS DE GRANTS-OUT; SE         
003900*                                   VERIFICAN LOS TRES ARCHIVOS Y         
004000*                                   SE ENRUTA EL ERROR A LA RUTINA        
004100*                                   DEBD1R00 DEL SISTEMA EN VEZ DE        
004200*                                   DISPLAY/STOP RUN SUELTOS.  SE         
004300*                                   REPONE EL ENCABEZADO ESTANDAR         
004400*                                   DEL DEPARTAMENTO (RECUADRO)           
004500*-----------------------------------------------------------------        
004600ENVIRONMENT DIVISION.                                                     
004700CONFIGURATION SECTION.                                                    
004800SOURCE-COMPUTER. IBM-370.                                                 
004900OBJECT-COMPUTER. IBM-370.                                                 
005000SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                      
005100INPUT-OUTPUT SECTION.                                                     
005200FILE-CONTROL.                                                             
005300     SELECT GRANTS-OUT  ASSIGN TO GRANTOUT                                
005400            FILE STATUS IS FS-GROU FSE-GROU.                              
005500     SELECT CAPTOT      ASSIGN TO CAPTOTAL                                
005600            FILE STATUS IS FS-CTOT FSE-CTOT.                              
005700     SELECT REPORT-OUT  ASSIGN TO RPTOUT                                  
005800            FILE STATUS IS FS-RPOU FSE-RPOU.                              
005900DATA DIVISION.                                                            
006000FILE SECTION.                                                             
006100FD  GRANTS-OUT                                                            
006200    LABEL RECORDS ARE STANDARD.                                           
00630001  REG-GRANT.                                                            
006400    COPY CVGRA01.                                                         
006500FD  CAPTOT                                                                
006600    LABEL RECORDS ARE STANDARD.                                           
00670001  REG-CAPTOT.                                                           
006800    COPY CVTOT01.                                                         
006900FD  REPORT-OUT                                                            
007000    LABEL RECORDS ARE STANDARD                                            
007100    RECORDING MODE IS F.                                                  
00720001  REG-REPORTE               PIC X(132).                                 
007300WORKING-STORAGE SECTION.                                                  
007400 77  PROGRAMA                     PIC X(08) VALUE 'CVANL01'.              
007500 77  ARCHIVO                      PIC X(08) VALUE SPACES.                 
007600 77  ACCION                       PIC X(10) VALUE SPACES.                 
007700 77  LLAVE                        PIC X(32) VALUE SPACES.                 
007800 01  WKS-FS-STATUS.                                                       
007900     05  FS-GROU                   PIC 9(02).                             
008000     05  FSE-GROU                  PIC S9(04) COMP-5.                     
008100     05  FS-CTOT                   PIC 9(02).                             
008200     05  FSE-CTOT                  PIC S9(04) COMP-5.                     
008300     05  FS-RPOU                   PIC 9(02).                             
008400     05  FSE-RPOU                  PIC S9(04) COMP-5.                     
008500 01  WKS-SWITCHES.                                                        
008600     05  WKS-EOF-GRANTS            PIC X(01) VALUE 'N'.                   
008700         88  NO-HAY-MAS-GRANTS               VALUE 'Y'.                   
008800     05  WKS-EOF-CAPTOT            PIC X(01) VALUE 'N'.                   
008900         88  NO-HAY-MAS-CAPTOT               VALUE 'Y'.                   
009000 01  WKS-TOTALES-GENERALES.                                               
009100     05  WKS-TOTAL-GRANTS          PIC 9(07) COMP VALUE 0.                
009200     05  WKS-TOTAL-BUDGET          PIC S9(11)V99 VALUE 0.                 
009300     05  WKS-TOTAL-BUDGET-R REDEFINES WKS-TOTAL-BUDGET.                   
009400         10  FILLER                PIC X(13).                             
009500     05  WKS-TOTAL-NONPROFIT       PIC 9(07) COMP VALUE 0.                
009600     05  WKS-TOTAL-OPEN            PIC 9(07) COMP VALUE 0.                
009700     05  WKS-SUMA-CONFIANZA        PIC S9(07)V999 VALUE 0.                
009800     05  WKS-SUMA-CONFIANZA-R REDEFINES WKS-SUMA-CONFIANZA.               
009900         10  FILLER                PIC X(10).                             
010000     05  WKS-NUM-CON-CONFIANZA     PIC 9(07) COMP VALUE 0.                
010100     05  WKS-PROMEDIO-CONFIANZA    PIC 9V999 VALUE 0.                     
010200*----------------------------------------------------------------*        
010300*    T A B L A   D E   O R I G E N E S   ( C O N T R O L )                
010400*----------------------------------------------------------------*        
010500 01  WKS-TABLA-FUENTES.                                                   
010600     05  FUENTE-TAB OCCURS 3 TIMES INDEXED BY IX-FTE.                     
010700         10  FTE-NOMBRE            PIC X(06).                             
010800         10  FTE-COUNT             PIC 9(07) COMP.                        
010900         10  FTE-BUDGET            PIC S9(11)V99.                         
011000         10  FTE-NONPROFIT         PIC 9(07) COMP.                        
011100         10  FTE-OPEN              PIC 9(07) COMP.                        
011200*----------------------------------------------------------------*        
011300*    T A B L A   D E   T R A M O S   D E   P R E S U P U E S T O          
011400*----------------------------------------------------------------*        
011500 01  WKS-TABLA-RANGOS.                                                    
011600     05  RANGO-TAB OCCURS 6 TIMES INDEXED BY IX-RNG.                      
011700         10  RNG-DESCRIPCION       PIC X(12).                             
011800         10  RNG-MINIMO            PIC S9(11)V99.                         
011900         10  RNG-MAXIMO            PIC S9(11)V99.                         
012000         10  RNG-SIN-TOPE          PIC X(01).                             
012100             88  RNG-ES-ULTIMO               VALUE 'Y'.                   
012200         10  RNG-COUNT             PIC 9(07) COMP.                        
012300         10  RNG-BUDGET            PIC S9(11)V99.                         
012400*----------------------------------------------------------------*        
012500*    T A B L A   D E   D E P A R T A M E N T O S                          
012600*----------------------------------------------------------------*        
012700 01  WKS-NUM-DEPTOS                PIC 9(04) COMP VALUE 0.                
012800 01  WKS-TABLA-DEPTOS.                                                    
012900     05  DEPTO-TAB OCCURS 1 TO 500 TIMES                                  
013000                    DEPENDING ON WKS-NUM-DEPTOS                           
013100                    INDEXED BY IX-DEPTO.                                  
013200         10  DEPTO-NOMBRE          PIC X(60).                             
013300         10  DEPTO-COUNT           PIC 9(07) COMP.                        
013400         10  DEPTO-BUDGET          PIC S9(11)V99.                         
013500         10  DEPTO-YA-ELEGIDO      PIC X(01).                             
013600             88  DEPTO-ES-ELEGIDO            VALUE 'Y'.                   
013700 01  WKS-TABLA-TOP-DEPTOS.                                                
013800     05  TOP-TAB OCCURS 10 TIMES INDEXED BY IX-TOP.                       
013900         10  TOP-NOMBRE            PIC X(60).                             
014000         10  TOP-COUNT             PIC 9(07) COMP.                        
014100         10  TOP-BUDGET            PIC S9(11)V99.                         
014200         10  TOP-PROMEDIO          PIC S9(09)V99.                         
014300 01  WKS-DEPTO-ENCONTRADO          PIC X(01).                             
014400     88  DEPTO-FUE-ENCONTRADO               VALUE 'Y'.                    
014500 01  WKS-MEJOR-COUNT                PIC 9(07) COMP.                       
014600 01  WKS-MEJOR-INDICE               USAGE INDEX.                          
014700*----------------------------------------------------------------*        
014800*    L I N E A S   D E   I M P R E S I O N                                
014900*----------------------------------------------------------------*        
015000 01  WKS-LIN-TITULO.                                                      
015100     05  FILLER                    PIC X(40) VALUE SPACES.                
015200     05  FILLER                    PIC X(52) VALUE                        
015300         'REPORTE DE ANALISIS - CONVOCATORIAS DE SUBVENCIONES'.           
015400     05  FILLER                    PIC X(40) VALUE SPACES.                
015500 01  WKS-LIN-FECHA.                                                       
015600     05  FILLER                    PIC X(40) VALUE SPACES.                
015700     05  FILLER                    PIC X(17) VALUE                        
015800         'FECHA DE CORRIDA:'.                                             
015900     05  LIN-FECHA-VALOR           PIC 9(08).                             
016000     05  FILLER                    PIC X(67) VALUE SPACES.                
016100 01  WKS-LIN-GRAN-1.                                                      
016200     05  FILLER                    PIC X(02) VALUE SPACES.                
016300     05  FILLER                    PIC X(24) VALUE                        
016400         'TOTAL DE CONVOCATORIAS:'.                                       
016500     05  LIN-GRAN-TOTAL-GRANTS     PIC ZZZ,ZZ9.                           
016600     05  FILLER                    PIC X(97) VALUE SPACES.                
016700 01  WKS-LIN-GRAN-2.                                                      
016800     05  FILLER                    PIC X(02) VALUE SPACES.                
016900     05  FILLER                    PIC X(24) VALUE                        
017000         'PRESUPUESTO TOTAL     :'.                                       
017100     05  LIN-GRAN-TOTAL-BUDGET     PIC Z,ZZZ,ZZZ,ZZ9.99.                  
017200     05  FILLER                    PIC X(90) VALUE SPACES.                
017300 01  WKS-LIN-GRAN-3.                                                      
017400     05  FILLER                    PIC X(02) VALUE SPACES.                
017500     05  FILLER                    PIC X(24) VALUE                        
017600         'CONVOCATORIAS NO LUCRO:'.                                       
017700     05  LIN-GRAN-NONPROFIT        PIC ZZZ,ZZ9.                           
017800     05  FILLER                    PIC X(08) VALUE SPACES.                
017900     05  FILLER                    PIC X(24) VALUE                        
018000         'CONVOCATORIAS ABIERTAS:'.                                       
018100     05  LIN-GRAN-OPEN             PIC ZZZ,ZZ9.                           
018200     05  FILLER                    PIC X(57) VALUE SPACES.                
018300 01  WKS-LIN-GRAN-4.                                                      
018400     05  FILLER                    PIC X(02) VALUE SPACES.                
018500     05  FILLER                    PIC X(38) VALUE                        
018600         'CONFIANZA PROMEDIO DE NO LUCRO (0-1):'.                         
018700     05  LIN-GRAN-CONFIANZA        PIC 9.999.                             
018800     05  FILLER                    PIC X(87) VALUE SPACES.                
018900 01  WKS-LIN-ENC-FUENTE.                                                  
019000     05  FILLER                    PIC X(02) VALUE SPACES.                
019100     05  FILLER                    PIC X(08) VALUE 'ORIGEN'.              
019200     05  FILLER                    PIC X(10) VALUE 'CANTIDAD'.            
019300     05  FILLER                    PIC X(20) VALUE                        
019400         'PRESUPUESTO TOTAL'.                                             
019500     05  FILLER                    PIC X(12) VALUE 'NO LUCRO'.            
019600     05  FILLER                    PIC X(12) VALUE 'ABIERTAS'.            
019700     05  FILLER                    PIC X(68) VALUE SPACES.                
019800 01  WKS-LIN-FUENTE.                                                      
019900     05  FILLER                    PIC X(02) VALUE SPACES.                
020000     05  LIN-FTE-NOMBRE            PIC X(08).                             
020100     05  LIN-FTE-COUNT             PIC ZZZ,ZZ9.                           
020200     05  FILLER                    PIC X(03) VALUE SPACES.                
020300     05  LIN-FTE-BUDGET            PIC Z,ZZZ,ZZZ,ZZ9.99.                  
020400     05  FILLER                    PIC X(02) VALUE SPACES.                
020500     05  LIN-FTE-NONPROFIT         PIC ZZZ,ZZ9.                           
020600     05  FILLER                    PIC X(04) VALUE SPACES.                
020700     05  LIN-FTE-OPEN              PIC ZZZ,ZZ9.                           
020800     05  FILLER                    PIC X(55) VALUE SPACES.                
020900 01  WKS-LIN-ENC-RANGO.                                                   
021000     05  FILLER                    PIC X(02) VALUE SPACES.                
021100     05  FILLER                    PIC X(14) VALUE 'TRAMO'.               
021200     05  FILLER                    PIC X(10) VALUE 'CANTIDAD'.            
021300     05  FILLER                    PIC X(20) VALUE                        
021400         'PRESUPUESTO TOTAL'.                                             
021500     05  FILLER                    PIC X(86) VALUE SPACES.                
021600 01  WKS-LIN-RANGO.                                                       
021700     05  FILLER                    PIC X(02) VALUE SPACES.                
021800     05  LIN-RNG-DESCRIPCION       PIC X(14).                             
021900     05  LIN-RNG-COUNT             PIC ZZZ,ZZ9.                           
022000     05  FILLER                    PIC X(03) VALUE SPACES.                
022100     05  LIN-RNG-BUDGET            PIC Z,ZZZ,ZZZ,ZZ9.99.                  
022200     05  FILLER                    PIC X(83) VALUE SPACES.                
022300 01  WKS-LIN-ENC-DEPTO.                                                   
022400     05  FILLER                    PIC X(02) VALUE SPACES.                
022500     05  FILLER                    PIC X(06) VALUE 'RANGO'.               
022600     05  FILLER                    PIC X(62) VALUE 'DEPARTAMENTO'.        
022700     05  FILLER                    PIC X(10) VALUE 'CANTIDAD'.            
022800     05  FILLER                    PIC X(18) VALUE                        
022900         'PRESUPUESTO TOTAL'.                                             
023000     05  FILLER                    PIC X(14) VALUE 'PROMEDIO'.            
023100     05  FILLER                    PIC X(20) VALUE SPACES.                
023200 01  WKS-LIN-DEPTO.                                                       
023300     05  FILLER                    PIC X(02) VALUE SPACES.                
023400     05  LIN-DEP-RANGO             PIC Z9.                                
023500     05  FILLER                    PIC X(04) VALUE SPACES.                
023600     05  LIN-DEP-NOMBRE            PIC X(60).                             
023700     05  LIN-DEP-COUNT             PIC ZZZ,ZZ9.                           
023800     05  FILLER                    PIC X(03) VALUE SPACES.                
023900     05  LIN-DEP-BUDGET            PIC Z,ZZZ,ZZZ,ZZ9.99.                  
024000     05  FILLER                    PIC X(02) VALUE SPACES.                
024100     05  LIN-DEP-PROMEDIO          PIC ZZ,ZZZ,ZZ9.99.                     
024200     05  FILLER                    PIC X(08) VALUE SPACES.                
024300 01  WKS-LIN-ENC-CAPTURA.                                                 
024400     05  FILLER                    PIC X(02) VALUE SPACES.                
024500     05  FILLER                    PIC X(08) VALUE 'ORIGEN'.              
024600     05  FILLER                    PIC X(10) VALUE 'LEIDAS'.              
024700     05  FILLER                    PIC X(12) VALUE 'ACEPTADAS'.           
024800     05  FILLER                    PIC X(08) VALUE 'NUEVAS'.              
024900     05  FILLER                    PIC X(12) VALUE 'ACTUALIZ.'.           
025000     05  FILLER                    PIC X(12) VALUE 'OMITIDAS'.            
025100     05  FILLER                    PIC X(12) VALUE 'RECHAZAD.'.           
025200     05  FILLER                    PIC X(56) VALUE SPACES.                
025300 01  WKS-LIN-CAPTURA.                                                     
025400     05  FILLER                    PIC X(02) VALUE SPACES.                
025500     05  LIN-CAP-ORIGEN            PIC X(08).                             
025600     05  LIN-CAP-LEIDAS            PIC ZZZ,ZZ9.                           
025700     05  FILLER                    PIC X(03) VALUE SPACES.                
025800     05  LIN-CAP-ACEPTADAS         PIC ZZZ,ZZ9.                           
025900     05  FILLER                    PIC X(02) VALUE SPACES.                
026000     05  LIN-CAP-NUEVAS            PIC ZZZ,ZZ9.                           
026100     05  FILLER                    PIC X(04) VALUE SPACES.                
026200     05  LIN-CAP-ACTUALIZ          PIC ZZZ,ZZ9.                           
026300     05  FILLER                    PIC X(04) VALUE SPACES.                
026400     05  LIN-CAP-OMITIDAS          PIC ZZZ,ZZ9.                           
026500     05  FILLER                    PIC X(04) VALUE SPACES.                
026600     05  LIN-CAP-RECHAZADAS        PIC ZZZ,ZZ9.                           
026700     05  FILLER                    PIC X(35) VALUE SPACES.                
026800 01  WKS-LIN-BLANCO                PIC X(132) VALUE SPACES.               
026900*----------------------------------------------------------------*        
027000*    F E C H A   D E L   S I S T E M A   ( P A R A   E L                  
027100*    E N C A B E Z A D O   D E L   R E P O R T E )                        
027200*----------------------------------------------------------------*        
027300 01  WKS-FECHA-SISTEMA.                                                   
027400     05  WKS-FECHA-AAMMDD          PIC 9(06).                             
027500     05  WKS-FECHA-R REDEFINES WKS-FECHA-AAMMDD.                          
027600         10  WKS-FECHA-AA          PIC 9(02).                             
027700         10  WKS-FECHA-MM          PIC 9(02).                             
027800         10  WKS-FECHA-DD          PIC 9(02).                             
027900 01  WKS-FECHA-CORRIDA.                                                   
028000     05  WKS-SIGLO-CORRIDA         PIC 9(02).                             
028100     05  WKS-AAMMDD-CORRIDA        PIC 9(06).                             
028200LINKAGE SECTION.                                                          
028300PROCEDURE DIVISION.                                                       
028400*----------------------------------------------------------------*        
028500*    C O N T R O L   P R I N C I P A L                                    
028600*----------------------------------------------------------------*        
028700 000-MAIN SECTION.                                                        
028800     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E                   
028900     PERFORM 150-CARGA-TABLAS THRU 150-CARGA-TABLAS-E                     
029000     PERFORM 1000-LEE-GRANT THRU 1000-LEE-GRANT-E                         
029100     PERFORM 2000-ACUMULA-GRANT THRU 2000-ACUMULA-GRANT-E                 
029200             UNTIL NO-HAY-MAS-GRANTS                                      
029300     PERFORM 2900-CALCULA-PROMEDIO-CONFIANZA                              
029400             THRU 2900-CALCULA-PROMEDIO-CONFIANZA-E                       
029500     PERFORM 3000-ORDENA-TOP-DEPARTAMENTOS                                
029600             THRU 3000-ORDENA-TOP-DEPARTAMENTOS-E                         
029700     PERFORM 4000-IMPRIME-REPORTE THRU 4000-IMPRIME-REPORTE-E             
029800     PERFORM 9900-CIERRA-ARCHIVOS THRU 9900-CIERRA-ARCHIVOS-E             
029900     STOP RUN.                                                            
030000*----------------------------------------------------------------*        
030100*    A P E R T U R A   D E   A R C H I V O S                              
030200*----------------------------------------------------------------*        
030300 100-ABRE-ARCHIVOS SECTION.                                               
030400     OPEN INPUT  GRANTS-OUT                                               
030500     OPEN INPUT  CAPTOT                                                   
030600     OPEN OUTPUT REPORT-OUT                                               
030700     IF FS-GROU NOT EQUAL 0                                               
030800        MOVE 'OPEN'       TO ACCION                                       
030900        MOVE SPACES       TO LLAVE                                        
031000        MOVE 'GRANTS-OUT' TO ARCHIVO                                      
031100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
031200                              FS-GROU, FSE-GROU                           
031300        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
031400     END-IF                                                               
031500     IF FS-CTOT NOT EQUAL 0                                               
031600        MOVE 'OPEN'   TO ACCION                                           
031700        MOVE SPACES   TO LLAVE                                            
031800        MOVE 'CAPTOT' TO ARCHIVO                                          
031900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
032000                              FS-CTOT, FSE-CTOT                           
032100        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
032200     END-IF                                                               
032300     IF FS-RPOU NOT EQUAL 0                                               
032400        MOVE 'OPEN'       TO ACCION                                       
032500        MOVE SPACES       TO LLAVE                                        
032600        MOVE 'REPORT-OUT' TO ARCHIVO                                      
032700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
032800                              FS-RPOU, FSE-RPOU                           
032900        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
033000     END-IF                                                               
033100 100-ABRE-ARCHIVOS-E. EXIT.                                               
033200*----------------------------------------------------------------*        
033300*    E R R O R   D E   A P E R T U R A   D E   A R C H I V O              
033400*----------------------------------------------------------------*        
033500 410-ERRORES-APERTURA SECTION.                                            
033600     DISPLAY '>>> CVANL01 - ERROR AL ABRIR ARCHIVO ' ARCHIVO              
033700             ' <<<' UPON CONSOLE                                          
033800     DISPLAY '    >>> VERIFICAR DETALLES EN SPOOL <<<'                    
033900             UPON CONSOLE                                                 
034000     STOP RUN.                                                            
034100 410-ERRORES-APERTURA-E. EXIT.                                            
034200*----------------------------------------------------------------*        
034300*    C A R G A   D E   T A B L A S   D E   C O N T R O L                  
034400*----------------------------------------------------------------*        
034500 150-CARGA-TABLAS SECTION.                                                
034600     MOVE 'BOE   ' TO FTE-NOMBRE(1)                                       
034700     MOVE 'BDNS  ' TO FTE-NOMBRE(2)                                       
034800     MOVE 'PLACSP' TO FTE-NOMBRE(3)                                       
034900     MOVE 0 TO FTE-COUNT(1) FTE-BUDGET(1)                                 
035000     MOVE 0 TO FTE-NONPROFIT(1) FTE-OPEN(1)                               
035100     MOVE 0 TO FTE-COUNT(2) FTE-BUDGET(2)                                 
035200     MOVE 0 TO FTE-NONPROFIT(2) FTE-OPEN(2)                               
035300     MOVE 0 TO FTE-COUNT(3) FTE-BUDGET(3)                                 
035400     MOVE 0 TO FTE-NONPROFIT(3) FTE-OPEN(3)                               
035500     MOVE 'HASTA 10 MIL' TO RNG-DESCRIPCION(1)                            
035600     MOVE 0               TO RNG-MINIMO(1)                                
035700     MOVE 10000           TO RNG-MAXIMO(1)                                
035800     MOVE 'N'              TO RNG-SIN-TOPE(1)                             
035900     MOVE '10K-50K MIL ' TO RNG-DESCRIPCION(2)                            
036000     MOVE 10000           TO RNG-MINIMO(2)                                
036100     MOVE 50000           TO RNG-MAXIMO(2)                                
036200     MOVE 'N'              TO RNG-SIN-TOPE(2)                             
036300     MOVE '50K-100K MIL' TO RNG-DESCRIPCION(3)                            
036400     MOVE 50000           TO RNG-MINIMO(3)                                
036500     MOVE 100000          TO RNG-MAXIMO(3)                                
036600     MOVE 'N'              TO RNG-SIN-TOPE(3)                             
036700     MOVE '100K-500K   ' TO RNG-DESCRIPCION(4)                            
036800     MOVE 100000          TO RNG-MINIMO(4)                                
036900     MOVE 500000          TO RNG-MAXIMO(4)                                
037000     MOVE 'N'              TO RNG-SIN-TOPE(4)                             
037100     MOVE '500K-1 MILL.' TO RNG-DESCRIPCION(5)                            
037200     MOVE 500000          TO RNG-MINIMO(5)                                
037300     MOVE 1000000         TO RNG-MAXIMO(5)                                
037400     MOVE 'N'              TO RNG-SIN-TOPE(5)                             
037500     MOVE 'MAS DE 1 MILL' TO RNG-DESCRIPCION(6)                           
037600     MOVE 1000000         TO RNG-MINIMO(6)                                
037700     MOVE 0               TO RNG-MAXIMO(6)                                
037800     MOVE 'Y'              TO RNG-SIN-TOPE(6)                             
037900     PERFORM 155-LIMPIA-RANGO THRU 155-LIMPIA-RANGO-E                     
038000             VARYING IX-RNG FROM 1 BY 1 UNTIL IX-RNG > 6                  
038100 150-CARGA-TABLAS-E. EXIT.                                                
038200*                                                                         
038300 155-LIMPIA-RANGO SECTION.                                                
038400     MOVE 0 TO RNG-COUNT(IX-RNG) RNG-BUDGET(IX-RNG)                       
038500 155-LIMPIA-RANGO-E. EXIT.                                                
038600*----------------------------------------------------------------*        
038700*    L E C T U R A   D E   C O N V O C A T O R I A S                      
038800*----------------------------------------------------------------*        
038900 1000-LEE-GRANT SECTION.                                                  
039000     READ GRANTS-OUT                                                      
039100        AT END MOVE 'Y' TO WKS-EOF-GRANTS                                 
039200     END-READ                                                             
039300 1000-LEE-GRANT-E. EXIT.                                                  
039400*----------------------------------------------------------------*        
039500*    A C U M U L A C I O N   D E   U N A   C O N V O C A T O R I A        
039600*----------------------------------------------------------------*        
039700 2000-ACUMULA-GRANT SECTION.                                              
039800     ADD 1 TO WKS-TOTAL-GRANTS                                            
039900     ADD GR-BUDGET TO WKS-TOTAL-BUDGET                                    
040000     IF GR-ES-NO-LUCRO                                                    
040100        ADD 1 TO WKS-TOTAL-NONPROFIT                                      
040200     END-IF                                                               
040300     IF GR-ABIERTA                                                        
040400        ADD 1 TO WKS-TOTAL-OPEN                                           
040500     END-IF                                                               
040600     IF GR-NP-CONFIDENCE > 0                                              
040700        ADD GR-NP-CONFIDENCE TO WKS-SUMA-CONFIANZA                        
040800        ADD 1 TO WKS-NUM-CON-CONFIANZA                                    
040900     END-IF                                                               
041000     PERFORM 2050-ACUMULA-FUENTE THRU 2050-ACUMULA-FUENTE-E               
041100     IF GR-BUDGET > 0                                                     
041200        PERFORM 2100-CLASIFICA-RANGO-PRESUPUESTO                          
041300                THRU 2100-CLASIFICA-RANGO-PRESUPUESTO-E                   
041400     END-IF                                                               
041500     PERFORM 2200-ACUMULA-DEPARTAMENTO                                    
041600             THRU 2200-ACUMULA-DEPARTAMENTO-E                             
041700     PERFORM 1000-LEE-GRANT THRU 1000-LEE-GRANT-E                         
041800 2000-ACUMULA-GRANT-E. EXIT.                                              
041900*                                                                         
042000 2050-ACUMULA-FUENTE SECTION.                                             
042100     SET IX-FTE TO 1                                                      
042200     SEARCH FUENTE-TAB                                                    
042300        AT END CONTINUE                                                   
042400        WHEN FTE-NOMBRE(IX-FTE) = GR-SOURCE                               
042500           ADD 1 TO FTE-COUNT(IX-FTE)                                     
042600           ADD GR-BUDGET TO FTE-BUDGET(IX-FTE)                            
042700           IF GR-ES-NO-LUCRO                                              
042800              ADD 1 TO FTE-NONPROFIT(IX-FTE)                              
042900           END-IF                                                         
043000           IF GR-ABIERTA                                                  
043100              ADD 1 TO FTE-OPEN(IX-FTE)                                   
043200           END-IF                                                         
043300     END-SEARCH                                                           
043400 2050-ACUMULA-FUENTE-E. EXIT.                                             
043500*----------------------------------------------------------------*        
043600*    C L A S I F I C A C I O N   P O R   T R A M O                        
043700*----------------------------------------------------------------*        
043800 2100-CLASIFICA-RANGO-PRESUPUESTO SECTION.                                
043900     SET IX-RNG TO 1                                                      
044000     SEARCH RANGO-TAB                                                     
044100        AT END CONTINUE                                                   
044200        WHEN RNG-ES-ULTIMO(IX-RNG)                                        
044300             AND GR-BUDGET NOT LESS THAN RNG-MINIMO(IX-RNG)               
044400           ADD 1 TO RNG-COUNT(IX-RNG)                                     
044500           ADD GR-BUDGET TO RNG-BUDGET(IX-RNG)                            
044600        WHEN NOT RNG-ES-ULTIMO(IX-RNG)                                    
044700             AND GR-BUDGET NOT LESS THAN RNG-MINIMO(IX-RNG)               
044800             AND GR-BUDGET LESS THAN RNG-MAXIMO(IX-RNG)                   
044900           ADD 1 TO RNG-COUNT(IX-RNG)                                     
045000           ADD GR-BUDGET TO RNG-BUDGET(IX-RNG)                            
045100     END-SEARCH                                                           
045200 2100-CLASIFICA-RANGO-PRESUPUESTO-E. EXIT.                                
045300*----------------------------------------------------------------*        
045400*    A C U M U L A C I O N   P O R   D E P A R T A M E N T O              
045500*----------------------------------------------------------------*        
045600 2200-ACUMULA-DEPARTAMENTO SECTION.                                       
045700     MOVE 'N' TO WKS-DEPTO-ENCONTRADO                                     
045800     IF WKS-NUM-DEPTOS > 0                                                
045900        PERFORM 2210-BUSCA-DEPARTAMENTO                                   
046000            THRU 2210-BUSCA-DEPARTAMENTO-E                                
046100                VARYING IX-DEPTO FROM 1 BY 1                              
046200                UNTIL IX-DEPTO > WKS-NUM-DEPTOS                           
046300                   OR DEPTO-FUE-ENCONTRADO                                
046400     END-IF                                                               
046500     IF NOT DEPTO-FUE-ENCONTRADO                                          
046600        IF WKS-NUM-DEPTOS < 500                                           
046700           ADD 1 TO WKS-NUM-DEPTOS                                        
046800           MOVE GR-DEPARTMENT TO DEPTO-NOMBRE(WKS-NUM-DEPTOS)             
046900           MOVE 1 TO DEPTO-COUNT(WKS-NUM-DEPTOS)                          
047000           MOVE GR-BUDGET TO DEPTO-BUDGET(WKS-NUM-DEPTOS)                 
047100           MOVE 'N' TO DEPTO-YA-ELEGIDO(WKS-NUM-DEPTOS)                   
047200        END-IF                                                            
047300     END-IF                                                               
047400 2200-ACUMULA-DEPARTAMENTO-E. EXIT.                                       
047500*                                                                         
047600 2210-BUSCA-DEPARTAMENTO SECTION.                                         
047700     IF DEPTO-NOMBRE(IX-DEPTO) = GR-DEPARTMENT                            
047800        ADD 1 TO DEPTO-COUNT(IX-DEPTO)                                    
047900        ADD GR-BUDGET TO DEPTO-BUDGET(IX-DEPTO)                           
048000        MOVE 'Y' TO WKS-DEPTO-ENCONTRADO                                  
048100     END-IF                                                               
048200 2210-BUSCA-DEPARTAMENTO-E. EXIT.                                         
048300*----------------------------------------------------------------*        
048400*    P R O M E D I O   D E   C O N F I A N Z A                            
048500*----------------------------------------------------------------*        
048600 2900-CALCULA-PROMEDIO-CONFIANZA SECTION.                                 
048700     IF WKS-NUM-CON-CONFIANZA > 0                                         
048800        COMPUTE WKS-PROMEDIO-CONFIANZA ROUNDED =                          
048900                WKS-SUMA-CONFIANZA / WKS-NUM-CON-CONFIANZA                
049000     END-IF                                                               
049100 2900-CALCULA-PROMEDIO-CONFIANZA-E. EXIT.                                 
049200*----------------------------------------------------------------*        
049300*    T O P   1 0   D E P A R T A M E N T O S                              
049400*----------------------------------------------------------------*        
049500 3000-ORDENA-TOP-DEPARTAMENTOS SECTION.                                   
049600     MOVE SPACES TO WKS-TABLA-TOP-DEPTOS                                  
049700     PERFORM 3100-ELIGE-UN-DEPARTAMENTO                                   
049800             THRU 3100-ELIGE-UN-DEPARTAMENTO-E                            
049900             VARYING IX-TOP FROM 1 BY 1 UNTIL IX-TOP > 10                 
050000 3000-ORDENA-TOP-DEPARTAMENTOS-E. EXIT.                                   
050100*                                                                         
050200 3100-ELIGE-UN-DEPARTAMENTO SECTION.                                      
050300     MOVE 0 TO WKS-MEJOR-COUNT                                            
050400     SET WKS-MEJOR-INDICE TO 0                                            
050500     IF WKS-NUM-DEPTOS > 0                                                
050600        PERFORM 3110-COMPARA-DEPARTAMENTO                                 
050700                THRU 3110-COMPARA-DEPARTAMENTO-E                          
050800                VARYING IX-DEPTO FROM 1 BY 1                              
050900                UNTIL IX-DEPTO > WKS-NUM-DEPTOS                           
051000     END-IF                                                               
051100     IF WKS-MEJOR-INDICE > 0                                              
051200        MOVE DEPTO-NOMBRE(WKS-MEJOR-INDICE) TO TOP-NOMBRE(IX-TOP)         
051300        MOVE DEPTO-COUNT(WKS-MEJOR-INDICE)  TO TOP-COUNT(IX-TOP)          
051400        MOVE DEPTO-BUDGET(WKS-MEJOR-INDICE) TO TOP-BUDGET(IX-TOP)         
051500        COMPUTE TOP-PROMEDIO(IX-TOP) ROUNDED =                            
051600                DEPTO-BUDGET(WKS-MEJOR-INDICE) /                          
051700                DEPTO-COUNT(WKS-MEJOR-INDICE)                             
051800        MOVE 'Y' TO DEPTO-YA-ELEGIDO(WKS-MEJOR-INDICE)                    
051900     END-IF                                                               
052000 3100-ELIGE-UN-DEPARTAMENTO-E. EXIT.                                      
052100*                                                                         
052200 3110-COMPARA-DEPARTAMENTO SECTION.                                       
052300     IF NOT DEPTO-ES-ELEGIDO(IX-DEPTO)                                    
052400        IF DEPTO-COUNT(IX-DEPTO) > WKS-MEJOR-COUNT                        
052500           MOVE DEPTO-COUNT(IX-DEPTO) TO WKS-MEJOR-COUNT                  
052600           SET WKS-MEJOR-INDICE TO IX-DEPTO                               
052700        END-IF                                                            
052800     END-IF                                                               
052900 3110-COMPARA-DEPARTAMENTO-E. EXIT.                                       
053000*----------------------------------------------------------------*        
053100*    I M P R E S I O N   D E L   R E P O R T E                            
053200*----------------------------------------------------------------*        
053300 4000-IMPRIME-REPORTE SECTION.                                            
053400     PERFORM 4100-IMPRIME-ENCABEZADO                                      
053500         THRU 4100-IMPRIME-ENCABEZADO-E                                   
053600     PERFORM 4200-IMPRIME-TOTALES-GENERALES                               
053700             THRU 4200-IMPRIME-TOTALES-GENERALES-E                        
053800     PERFORM 4300-IMPRIME-POR-FUENTE                                      
053900         THRU 4300-IMPRIME-POR-FUENTE-E                                   
054000     PERFORM 4400-IMPRIME-DISTRIBUCION                                    
054100             THRU 4400-IMPRIME-DISTRIBUCION-E                             
054200     PERFORM 4500-IMPRIME-TOP-DEPTOS                                      
054300         THRU 4500-IMPRIME-TOP-DEPTOS-E                                   
054400     PERFORM 4600-IMPRIME-ESTADISTICAS-CAPTURA                            
054500             THRU 4600-IMPRIME-ESTADISTICAS-CAPTURA-E                     
054600 4000-IMPRIME-REPORTE-E. EXIT.                                            
054700*                                                                         
054800 4100-IMPRIME-ENCABEZADO SECTION.                                         
054900     WRITE REG-REPORTE FROM WKS-LIN-TITULO                                
055000     PERFORM 4110-OBTIENE-FECHA-CORRIDA                                   
055100             THRU 4110-OBTIENE-FECHA-CORRIDA-E                            
055200     WRITE REG-REPORTE FROM WKS-LIN-FECHA                                 
055300 4100-IMPRIME-ENCABEZADO-E. EXIT.                                         
055400*                                                                         
055500*    LA FECHA DEL SISTEMA VIENE EN AAMMDD (2 DIGITOS DE ANIO).            
055600*    SE VENTANEA EL SIGLO IGUAL QUE EN EL RESTO DEL SISTEMA               
055700*    DESDE LA REVISION Y2K (VER CVGRA01, GR-PUB-DATE).                    
055800 4110-OBTIENE-FECHA-CORRIDA SECTION.                                      
055900     ACCEPT WKS-FECHA-AAMMDD FROM DATE                                    
056000     IF WKS-FECHA-AA < 50                                                 
056100        MOVE 20 TO WKS-SIGLO-CORRIDA                                      
056200     ELSE                                                                 
056300        MOVE 19 TO WKS-SIGLO-CORRIDA                                      
056400     END-IF                                                               
056500     MOVE WKS-FECHA-AAMMDD TO WKS-AAMMDD-CORRIDA                          
056600     MOVE WKS-FECHA-CORRIDA TO LIN-FECHA-VALOR                            
056700 4110-OBTIENE-FECHA-CORRIDA-E. EXIT.                                      
056800*                                                                         
056900 4200-IMPRIME-TOTALES-GENERALES SECTION.                                  
057000     WRITE REG-REPORTE FROM WKS-LIN-BLANCO                                
057100     MOVE WKS-TOTAL-GRANTS   TO LIN-GRAN-TOTAL-GRANTS                     
057200     WRITE REG-REPORTE FROM WKS-LIN-GRAN-1                                
057300     MOVE WKS-TOTAL-BUDGET   TO LIN-GRAN-TOTAL-BUDGET                     
057400     WRITE REG-REPORTE FROM WKS-LIN-GRAN-2                                
057500     MOVE WKS-TOTAL-NONPROFIT TO LIN-GRAN-NONPROFIT                       
057600     MOVE WKS-TOTAL-OPEN      TO LIN-GRAN-OPEN                            
057700     WRITE REG-REPORTE FROM WKS-LIN-GRAN-3                                
057800     MOVE WKS-PROMEDIO-CONFIANZA TO LIN-GRAN-CONFIANZA                    
057900     WRITE REG-REPORTE FROM WKS-LIN-GRAN-4                                
058000 4200-IMPRIME-TOTALES-GENERALES-E. EXIT.                                  
058100*                                                                         
058200 4300-IMPRIME-POR-FUENTE SECTION.                                         
058300     WRITE REG-REPORTE FROM WKS-LIN-BLANCO                                
058400     WRITE REG-REPORTE FROM WKS-LIN-ENC-FUENTE                            
058500     PERFORM 4310-IMPRIME-UNA-FUENTE                                      
058600         THRU 4310-IMPRIME-UNA-FUENTE-E                                   
058700             VARYING IX-FTE FROM 1 BY 1 UNTIL IX-FTE > 3                  
058800 4300-IMPRIME-POR-FUENTE-E. EXIT.                                         
058900*                                                                         
059000 4310-IMPRIME-UNA-FUENTE SECTION.                                         
059100     MOVE FTE-NOMBRE(IX-FTE)    TO LIN-FTE-NOMBRE                         
059200     MOVE FTE-COUNT(IX-FTE)     TO LIN-FTE-COUNT                          
059300     MOVE FTE-BUDGET(IX-FTE)    TO LIN-FTE-BUDGET                         
059400     MOVE FTE-NONPROFIT(IX-FTE) TO LIN-FTE-NONPROFIT                      
059500     MOVE FTE-OPEN(IX-FTE)      TO LIN-FTE-OPEN                           
059600     WRITE REG-REPORTE FROM WKS-LIN-FUENTE                                
059700 4310-IMPRIME-UNA-FUENTE-E. EXIT.                                         
059800*                                                                         
059900 4400-IMPRIME-DISTRIBUCION SECTION.                                       
060000     WRITE REG-REPORTE FROM WKS-LIN-BLANCO                                
060100     WRITE REG-REPORTE FROM WKS-LIN-ENC-RANGO                             
060200     PERFORM 4410-IMPRIME-UN-RANGO THRU 4410-IMPRIME-UN-RANGO-E           
060300             VARYING IX-RNG FROM 1 BY 1 UNTIL IX-RNG > 6                  
060400 4400-IMPRIME-DISTRIBUCION-E. EXIT.                                       
060500*                                                                         
060600 4410-IMPRIME-UN-RANGO SECTION.                                           
060700     IF RNG-COUNT(IX-RNG) > 0                                             
060800        MOVE RNG-DESCRIPCION(IX-RNG) TO LIN-RNG-DESCRIPCION               
060900        MOVE RNG-COUNT(IX-RNG)       TO LIN-RNG-COUNT                     
061000        MOVE RNG-BUDGET(IX-RNG)      TO LIN-RNG-BUDGET                    
061100        WRITE REG-REPORTE FROM WKS-LIN-RANGO                              
061200     END-IF                                                               
061300 4410-IMPRIME-UN-RANGO-E. EXIT.                                           
061400*                                                                         
061500 4500-IMPRIME-TOP-DEPTOS SECTION.                                         
061600     WRITE REG-REPORTE FROM WKS-LIN-BLANCO                                
061700     WRITE REG-REPORTE FROM WKS-LIN-ENC-DEPTO                             
061800     PERFORM 4510-IMPRIME-UN-DEPTO THRU 4510-IMPRIME-UN-DEPTO-E           
061900             VARYING IX-TOP FROM 1 BY 1 UNTIL IX-TOP > 10                 
062000 4500-IMPRIME-TOP-DEPTOS-E. EXIT.                                         
062100*                                                                         
062200 4510-IMPRIME-UN-DEPTO SECTION.                                           
062300     IF TOP-COUNT(IX-TOP) > 0                                             
062400        MOVE IX-TOP               TO LIN-DEP-RANGO                        
062500        MOVE TOP-NOMBRE(IX-TOP)   TO LIN-DEP-NOMBRE                       
062600        MOVE TOP-COUNT(IX-TOP)    TO LIN-DEP-COUNT                        
062700        MOVE TOP-BUDGET(IX-TOP)   TO LIN-DEP-BUDGET                       
062800        MOVE TOP-PROMEDIO(IX-TOP) TO LIN-DEP-PROMEDIO                     
062900        WRITE REG-REPORTE FROM WKS-LIN-DEPTO                              
063000     END-IF                                                               
063100 4510-IMPRIME-UN-DEPTO-E. EXIT.                                           
063200*----------------------------------------------------------------*        
063300*    E S T A D I S T I C A S   D E   C A P T U R A                        
063400*----------------------------------------------------------------*        
063500 4600-IMPRIME-ESTADISTICAS-CAPTURA SECTION.                               
063600     WRITE REG-REPORTE FROM WKS-LIN-BLANCO                                
063700     WRITE REG-REPORTE FROM WKS-LIN-ENC-CAPTURA                           
063800     PERFORM 4610-LEE-Y-MUESTRA-CAPTOT                                    
063900             THRU 4610-LEE-Y-MUESTRA-CAPTOT-E                             
064000             UNTIL NO-HAY-MAS-CAPTOT                                      
064100 4600-IMPRIME-ESTADISTICAS-CAPTURA-E. EXIT.                               
064200*                                                                         
064300 4610-LEE-Y-MUESTRA-CAPTOT SECTION.                                       
064400     READ CAPTOT                                                          
064500        AT END                                                            
064600           MOVE 'Y' TO WKS-EOF-CAPTOT                                     
064700           GO TO 4610-LEE-Y-MUESTRA-CAPTOT-E                              
064800     END-READ                                                             
064900     MOVE CT-SOURCE   TO LIN-CAP-ORIGEN                                   
065000     MOVE CT-SCANNED  TO LIN-CAP-LEIDAS                                   
065100     MOVE CT-ACCEPTED TO LIN-CAP-ACEPTADAS                                
065200     MOVE CT-NEW      TO LIN-CAP-NUEVAS                                   
065300     MOVE CT-UPDATED  TO LIN-CAP-ACTUALIZ                                 
065400     MOVE CT-SKIPPED  TO LIN-CAP-OMITIDAS                                 
065500     MOVE CT-REJECTED TO LIN-CAP-RECHAZADAS                               
065600     WRITE REG-REPORTE FROM WKS-LIN-CAPTURA                               
065700 4610-LEE-Y-MUESTRA-CAPTOT-E. EXIT.                                       
065800*----------------------------------------------------------------*        
065900*    C I E R R E   D E   A R C H I V O S                                  
066000*----------------------------------------------------------------*        
066100 9900-CIERRA-ARCHIVOS SECTION.                                            
066200     CLOSE GRANTS-OUT CAPTOT REPORT-OUT                                   
066300 9900-CIERRA-ARCHIVOS-E. EXIT.                                            

000100                                                                          
000200IDENTIFICATION DIVISION.                                                  
000300PROGRAM-ID.    CVCAP01.                                                   
000400AUTHOR.        E. RAMIREZ.                                                
000500INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CONVOCATORIAS.                  
000600DATE-WRITTEN.  1988-02-20.                                                
000700DATE-COMPILED.                                                            
000800SECURITY.      USO INTERNO DEL DEPARTAMENTO.                              
000900******************************************************************        
001000* FECHA       : 20/02/1988                                       *        
001100* PROGRAMADOR : E. RAMIREZ (PEDR)                                *        
001200* APLICACION  : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS    *        
001300* PROGRAMA    : CVCAP01                                          *        
001400* TIPO        : BATCH                                            *        
001500* DESCRIPCION : PASADA DE CAPTURA Y CLASIFICACION.  LEE EL       *        
001600*             : ARCHIVO DE ANUNCIOS ENTRANTES (GRANTS-IN) Y SEGUN*        
001700*             : EL ORIGEN (BOE, BDNS O PLACSP) CLASIFICA CADA    *        
001800*             : REGISTRO, LO COTEJA CONTRA EL MAESTRO ACTUAL     *        
001900*             : (GRANTS-MAST) Y ESCRIBE EL NUEVO MAESTRO (GRANTS-*        
002000*             : OUT) CON LOS ACEPTADOS.  ACUMULA TOTALES DE      *        
002100*             : CONTROL POR ORIGEN Y LOS DEJA EN EL ARCHIVO      *        
002200*             : PUENTE CAPTOT PARA EL REPORTE DE ANALITICA.      *        
002300* ARCHIVOS    : GRANTS-IN (ENTRADA), GRANTS-MAST (ENTRADA),      *        
002400*             : GRANTS-OUT (SALIDA), CAPTOT (SALIDA)             *        
002500* PROGRAMA(S) : CVFIL01 (PERFIL TEST_PLACSP PARA EL ORIGEN       *        
002600*             : PLACSP), RUTINA DEBD1R00 PARA ERRORES DE APERTURA*        
002700******************************************************************        
002800*             H I S T O R I A L   D E   C A M B I O S                     
002900*-----------------------------------------------------------------        
003000* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
003100* ---------- ----------- ---------- --------------------------            
003200* 1988-02-20 PEDR        CV-0003    VERSION ORIGINAL, SOLO BOE            
003300* 1988-06-14 PEDR        CV-0010    SE AGREGA CLASIFICACION BDNS          
003400*                                   Y COTEJO CONTRA EL MAESTRO            
003500* 1990-06-25 RMCH        CV-0033    SE AGREGA EL ORIGEN PLACSP,           
003600*                                   LLAMANDO A CVFIL01                    
003700* 1993-01-11 PEDR        CV-0051    SE AGREGA EL ARCHIVO PUENTE           
003800*                                   CAPTOT PARA EL REPORTE DE             
003900*                                   ANALITICA                             
004000* 1998-11-09 PEDR        CV-Y2K01   FECHAS GR-PUB-DATE/GR-APP-END         
004100*                                   -DATE YA A 8 POSICIONES (Y2K)         
004200* 1999-03-30 PEDR        CV-0091    CORRECCION EN BOE: EL INDICA-         
004300*                                   DOR ABIERTO/CERRADO DE ENTRADA        
004400*                                   SE FORZABA SIEMPRE A 'ABIERTO'        
004500*                                   Y LA CONFIANZA NO LUCRO SE            
004600*                                   PERDIA AL COPIAR EL REGISTRO          
004700* 2001-08-30 EEDR        CV-0107    SE AGREGAN VISTAS REDEFINES AL        
004800*                                   BUFFER DE BUSQUEDA Y A LAS            
004900*                                   CIFRAS DE CONTROL POR ORIGEN          
005000*                                   PARA FACILITAR SU DEPURACION          
005100* 2002-02-11 EEDR        CV-0113    GRAVE: LAS PALABRAS CLAVE DE          
005200*                                   GRANT/SECCION/RELEVANCIA/NO           
005300*                                   LUCRO (BOE Y BDNS) SE CARGAN          
005400*                                   EN MAYUSCULAS PERO EL TEXTO DE        
005500*                                   BUSQUEDA SE PASA A MINUSCULAS         
005600*                                   ANTES DE COMPARAR, POR LO QUE         
005700*                                   NINGUN BOE PASABA 2140-PRUEBA-        
005800*                                   SECCION NI NINGUN BDNS PASABA         
005900*                                   2210-PRUEBA-NO-LUCRO-BDNS.  SE        
006000*                                   BAJA TAMBIEN LA PALABRA A             
006100*                                   MINUSCULAS ANTES DEL INSPECT          
006200*                                   EN TODAS LAS RUTINAS DE CONTEO        
006300* 2002-03-11 EEDR        CV-0115    LA APERTURA SOLO VERIFICABA EL        
006400*                                   FILE STATUS DE GRANTS-IN; LOS         
006500*                                   DEMAS ARCHIVOS QUEDABAN SIN           
006600*                                   CONTROL.  SE VERIFICAN LOS            
006700*                                   CUATRO Y SE ENRUTA EL ERROR A         
006800*                                   LA RUTINA DEBD1R00 DEL SISTEMA        
006900*                                   EN VEZ DE DISPLAY/STOP RUN            
007000*                                   SUELTOS.  SE REPONE ADEMAS EL         
007100*                                   ENCABEZADO ESTANDAR DEL               
007200*                                   DEPARTAMENTO (RECUADRO)               
007300*-----------------------------------------------------------------        
007400ENVIRONMENT DIVISION.                                                     
007500CONFIGURATION SECTION.                                                    
007600SOURCE-COMPUTER. IBM-370.                                                 
007700OBJECT-COMPUTER. IBM-370.                                                 
007800SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                      
007900INPUT-OUTPUT SECTION.                                                     
008000FILE-CONTROL.                                                             
008100     SELECT GRANTS-IN   ASSIGN TO GRANTSIN                                
008200            FILE STATUS IS FS-GRIN FSE-GRIN.                              
008300     SELECT GRANTS-MAST ASSIGN TO GRANTMST                                
008400            FILE STATUS IS FS-GRMS FSE-GRMS.                              
008500     SELECT GRANTS-OUT  ASSIGN TO GRANTOUT                                
008600            FILE STATUS IS FS-GROU FSE-GROU.                              
008700     SELECT CAPTOT      ASSIGN TO CAPTOT01                                
008800            FILE STATUS IS FS-CTOT FSE-CTOT.                              
008900DATA DIVISION.                                                            
009000FILE SECTION.                                                             
009100FD  GRANTS-IN                                                             
009200    LABEL RECORDS ARE STANDARD.                                           
00930001  REG-ENTRADA.                                                          
009400    COPY CVGRA01.                                                         
009500FD  GRANTS-MAST                                                           
009600    LABEL RECORDS ARE STANDARD.                                           
00970001  REG-MAESTRO.                                                          
009800    COPY CVGRA01.                                                         
009900FD  GRANTS-OUT                                                            
010000    LABEL RECORDS ARE STANDARD.                                           
01010001  REG-SALIDA.                                                           
010200    COPY CVGRA01.                                                         
010300FD  CAPTOT                                                                
010400    LABEL RECORDS ARE STANDARD.                                           
01050001  REG-CAPTOT.                                                           
010600    COPY CVTOT01.                                                         
010700WORKING-STORAGE SECTION.                                                  
010800 77  PROGRAMA                     PIC X(08) VALUE 'CVCAP01'.              
010900 77  ARCHIVO                      PIC X(08) VALUE SPACES.                 
011000 77  ACCION                       PIC X(10) VALUE SPACES.                 
011100 77  LLAVE                        PIC X(32) VALUE SPACES.                 
011200 01  WKS-FS-STATUS.                                                       
011300     05  FS-GRIN                   PIC 9(02).                             
011400     05  FSE-GRIN                  PIC S9(04) COMP-5.                     
011500     05  FS-GRMS                   PIC 9(02).                             
011600     05  FSE-GRMS                  PIC S9(04) COMP-5.                     
011700     05  FS-GROU                   PIC 9(02).                             
011800     05  FSE-GROU                  PIC S9(04) COMP-5.                     
011900     05  FS-CTOT                   PIC 9(02).                             
012000     05  FSE-CTOT                  PIC S9(04) COMP-5.                     
012100 01  WKS-SWITCHES.                                                        
012200     05  WKS-EOF-ENTRADA           PIC X(01) VALUE 'N'.                   
012300         88  NO-HAY-MAS-ENTRADA              VALUE 'Y'.                   
012400     05  WKS-EOF-MAESTRO           PIC X(01) VALUE 'N'.                   
012500         88  NO-HAY-MAS-MAESTRO              VALUE 'Y'.                   
012600     05  WKS-EXISTIA-EN-MAESTRO    PIC X(01).                             
012700         88  YA-EXISTIA-EN-MAESTRO            VALUE 'Y'.                  
012800 01  WKS-CONTADORES.                                                      
012900     05  WKS-NUM-MAESTRO           PIC 9(06) COMP.                        
013000     05  IX-MAST                   USAGE INDEX.                           
013100     05  IX-PB                     USAGE INDEX.                           
013200 01  WKS-MASTER-TABLE.                                                    
013300     05  MASTER-TAB OCCURS 1 TO 30000 TIMES                               
013400                     DEPENDING ON WKS-NUM-MAESTRO                         
013500                     ASCENDING KEY IS MT-ID                               
013600                     INDEXED BY IX-MAST.                                  
013700         10  MT-ID                 PIC X(20).                             
013800         10  MT-REGISTRO           PIC X(680).                            
013900         10  MT-REGISTRO-R REDEFINES MT-REGISTRO.                         
014000             15  FILLER            PIC X(375).                            
014100             15  MT-OPEN-FLAG      PIC X(01).                             
014200             15  FILLER            PIC X(304).                            
014300 01  WKS-TABLA-CONTROL.                                                   
014400     05  CT-TAB OCCURS 4 TIMES INDEXED BY IX-CTAB.                        
014500         10  CT-SOURCE-T           PIC X(06).                             
014600         10  CT-CIFRAS-GRP.                                               
014700             15  CT-SCANNED-T      PIC 9(07) COMP.                        
014800             15  CT-ACCEPTED-T     PIC 9(07) COMP.                        
014900             15  CT-NEW-T          PIC 9(07) COMP.                        
015000             15  CT-UPDATED-T      PIC 9(07) COMP.                        
015100             15  CT-SKIPPED-T      PIC 9(07) COMP.                        
015200             15  CT-REJECTED-T     PIC 9(07) COMP.                        
015300         10  CT-CIFRAS-R REDEFINES CT-CIFRAS-GRP.                         
015400             15  CT-CIFRA-TAB OCCURS 6 TIMES                              
015500                              INDEXED BY IX-CIFRA                         
015600                              PIC 9(07) COMP.                             
015700*----------------------------------------------------------------*        
015800*    T A B L A S   D E   P A L A B R A S   C L A V E   B O E              
015900*----------------------------------------------------------------*        
016000 01  WKS-TABLA-PALABRAS-BOE.                                              
016100     05  PB-GRANT-TAB OCCURS 12 INDEXED BY IX-PBG.                        
016200         10  PB-GRANT-PAL          PIC X(20).                             
016300         10  PB-GRANT-LEN          PIC 9(02) COMP.                        
016400     05  PB-ALTA-TAB OCCURS 5 INDEXED BY IX-PBA.                          
016500         10  PB-ALTA-PAL           PIC X(20).                             
016600         10  PB-ALTA-LEN           PIC 9(02) COMP.                        
016700     05  PB-MEDIA-TAB OCCURS 4 INDEXED BY IX-PBM.                         
016800         10  PB-MEDIA-PAL          PIC X(20).                             
016900         10  PB-MEDIA-LEN          PIC 9(02) COMP.                        
017000     05  PB-BAJA-TAB OCCURS 3 INDEXED BY IX-PBJ.                          
017100         10  PB-BAJA-PAL           PIC X(20).                             
017200         10  PB-BAJA-LEN           PIC 9(02) COMP.                        
017300     05  PB-NL-ESP-TAB OCCURS 8 INDEXED BY IX-PBE.                        
017400         10  PB-NL-ESP-PAL         PIC X(20).                             
017500         10  PB-NL-ESP-LEN         PIC 9(02) COMP.                        
017600     05  PB-NL-REL-TAB OCCURS 3 INDEXED BY IX-PBR.                        
017700         10  PB-NL-REL-PAL         PIC X(20).                             
017800         10  PB-NL-REL-LEN         PIC 9(02) COMP.                        
017900     05  PB-SECCION-TAB OCCURS 4 INDEXED BY IX-PBS.                       
018000         10  PB-SECCION-PAL        PIC X(40).                             
018100         10  PB-SECCION-LEN        PIC 9(02) COMP.                        
018200*----------------------------------------------------------------*        
018300*    T A B L A   D E   P A L A B R A S   B D N S   ( U 3 )                
018400*----------------------------------------------------------------*        
018500 01  WKS-TABLA-PALABRAS-BDNS.                                             
018600     05  PD-TAB OCCURS 13 INDEXED BY IX-PD.                               
018700         10  PD-PAL                PIC X(40).                             
018800         10  PD-LEN                PIC 9(02) COMP.                        
018900 01  WKS-AREAS-DE-TRABAJO.                                                
019000     05  WKS-TEXTO-BUSQUEDA        PIC X(400).                            
019100     05  WKS-TB-R REDEFINES WKS-TEXTO-BUSQUEDA.                           
019200         10  WKS-TB-CUARTO-1       PIC X(100).                            
019300         10  WKS-TB-CUARTO-2       PIC X(100).                            
019400         10  WKS-TB-CUARTO-3       PIC X(100).                            
019500         10  WKS-TB-CUARTO-4       PIC X(100).                            
019600     05  WKS-SECCION-MIN           PIC X(40).                             
019700     05  WKS-CONTADOR              PIC 9(02) COMP.                        
019800     05  WKS-CONT-ALT              PIC 9(01) COMP.                        
019900     05  WKS-CONT-MED              PIC 9(01) COMP.                        
020000     05  WKS-CONT-BAJ              PIC 9(01) COMP.                        
020100     05  WKS-CONT-NL-ESP           PIC 9(02) COMP.                        
020200     05  WKS-CONT-NL-REL           PIC 9(02) COMP.                        
020300     05  WKS-RELEVANCIA            PIC 9V999.                             
020400     05  WKS-CONFIANZA-NL          PIC 9V999.                             
020500     05  WKS-ES-CONVOCATORIA       PIC X(01).                             
020600         88  ES-CONVOCATORIA-BOE             VALUE 'Y'.                   
020700     05  WKS-SECCION-VALIDA        PIC X(01).                             
020800         88  SECCION-ES-VALIDA                VALUE 'Y'.                  
020900     05  WKS-MATCHES-BDNS          PIC 9(02) COMP.                        
021000     05  WKS-NOMBRE-PERFIL         PIC X(15).                             
021100     05  WKS-PUNTAJE               PIC 9V999.                             
021200     05  WKS-PASO                  PIC X(01).                             
021300         88  FILTRO-PASO                     VALUE 'Y'.                   
021400LINKAGE SECTION.                                                          
021500PROCEDURE DIVISION.                                                       
021600*----------------------------------------------------------------*        
021700*    C O N T R O L   P R I N C I P A L                                    
021800*----------------------------------------------------------------*        
021900 000-MAIN SECTION.                                                        
022000     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E                   
022100     PERFORM 150-CARGA-PALABRAS-CLAVE                                     
022200         THRU 150-CARGA-PALABRAS-CLAVE-E                                  
022300     PERFORM 200-CARGA-MAESTRO THRU 200-CARGA-MAESTRO-E                   
022400     PERFORM 300-INICIALIZA-TOTALES THRU 300-INICIALIZA-TOTALES-E         
022500     PERFORM 1000-LEE-ENTRADA THRU 1000-LEE-ENTRADA-E                     
022600     PERFORM 2000-CLASIFICA-Y-ARCHIVA                                     
022700             THRU 2000-CLASIFICA-Y-ARCHIVA-E                              
022800             UNTIL NO-HAY-MAS-ENTRADA                                     
022900     PERFORM 8000-GRABA-MAESTRO-COMPLETO                                  
023000             THRU 8000-GRABA-MAESTRO-COMPLETO-E                           
023100     PERFORM 8500-GRABA-TOTALES-CONTROL                                   
023200             THRU 8500-GRABA-TOTALES-CONTROL-E                            
023300     PERFORM 9000-IMPRIME-TOTALES THRU 9000-IMPRIME-TOTALES-E             
023400     PERFORM 9900-CIERRA-ARCHIVOS THRU 9900-CIERRA-ARCHIVOS-E             
023500     STOP RUN.                                                            
023600*----------------------------------------------------------------*        
023700*    A P E R T U R A   D E   A R C H I V O S                              
023800*----------------------------------------------------------------*        
023900 100-ABRE-ARCHIVOS SECTION.                                               
024000     OPEN INPUT  GRANTS-IN                                                
024100     OPEN INPUT  GRANTS-MAST                                              
024200     OPEN OUTPUT GRANTS-OUT                                               
024300     OPEN OUTPUT CAPTOT                                                   
024400     IF FS-GRIN NOT EQUAL 0                                               
024500        MOVE 'OPEN'      TO ACCION                                        
024600        MOVE SPACES      TO LLAVE                                         
024700        MOVE 'GRANTS-IN' TO ARCHIVO                                       
024800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
024900                              FS-GRIN, FSE-GRIN                           
025000        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
025100     END-IF                                                               
025200     IF FS-GRMS NOT EQUAL 0                                               
025300        MOVE 'OPEN'        TO ACCION                                      
025400        MOVE SPACES        TO LLAVE                                       
025500        MOVE 'GRANTS-MAST' TO ARCHIVO                                     
025600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
025700                              FS-GRMS, FSE-GRMS                           
025800        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
025900     END-IF                                                               
026000     IF FS-GROU NOT EQUAL 0                                               
026100        MOVE 'OPEN'       TO ACCION                                       
026200        MOVE SPACES       TO LLAVE                                        
026300        MOVE 'GRANTS-OUT' TO ARCHIVO                                      
026400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
026500                              FS-GROU, FSE-GROU                           
026600        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
026700     END-IF                                                               
026800     IF FS-CTOT NOT EQUAL 0                                               
026900        MOVE 'OPEN'   TO ACCION                                           
027000        MOVE SPACES   TO LLAVE                                            
027100        MOVE 'CAPTOT' TO ARCHIVO                                          
027200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
027300                              FS-CTOT, FSE-CTOT                           
027400        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
027500     END-IF                                                               
027600 100-ABRE-ARCHIVOS-E. EXIT.                                               
027700*----------------------------------------------------------------*        
027800*    E R R O R   D E   A P E R T U R A   D E   A R C H I V O              
027900*----------------------------------------------------------------*        
028000 410-ERRORES-APERTURA SECTION.                                            
028100     DISPLAY '>>> CVCAP01 - ERROR AL ABRIR ARCHIVO ' ARCHIVO              
028200             ' <<<' UPON CONSOLE                                          
028300     DISPLAY '    >>> VERIFICAR DETALLES EN SPOOL <<<'                    
028400             UPON CONSOLE                                                 
028500     STOP RUN.                                                            
028600 410-ERRORES-APERTURA-E. EXIT.                                            
028700*----------------------------------------------------------------*        
028800*    C A R G A   D E   P A L A B R A S   C L A V E                        
028900*----------------------------------------------------------------*        
029000 150-CARGA-PALABRAS-CLAVE SECTION.                                        
029100     MOVE 'SUBVENCION'          TO PB-GRANT-PAL(1)                        
029200     MOVE 10                    TO PB-GRANT-LEN(1)                        
029300     MOVE 'AYUDA'                TO PB-GRANT-PAL(2)                       
029400     MOVE 05                    TO PB-GRANT-LEN(2)                        
029500     MOVE 'BECA'                 TO PB-GRANT-PAL(3)                       
029600     MOVE 04                    TO PB-GRANT-LEN(3)                        
029700     MOVE 'PREMIO'               TO PB-GRANT-PAL(4)                       
029800     MOVE 06                    TO PB-GRANT-LEN(4)                        
029900     MOVE 'CONVOCATORIA'         TO PB-GRANT-PAL(5)                       
030000     MOVE 12                    TO PB-GRANT-LEN(5)                        
030100     MOVE 'BASES REGULADORAS'    TO PB-GRANT-PAL(6)                       
030200     MOVE 17                    TO PB-GRANT-LEN(6)                        
030300     MOVE 'NEXT GENERATION'      TO PB-GRANT-PAL(7)                       
030400     MOVE 15                    TO PB-GRANT-LEN(7)                        
030500     MOVE 'PRTR'                 TO PB-GRANT-PAL(8)                       
030600     MOVE 04                    TO PB-GRANT-LEN(8)                        
030700     MOVE 'INCENTIVO'            TO PB-GRANT-PAL(9)                       
030800     MOVE 09                    TO PB-GRANT-LEN(9)                        
030900     MOVE 'FINANCIACION'         TO PB-GRANT-PAL(10)                      
031000     MOVE 12                    TO PB-GRANT-LEN(10)                       
031100     MOVE 'PYME'                 TO PB-GRANT-PAL(11)                      
031200     MOVE 04                    TO PB-GRANT-LEN(11)                       
031300     MOVE 'STARTUP'              TO PB-GRANT-PAL(12)                      
031400     MOVE 07                    TO PB-GRANT-LEN(12)                       
031500     MOVE 'NEXT GENERATION'      TO PB-ALTA-PAL(1)                        
031600     MOVE 15                    TO PB-ALTA-LEN(1)                         
031700     MOVE 'PYME'                 TO PB-ALTA-PAL(2)                        
031800     MOVE 04                    TO PB-ALTA-LEN(2)                         
031900     MOVE 'STARTUP'              TO PB-ALTA-PAL(3)                        
032000     MOVE 07                    TO PB-ALTA-LEN(3)                         
032100     MOVE 'EMPRENDEDOR'          TO PB-ALTA-PAL(4)                        
032200     MOVE 11                    TO PB-ALTA-LEN(4)                         
032300     MOVE 'INNOVACION'           TO PB-ALTA-PAL(5)                        
032400     MOVE 10                    TO PB-ALTA-LEN(5)                         
032500     MOVE 'SUBVENCION'           TO PB-MEDIA-PAL(1)                       
032600     MOVE 10                    TO PB-MEDIA-LEN(1)                        
032700     MOVE 'AYUDA'                TO PB-MEDIA-PAL(2)                       
032800     MOVE 05                    TO PB-MEDIA-LEN(2)                        
032900     MOVE 'CONVOCATORIA'         TO PB-MEDIA-PAL(3)                       
033000     MOVE 12                    TO PB-MEDIA-LEN(3)                        
033100     MOVE 'FINANCIACION'         TO PB-MEDIA-PAL(4)                       
033200     MOVE 12                    TO PB-MEDIA-LEN(4)                        
033300     MOVE 'BECA'                 TO PB-BAJA-PAL(1)                        
033400     MOVE 04                    TO PB-BAJA-LEN(1)                         
033500     MOVE 'PREMIO'               TO PB-BAJA-PAL(2)                        
033600     MOVE 06                    TO PB-BAJA-LEN(2)                         
033700     MOVE 'APOYO'                TO PB-BAJA-PAL(3)                        
033800     MOVE 05                    TO PB-BAJA-LEN(3)                         
033900     MOVE 'SIN ANIMO DE LUCRO'   TO PB-NL-ESP-PAL(1)                      
034000     MOVE 18                    TO PB-NL-ESP-LEN(1)                       
034100     MOVE 'ONG'                  TO PB-NL-ESP-PAL(2)                      
034200     MOVE 03                    TO PB-NL-ESP-LEN(2)                       
034300     MOVE 'ASOCIACION'           TO PB-NL-ESP-PAL(3)                      
034400     MOVE 10                    TO PB-NL-ESP-LEN(3)                       
034500     MOVE 'FUNDACION'            TO PB-NL-ESP-PAL(4)                      
034600     MOVE 09                    TO PB-NL-ESP-LEN(4)                       
034700     MOVE 'ENTIDADES SOCIALES'   TO PB-NL-ESP-PAL(5)                      
034800     MOVE 18                    TO PB-NL-ESP-LEN(5)                       
034900     MOVE 'TERCER SECTOR'        TO PB-NL-ESP-PAL(6)                      
035000     MOVE 13                    TO PB-NL-ESP-LEN(6)                       
035100     MOVE 'VOLUNTARIADO'         TO PB-NL-ESP-PAL(7)                      
035200     MOVE 12                    TO PB-NL-ESP-LEN(7)                       
035300     MOVE 'ACCION SOCIAL'        TO PB-NL-ESP-PAL(8)                      
035400     MOVE 13                    TO PB-NL-ESP-LEN(8)                       
035500     MOVE 'SOCIAL'               TO PB-NL-REL-PAL(1)                      
035600     MOVE 06                    TO PB-NL-REL-LEN(1)                       
035700     MOVE 'COOPERACION'          TO PB-NL-REL-PAL(2)                      
035800     MOVE 11                    TO PB-NL-REL-LEN(2)                       
035900     MOVE 'SOLIDARIDAD'          TO PB-NL-REL-PAL(3)                      
036000     MOVE 11                    TO PB-NL-REL-LEN(3)                       
036100     MOVE 'I. DISPOSICIONES GENERALES' TO PB-SECCION-PAL(1)               
036200     MOVE 27                         TO PB-SECCION-LEN(1)                 
036300     MOVE 'III. OTRAS DISPOSICIONES' TO PB-SECCION-PAL(2)                 
036400     MOVE 24                         TO PB-SECCION-LEN(2)                 
036500     MOVE 'CONTRATACION DEL SECTOR PUBLICO' TO PB-SECCION-PAL(3)          
036600     MOVE 31                             TO PB-SECCION-LEN(3)             
036700     MOVE 'OTROS ANUNCIOS'            TO PB-SECCION-PAL(4)                
036800     MOVE 14                         TO PB-SECCION-LEN(4)                 
036900     MOVE 'SIN ANIMO DE LUCRO'   TO PD-PAL(1)                             
037000     MOVE 18                    TO PD-LEN(1)                              
037100     MOVE 'SIN FINES DE LUCRO'   TO PD-PAL(2)                             
037200     MOVE 18                    TO PD-LEN(2)                              
037300     MOVE 'ENTIDADES NO LUCRATIVAS' TO PD-PAL(3)                          
037400     MOVE 23                       TO PD-LEN(3)                           
037500     MOVE 'FUNDACION'            TO PD-PAL(4)                             
037600     MOVE 09                    TO PD-LEN(4)                              
037700     MOVE 'ASOCIACION'           TO PD-PAL(5)                             
037800     MOVE 10                    TO PD-LEN(5)                              
037900     MOVE 'ONG'                  TO PD-PAL(6)                             
038000     MOVE 03                    TO PD-LEN(6)                              
038100     MOVE 'TERCER SECTOR'        TO PD-PAL(7)                             
038200     MOVE 13                    TO PD-LEN(7)                              
038300     MOVE 'ECONOMIA SOCIAL'      TO PD-PAL(8)                             
038400     MOVE 15                    TO PD-LEN(8)                              
038500     MOVE 'ENTIDADES SOCIALES'   TO PD-PAL(9)                             
038600     MOVE 18                    TO PD-LEN(9)                              
038700     MOVE 'ACCION SOCIAL'        TO PD-PAL(10)                            
038800     MOVE 13                    TO PD-LEN(10)                             
038900     MOVE 'VOLUNTARIADO'         TO PD-PAL(11)                            
039000     MOVE 12                    TO PD-LEN(11)                             
039100     MOVE 'PERSONAS JURIDICAS QUE NO DESARROLLAN ACTIVIDAD                
039200-    'ECONOMICA'                                                          
039300                                 TO PD-PAL(12)                            
039400     MOVE 58                    TO PD-LEN(12)                             
039500     MOVE 'PERSONAS FISICAS QUE NO DESARROLLAN ACTIVIDAD                  
039600-    'ECONOMICA'                                                          
039700                                 TO PD-PAL(13)                            
039800     MOVE 57                    TO PD-LEN(13)                             
039900 150-CARGA-PALABRAS-CLAVE-E. EXIT.                                        
040000*----------------------------------------------------------------*        
040100*    C A R G A   D E L   M A E S T R O   E N   T A B L A                  
040200*----------------------------------------------------------------*        
040300 200-CARGA-MAESTRO SECTION.                                               
040400     MOVE 0 TO WKS-NUM-MAESTRO                                            
040500     READ GRANTS-MAST                                                     
040600        AT END MOVE 'Y' TO WKS-EOF-MAESTRO                                
040700     END-READ                                                             
040800     PERFORM 210-AGREGA-A-TABLA THRU 210-AGREGA-A-TABLA-E                 
040900             UNTIL NO-HAY-MAS-MAESTRO                                     
041000 200-CARGA-MAESTRO-E. EXIT.                                               
041100*                                                                         
041200 210-AGREGA-A-TABLA SECTION.                                              
041300     IF WKS-NUM-MAESTRO < 30000                                           
041400        ADD 1 TO WKS-NUM-MAESTRO                                          
041500        MOVE REG-MAESTRO TO MASTER-TAB(WKS-NUM-MAESTRO)                   
041600     END-IF                                                               
041700     READ GRANTS-MAST                                                     
041800        AT END MOVE 'Y' TO WKS-EOF-MAESTRO                                
041900     END-READ                                                             
042000 210-AGREGA-A-TABLA-E. EXIT.                                              
042100*----------------------------------------------------------------*        
042200*    I N I C I A L I Z A C I O N   D E   T O T A L E S                    
042300*----------------------------------------------------------------*        
042400 300-INICIALIZA-TOTALES SECTION.                                          
042500     MOVE 'BOE   ' TO CT-SOURCE-T(1)                                      
042600     MOVE 'BDNS  ' TO CT-SOURCE-T(2)                                      
042700     MOVE 'PLACSP' TO CT-SOURCE-T(3)                                      
042800     MOVE 'TOTAL ' TO CT-SOURCE-T(4)                                      
042900     PERFORM 310-LIMPIA-CONTADOR THRU 310-LIMPIA-CONTADOR-E               
043000             VARYING IX-CTAB FROM 1 BY 1 UNTIL IX-CTAB > 4                
043100 300-INICIALIZA-TOTALES-E. EXIT.                                          
043200*                                                                         
043300 310-LIMPIA-CONTADOR SECTION.                                             
043400     MOVE 0 TO CT-SCANNED-T(IX-CTAB)  CT-ACCEPTED-T(IX-CTAB)              
043500               CT-NEW-T(IX-CTAB)      CT-UPDATED-T(IX-CTAB)               
043600               CT-SKIPPED-T(IX-CTAB)  CT-REJECTED-T(IX-CTAB)              
043700 310-LIMPIA-CONTADOR-E. EXIT.                                             
043800*----------------------------------------------------------------*        
043900*    L E C T U R A   D E   E N T R A D A                                  
044000*----------------------------------------------------------------*        
044100 1000-LEE-ENTRADA SECTION.                                                
044200     READ GRANTS-IN                                                       
044300        AT END MOVE 'Y' TO WKS-EOF-ENTRADA                                
044400     END-READ                                                             
044500 1000-LEE-ENTRADA-E. EXIT.                                                
044600*----------------------------------------------------------------*        
044700*    D E S P A C H O   P O R   O R I G E N                                
044800*----------------------------------------------------------------*        
044900 2000-CLASIFICA-Y-ARCHIVA SECTION.                                        
045000     EVALUATE TRUE                                                        
045100        WHEN GR-ES-BOE OF REG-ENTRADA                                     
045200           SET IX-CTAB TO 1                                               
045300           ADD 1 TO CT-SCANNED-T(1)                                       
045400           PERFORM 2100-CLASIFICA-BOE THRU 2100-CLASIFICA-BOE-E           
045500        WHEN GR-ES-BDNS OF REG-ENTRADA                                    
045600           SET IX-CTAB TO 2                                               
045700           ADD 1 TO CT-SCANNED-T(2)                                       
045800           PERFORM 2200-CLASIFICA-BDNS THRU 2200-CLASIFICA-BDNS-E         
045900        WHEN GR-ES-PLACSP OF REG-ENTRADA                                  
046000           SET IX-CTAB TO 3                                               
046100           ADD 1 TO CT-SCANNED-T(3)                                       
046200           PERFORM 2300-CLASIFICA-PLACSP                                  
046300               THRU 2300-CLASIFICA-PLACSP-E                               
046400        WHEN OTHER                                                        
046500           CONTINUE                                                       
046600     END-EVALUATE                                                         
046700     PERFORM 1000-LEE-ENTRADA THRU 1000-LEE-ENTRADA-E                     
046800 2000-CLASIFICA-Y-ARCHIVA-E. EXIT.                                        
046900*----------------------------------------------------------------*        
047000*    C L A S I F I C A D O R   B O E   ( U 2 )                            
047100*----------------------------------------------------------------*        
047200 2100-CLASIFICA-BOE SECTION.                                              
047300     MOVE SPACES TO WKS-SECCION-MIN                                       
047400     MOVE GR-SECTION OF REG-ENTRADA TO WKS-SECCION-MIN                    
047500     INSPECT WKS-SECCION-MIN                                              
047600             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
047700                     TO 'abcdefghijklmnopqrstuvwxyz'                      
047800     MOVE 'N' TO WKS-SECCION-VALIDA                                       
047900     PERFORM 2140-PRUEBA-SECCION THRU 2140-PRUEBA-SECCION-E               
048000             VARYING IX-PBS FROM 1 BY 1 UNTIL IX-PBS > 4                  
048100     IF NOT SECCION-ES-VALIDA                                             
048200        ADD 1 TO CT-REJECTED-T(1)                                         
048300        GO TO 2100-CLASIFICA-BOE-E                                        
048400     END-IF                                                               
048500     MOVE SPACES TO WKS-TEXTO-BUSQUEDA                                    
048600     STRING GR-TITLE OF REG-ENTRADA      DELIMITED BY SIZE                
048700            ' '                          DELIMITED BY SIZE                
048800            GR-DEPARTMENT OF REG-ENTRADA DELIMITED BY SIZE                
048900            INTO WKS-TEXTO-BUSQUEDA                                       
049000     END-STRING                                                           
049100     INSPECT WKS-TEXTO-BUSQUEDA                                           
049200             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
049300                     TO 'abcdefghijklmnopqrstuvwxyz'                      
049400     MOVE 'N' TO WKS-ES-CONVOCATORIA                                      
049500     PERFORM 2110-PRUEBA-PALABRA-GRANT                                    
049600             THRU 2110-PRUEBA-PALABRA-GRANT-E                             
049700             VARYING IX-PBG FROM 1 BY 1 UNTIL IX-PBG > 12                 
049800     IF NOT ES-CONVOCATORIA-BOE                                           
049900        ADD 1 TO CT-REJECTED-T(1)                                         
050000        GO TO 2100-CLASIFICA-BOE-E                                        
050100     END-IF                                                               
050200     PERFORM 2120-RELEVANCIA-BOE THRU 2120-RELEVANCIA-BOE-E               
050300     MOVE REG-ENTRADA TO REG-SALIDA                                       
050400     PERFORM 2130-NO-LUCRO-BOE THRU 2130-NO-LUCRO-BOE-E                   
050500     MOVE WKS-RELEVANCIA TO GR-RELEVANCE OF REG-SALIDA                    
050600     ADD 1 TO CT-ACCEPTED-T(1)                                            
050700     PERFORM 2900-BUSCA-Y-ACTUALIZA-MAESTRO                               
050800             THRU 2900-BUSCA-Y-ACTUALIZA-MAESTRO-E                        
050900 2100-CLASIFICA-BOE-E. EXIT.                                              
051000*                                                                         
051100 2110-PRUEBA-PALABRA-GRANT SECTION.                                       
051200     MOVE 0 TO WKS-CONTADOR                                               
051300     INSPECT PB-GRANT-PAL(IX-PBG)                                         
051400             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
051500                     TO 'abcdefghijklmnopqrstuvwxyz'                      
051600     INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-CONTADOR FOR ALL             
051700             PB-GRANT-PAL(IX-PBG)(1:PB-GRANT-LEN(IX-PBG))                 
051800     IF WKS-CONTADOR > 0                                                  
051900        MOVE 'Y' TO WKS-ES-CONVOCATORIA                                   
052000     END-IF                                                               
052100 2110-PRUEBA-PALABRA-GRANT-E. EXIT.                                       
052200*                                                                         
052300 2120-RELEVANCIA-BOE SECTION.                                             
052400     MOVE 0 TO WKS-CONT-ALT WKS-CONT-MED WKS-CONT-BAJ                     
052500     PERFORM 2121-CUENTA-ALTA THRU 2121-CUENTA-ALTA-E                     
052600             VARYING IX-PBA FROM 1 BY 1 UNTIL IX-PBA > 5                  
052700     PERFORM 2122-CUENTA-MEDIA THRU 2122-CUENTA-MEDIA-E                   
052800             VARYING IX-PBM FROM 1 BY 1 UNTIL IX-PBM > 4                  
052900     PERFORM 2123-CUENTA-BAJA THRU 2123-CUENTA-BAJA-E                     
053000             VARYING IX-PBJ FROM 1 BY 1 UNTIL IX-PBJ > 3                  
053100     COMPUTE WKS-RELEVANCIA ROUNDED =                                     
053200             (WKS-CONT-ALT * 0.3) + (WKS-CONT-MED * 0.2)                  
053300           + (WKS-CONT-BAJ * 0.1)                                         
053400     IF WKS-RELEVANCIA > 1.000                                            
053500        MOVE 1.000 TO WKS-RELEVANCIA                                      
053600     END-IF                                                               
053700 2120-RELEVANCIA-BOE-E. EXIT.                                             
053800*                                                                         
053900 2121-CUENTA-ALTA SECTION.                                                
054000     MOVE 0 TO WKS-CONTADOR                                               
054100     INSPECT PB-ALTA-PAL(IX-PBA)                                          
054200             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
054300                     TO 'abcdefghijklmnopqrstuvwxyz'                      
054400     INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-CONTADOR FOR ALL             
054500             PB-ALTA-PAL(IX-PBA)(1:PB-ALTA-LEN(IX-PBA))                   
054600     IF WKS-CONTADOR > 0                                                  
054700        ADD 1 TO WKS-CONT-ALT                                             
054800     END-IF                                                               
054900 2121-CUENTA-ALTA-E. EXIT.                                                
055000*                                                                         
055100 2122-CUENTA-MEDIA SECTION.                                               
055200     MOVE 0 TO WKS-CONTADOR                                               
055300     INSPECT PB-MEDIA-PAL(IX-PBM)                                         
055400             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
055500                     TO 'abcdefghijklmnopqrstuvwxyz'                      
055600     INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-CONTADOR FOR ALL             
055700             PB-MEDIA-PAL(IX-PBM)(1:PB-MEDIA-LEN(IX-PBM))                 
055800     IF WKS-CONTADOR > 0                                                  
055900        ADD 1 TO WKS-CONT-MED                                             
056000     END-IF                                                               
056100 2122-CUENTA-MEDIA-E. EXIT.                                               
056200*                                                                         
056300 2123-CUENTA-BAJA SECTION.                                                
056400     MOVE 0 TO WKS-CONTADOR                                               
056500     INSPECT PB-BAJA-PAL(IX-PBJ)                                          
056600             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
056700                     TO 'abcdefghijklmnopqrstuvwxyz'                      
056800     INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-CONTADOR FOR ALL             
056900             PB-BAJA-PAL(IX-PBJ)(1:PB-BAJA-LEN(IX-PBJ))                   
057000     IF WKS-CONTADOR > 0                                                  
057100        ADD 1 TO WKS-CONT-BAJ                                             
057200     END-IF                                                               
057300 2123-CUENTA-BAJA-E. EXIT.                                                
057400*                                                                         
057500 2130-NO-LUCRO-BOE SECTION.                                               
057600     MOVE 0 TO WKS-CONT-NL-ESP WKS-CONT-NL-REL                            
057700     PERFORM 2131-CUENTA-NL-ESP THRU 2131-CUENTA-NL-ESP-E                 
057800             VARYING IX-PBE FROM 1 BY 1 UNTIL IX-PBE > 8                  
057900     PERFORM 2132-CUENTA-NL-REL THRU 2132-CUENTA-NL-REL-E                 
058000             VARYING IX-PBR FROM 1 BY 1 UNTIL IX-PBR > 3                  
058100     COMPUTE WKS-CONFIANZA-NL ROUNDED =                                   
058200             (WKS-CONT-NL-ESP * 0.3) + (WKS-CONT-NL-REL * 0.1)            
058300     IF WKS-CONFIANZA-NL > 1.000                                          
058400        MOVE 1.000 TO WKS-CONFIANZA-NL                                    
058500     END-IF                                                               
058600     IF WKS-CONFIANZA-NL NOT LESS THAN 0.300                              
058700        MOVE 'Y' TO GR-NONPROFIT-FLAG OF REG-ENTRADA                      
058800     ELSE                                                                 
058900        MOVE 'N' TO GR-NONPROFIT-FLAG OF REG-ENTRADA                      
059000        MOVE 0 TO WKS-CONFIANZA-NL                                        
059100     END-IF                                                               
059200     MOVE GR-NONPROFIT-FLAG OF REG-ENTRADA TO GR-NONPROFIT-FLAG           
059300             OF REG-SALIDA                                                
059400     MOVE WKS-CONFIANZA-NL TO GR-NP-CONFIDENCE OF REG-SALIDA              
059500 2130-NO-LUCRO-BOE-E. EXIT.                                               
059600*                                                                         
059700 2131-CUENTA-NL-ESP SECTION.                                              
059800     MOVE 0 TO WKS-CONTADOR                                               
059900     INSPECT PB-NL-ESP-PAL(IX-PBE)                                        
060000             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
060100                     TO 'abcdefghijklmnopqrstuvwxyz'                      
060200     INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-CONTADOR FOR ALL             
060300             PB-NL-ESP-PAL(IX-PBE)(1:PB-NL-ESP-LEN(IX-PBE))               
060400     IF WKS-CONTADOR > 0                                                  
060500        ADD 1 TO WKS-CONT-NL-ESP                                          
060600     END-IF                                                               
060700 2131-CUENTA-NL-ESP-E. EXIT.                                              
060800*                                                                         
060900 2132-CUENTA-NL-REL SECTION.                                              
061000     MOVE 0 TO WKS-CONTADOR                                               
061100     INSPECT PB-NL-REL-PAL(IX-PBR)                                        
061200             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
061300                     TO 'abcdefghijklmnopqrstuvwxyz'                      
061400     INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-CONTADOR FOR ALL             
061500             PB-NL-REL-PAL(IX-PBR)(1:PB-NL-REL-LEN(IX-PBR))               
061600     IF WKS-CONTADOR > 0                                                  
061700        ADD 1 TO WKS-CONT-NL-REL                                          
061800     END-IF                                                               
061900 2132-CUENTA-NL-REL-E. EXIT.                                              
062000*                                                                         
062100 2140-PRUEBA-SECCION SECTION.                                             
062200     MOVE 0 TO WKS-CONTADOR                                               
062300     INSPECT PB-SECCION-PAL(IX-PBS)                                       
062400             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
062500                     TO 'abcdefghijklmnopqrstuvwxyz'                      
062600     INSPECT WKS-SECCION-MIN TALLYING WKS-CONTADOR FOR ALL                
062700             PB-SECCION-PAL(IX-PBS)(1:PB-SECCION-LEN(IX-PBS))             
062800     IF WKS-CONTADOR > 0                                                  
062900        MOVE 'Y' TO WKS-SECCION-VALIDA                                    
063000     END-IF                                                               
063100 2140-PRUEBA-SECCION-E. EXIT.                                             
063200*----------------------------------------------------------------*        
063300*    C L A S I F I C A D O R   B D N S   ( U 3 )                          
063400*----------------------------------------------------------------*        
063500 2200-CLASIFICA-BDNS SECTION.                                             
063600     MOVE SPACES TO WKS-TEXTO-BUSQUEDA                                    
063700     STRING GR-TITLE OF REG-ENTRADA        DELIMITED BY SIZE              
063800            ' '                            DELIMITED BY SIZE              
063900            GR-PURPOSE OF REG-ENTRADA      DELIMITED BY SIZE              
064000            ' '                            DELIMITED BY SIZE              
064100            GR-BENEF-TYPES OF REG-ENTRADA  DELIMITED BY SIZE              
064200            INTO WKS-TEXTO-BUSQUEDA                                       
064300     END-STRING                                                           
064400     INSPECT WKS-TEXTO-BUSQUEDA                                           
064500             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
064600                     TO 'abcdefghijklmnopqrstuvwxyz'                      
064700     MOVE 0 TO WKS-MATCHES-BDNS                                           
064800     PERFORM 2210-PRUEBA-NO-LUCRO-BDNS                                    
064900             THRU 2210-PRUEBA-NO-LUCRO-BDNS-E                             
065000             VARYING IX-PD FROM 1 BY 1 UNTIL IX-PD > 13                   
065100     IF WKS-MATCHES-BDNS = 0                                              
065200        ADD 1 TO CT-REJECTED-T(2)                                         
065300        GO TO 2200-CLASIFICA-BDNS-E                                       
065400     END-IF                                                               
065500     COMPUTE WKS-CONFIANZA-NL ROUNDED =                                   
065600             0.5 + (WKS-MATCHES-BDNS * 0.15)                              
065700     IF WKS-CONFIANZA-NL > 1.000                                          
065800        MOVE 1.000 TO WKS-CONFIANZA-NL                                    
065900     END-IF                                                               
066000     MOVE REG-ENTRADA TO REG-SALIDA                                       
066100     MOVE 'Y' TO GR-NONPROFIT-FLAG OF REG-SALIDA                          
066200     MOVE WKS-CONFIANZA-NL TO GR-NP-CONFIDENCE OF REG-SALIDA              
066300     ADD 1 TO CT-ACCEPTED-T(2)                                            
066400     PERFORM 2900-BUSCA-Y-ACTUALIZA-MAESTRO                               
066500             THRU 2900-BUSCA-Y-ACTUALIZA-MAESTRO-E                        
066600 2200-CLASIFICA-BDNS-E. EXIT.                                             
066700*                                                                         
066800 2210-PRUEBA-NO-LUCRO-BDNS SECTION.                                       
066900     MOVE 0 TO WKS-CONTADOR                                               
067000     INSPECT PD-PAL(IX-PD)                                                
067100             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
067200                     TO 'abcdefghijklmnopqrstuvwxyz'                      
067300     INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-CONTADOR FOR ALL             
067400             PD-PAL(IX-PD)(1:PD-LEN(IX-PD))                               
067500     IF WKS-CONTADOR > 0                                                  
067600        ADD 1 TO WKS-MATCHES-BDNS                                         
067700     END-IF                                                               
067800 2210-PRUEBA-NO-LUCRO-BDNS-E. EXIT.                                       
067900*----------------------------------------------------------------*        
068000*    C L A S I F I C A D O R   P L A C S P                                
068100*----------------------------------------------------------------*        
068200 2300-CLASIFICA-PLACSP SECTION.                                           
068300     MOVE SPACES TO WKS-TEXTO-BUSQUEDA                                    
068400     STRING GR-TITLE OF REG-ENTRADA      DELIMITED BY SIZE                
068500            ' '                          DELIMITED BY SIZE                
068600            GR-DEPARTMENT OF REG-ENTRADA DELIMITED BY SIZE                
068700            ' '                          DELIMITED BY SIZE                
068800            GR-PURPOSE OF REG-ENTRADA    DELIMITED BY SIZE                
068900            INTO WKS-TEXTO-BUSQUEDA                                       
069000     END-STRING                                                           
069100     MOVE 'TEST_PLACSP    ' TO WKS-NOMBRE-PERFIL                          
069200     CALL 'CVFIL01' USING WKS-TEXTO-BUSQUEDA                              
069300                           WKS-NOMBRE-PERFIL                              
069400                           WKS-PUNTAJE                                    
069500                           WKS-PASO                                       
069600     IF NOT FILTRO-PASO                                                   
069700        ADD 1 TO CT-REJECTED-T(3)                                         
069800        GO TO 2300-CLASIFICA-PLACSP-E                                     
069900     END-IF                                                               
070000     MOVE REG-ENTRADA TO REG-SALIDA                                       
070100     MOVE 'Y' TO GR-NONPROFIT-FLAG OF REG-SALIDA                          
070200     MOVE WKS-PUNTAJE TO GR-NP-CONFIDENCE OF REG-SALIDA                   
070300     ADD 1 TO CT-ACCEPTED-T(3)                                            
070400     PERFORM 2900-BUSCA-Y-ACTUALIZA-MAESTRO                               
070500             THRU 2900-BUSCA-Y-ACTUALIZA-MAESTRO-E                        
070600 2300-CLASIFICA-PLACSP-E. EXIT.                                           
070700*----------------------------------------------------------------*        
070800*    C O T E J O   Y   A C T U A L I Z A C I O N   D E L                  
070900*    M A E S T R O   E N   M E M O R I A                                  
071000*----------------------------------------------------------------*        
071100 2900-BUSCA-Y-ACTUALIZA-MAESTRO SECTION.                                  
071200     MOVE 'N' TO WKS-EXISTIA-EN-MAESTRO                                   
071300     SET IX-MAST TO 1                                                     
071400     SEARCH ALL MASTER-TAB                                                
071500        AT END                                                            
071600           CONTINUE                                                       
071700        WHEN MT-ID(IX-MAST) = GR-ID OF REG-SALIDA                         
071800           MOVE 'Y' TO WKS-EXISTIA-EN-MAESTRO                             
071900     END-SEARCH                                                           
072000     IF YA-EXISTIA-EN-MAESTRO                                             
072100        IF MT-OPEN-FLAG(IX-MAST) NOT EQUAL                                
072200              GR-OPEN-FLAG OF REG-SALIDA                                  
072300           MOVE REG-SALIDA TO MASTER-TAB(IX-MAST)                         
072400           ADD 1 TO CT-UPDATED-T(IX-CTAB)                                 
072500        ELSE                                                              
072600           ADD 1 TO CT-SKIPPED-T(IX-CTAB)                                 
072700        END-IF                                                            
072800     ELSE                                                                 
072900        WRITE REG-SALIDA                                                  
073000        ADD 1 TO CT-NEW-T(IX-CTAB)                                        
073100     END-IF                                                               
073200 2900-BUSCA-Y-ACTUALIZA-MAESTRO-E. EXIT.                                  
073300*----------------------------------------------------------------*        
073400*    G R A B A C I O N   D E L   M A E S T R O   C O M P L E T O          
073500*----------------------------------------------------------------*        
073600 8000-GRABA-MAESTRO-COMPLETO SECTION.                                     
073700     PERFORM 8010-GRABA-UN-REGISTRO THRU 8010-GRABA-UN-REGISTRO-E         
073800             VARYING IX-MAST FROM 1 BY 1                                  
073900             UNTIL IX-MAST > WKS-NUM-MAESTRO                              
074000 8000-GRABA-MAESTRO-COMPLETO-E. EXIT.                                     
074100*                                                                         
074200 8010-GRABA-UN-REGISTRO SECTION.                                          
074300     WRITE REG-SALIDA FROM MASTER-TAB(IX-MAST)                            
074400 8010-GRABA-UN-REGISTRO-E. EXIT.                                          
074500*----------------------------------------------------------------*        
074600*    G R A B A C I O N   D E   T O T A L E S   D E   C O N T R O L        
074700*----------------------------------------------------------------*        
074800 8500-GRABA-TOTALES-CONTROL SECTION.                                      
074900     PERFORM 8510-TOTALIZA-Y-ESCRIBE                                      
075000             THRU 8510-TOTALIZA-Y-ESCRIBE-E                               
075100             VARYING IX-CTAB FROM 1 BY 1 UNTIL IX-CTAB > 4                
075200 8500-GRABA-TOTALES-CONTROL-E. EXIT.                                      
075300*                                                                         
075400 8510-TOTALIZA-Y-ESCRIBE SECTION.                                         
075500     IF IX-CTAB < 4                                                       
075600        ADD CT-SCANNED-T(IX-CTAB)  TO CT-SCANNED-T(4)                     
075700        ADD CT-ACCEPTED-T(IX-CTAB) TO CT-ACCEPTED-T(4)                    
075800        ADD CT-NEW-T(IX-CTAB)      TO CT-NEW-T(4)                         
075900        ADD CT-UPDATED-T(IX-CTAB)  TO CT-UPDATED-T(4)                     
076000        ADD CT-SKIPPED-T(IX-CTAB)  TO CT-SKIPPED-T(4)                     
076100        ADD CT-REJECTED-T(IX-CTAB) TO CT-REJECTED-T(4)                    
076200     END-IF                                                               
076300     MOVE CT-SOURCE-T(IX-CTAB)   TO CT-SOURCE                             
076400     MOVE CT-SCANNED-T(IX-CTAB)  TO CT-SCANNED                            
076500     MOVE CT-ACCEPTED-T(IX-CTAB) TO CT-ACCEPTED                           
076600     MOVE CT-NEW-T(IX-CTAB)      TO CT-NEW                                
076700     MOVE CT-UPDATED-T(IX-CTAB)  TO CT-UPDATED                            
076800     MOVE CT-SKIPPED-T(IX-CTAB)  TO CT-SKIPPED                            
076900     MOVE CT-REJECTED-T(IX-CTAB) TO CT-REJECTED                           
077000     WRITE REG-CAPTOT                                                     
077100 8510-TOTALIZA-Y-ESCRIBE-E. EXIT.                                         
077200*----------------------------------------------------------------*        
077300*    I M P R E S I O N   D E   T O T A L E S   ( C O N S O L A )          
077400*----------------------------------------------------------------*        
077500 9000-IMPRIME-TOTALES SECTION.                                            
077600     DISPLAY 'CVCAP01 - TOTALES DE CONTROL DE LA CAPTURA'                 
077700     PERFORM 9010-MUESTRA-UN-ORIGEN THRU 9010-MUESTRA-UN-ORIGEN-E         
077800             VARYING IX-CTAB FROM 1 BY 1 UNTIL IX-CTAB > 4                
077900 9000-IMPRIME-TOTALES-E. EXIT.                                            
078000*                                                                         
078100 9010-MUESTRA-UN-ORIGEN SECTION.                                          
078200     DISPLAY CT-SOURCE-T(IX-CTAB) ' ESCANEADOS='                          
078300             CT-SCANNED-T(IX-CTAB) ' ACEPTADOS='                          
078400             CT-ACCEPTED-T(IX-CTAB)                                       
078500             ' NUEVOS=' CT-NEW-T(IX-CTAB) ' ACTUALIZADOS='                
078600             CT-UPDATED-T(IX-CTAB) ' OMITIDOS='                           
078700             CT-SKIPPED-T(IX-CTAB)                                        
078800             ' RECHAZADOS=' CT-REJECTED-T(IX-CTAB)                        
078900 9010-MUESTRA-UN-ORIGEN-E. EXIT.                                          
079000*----------------------------------------------------------------*        
079100*    C I E R R E   D E   A R C H I V O S                                  
079200*----------------------------------------------------------------*        
079300 9900-CIERRA-ARCHIVOS SECTION.                                            
079400     CLOSE GRANTS-IN GRANTS-MAST GRANTS-OUT CAPTOT                        
079500 9900-CIERRA-ARCHIVOS-E. EXIT.                                            

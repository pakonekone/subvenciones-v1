000100                                                                          
000200IDENTIFICATION DIVISION.                                                  
000300PROGRAM-ID.    CVFEA01.                                                   
000400AUTHOR.        E. RAMIREZ.                                                
000500INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CONVOCATORIAS.                  
000600DATE-WRITTEN.  1989-09-04.                                                
000700DATE-COMPILED.                                                            
000800SECURITY.      USO INTERNO DEL DEPARTAMENTO.                              
000900******************************************************************        
001000* FECHA       : 04/09/1989                                       *        
001100* PROGRAMADOR : E. RAMIREZ (PEDR)                                *        
001200* APLICACION  : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS    *        
001300* PROGRAMA    : CVFEA01                                          *        
001400* TIPO        : BATCH                                            *        
001500* DESCRIPCION : PASADA DE EVALUACION DE PERFILES DE FILTRO.      *        
001600*             : LEE EL MAESTRO YA CLASIFICADO (GRANTS-OUT) Y     *        
001700*             : EVALUA CADA CONVOCATORIA CONTRA LOS CUATRO       *        
001800*             : PERFILES EMBEBIDOS (STARTUP_TECH, SOSTENIBILIDAD,*        
001900*             : NONPROFIT, TEST_PLACSP), ESCRIBIENDO UN REGISTRO *        
002000*             : FILTER-EVAL POR CADA PAR CONVOCATORIA/PERFIL.    *        
002100* ARCHIVOS    : GRANTS-OUT (ENTRADA), FILTER-OUT (SALIDA)        *        
002200* PROGRAMA(S) : CVFIL01 (UNA VEZ POR PERFIL), RUTINA DEBD1R00    *        
002300*             : PARA ERRORES DE APERTURA                        *         
002400******************************************************************        
002500*             H I S T O R I A L   D E   C A M B I O S                     
002600*-----------------------------------------------------------------        
002700* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
002800* ---------- ----------- ---------- --------------------------            
002900* 1989-09-04 PEDR        CV-0022    VERSION ORIGINAL, UN SOLO             
003000*                                   PERFIL POR CORRIDA                    
003100* 1993-07-08 RMCH        CV-0060    SE CONVIERTE EN VARIANTE              
003200*                                   MULTIPERFIL (LOS 4 PERFILES           
003300*                                   EN UNA SOLA PASADA)                   
003400* 1998-11-09 PEDR        CV-Y2K01   REVISADO POR Y2K, SIN CAMBIOS         
003500* 2001-08-30 EEDR        CV-0107    SE AGREGAN VISTAS REDEFINES A         
003600*                                   LOS STATUS DE ARCHIVO Y AL            
003700*                                   BUFFER DE BUSQUEDA PARA               
003800*                                   FACILITAR SU DEPURACION               
003900* 2002-02-11 EEDR        CV-0113    LA VARIANTE MULTIPERFIL SOLO          
004000*                                   ESCRIBIA UN FILTER-EVAL POR           
004100*                                   PAR CONVOCATORIA/PERFIL Y NO          
004200*                                   INFORMABA CUAL ERA EL MEJOR           
004300*                                   PERFIL NI LA LISTA DE LOS QUE         
004400*                                   PASARON.  SE AGREGA 2200-             
004500*                                   REPORTA-MULTIPERFIL, QUE              
004600*                                   IMPRIME AMBOS DATOS POR CADA          
004700*                                   CONVOCATORIA EVALUADA                 
004800* 2002-03-11 EEDR        CV-0115    LA APERTURA SOLO VERIFICABA EL        
004900*                                   FILE STATUS DE GRANTS-OUT; SE         
005000*                                   VERIFICAN LOS DOS ARCHIVOS Y          
005100*                                   SE ENRUTA EL ERROR A LA RUTINA        
005200*                                   DEBD1R00 DEL SISTEMA EN VEZ DE        
005300*                                   DISPLAY/STOP RUN SUELTOS.  SE         
005400*                                   REPONE EL ENCABEZADO ESTANDAR         
005500*                                   DEL DEPARTAMENTO (RECUADRO)           
005600*-----------------------------------------------------------------        
005700ENVIRONMENT DIVISION.                                                     
005800CONFIGURATION SECTION.                                                    
005900SOURCE-COMPUTER. IBM-370.                                                 
006000OBJECT-COMPUTER. IBM-370.                                                 
006100SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                      
006200INPUT-OUTPUT SECTION.                                                     
006300FILE-CONTROL.                                                             
006400     SELECT GRANTS-OUT  ASSIGN TO GRANTOUT                                
006500            FILE STATUS IS FS-GROU FSE-GROU.                              
006600     SELECT FILTER-OUT  ASSIGN TO FILTROUT                                
006700            FILE STATUS IS FS-FLOU FSE-FLOU.                              
006800DATA DIVISION.                                                            
006900FILE SECTION.                                                             
007000FD  GRANTS-OUT                                                            
007100    LABEL RECORDS ARE STANDARD.                                           
00720001  REG-GRANT.                                                            
007300    COPY CVGRA01.                                                         
007400FD  FILTER-OUT                                                            
007500    LABEL RECORDS ARE STANDARD.                                           
00760001  REG-FILTRO.                                                           
007700    COPY CVFEV01.                                                         
007800WORKING-STORAGE SECTION.                                                  
007900 77  PROGRAMA                     PIC X(08) VALUE 'CVFEA01'.              
008000 77  ARCHIVO                      PIC X(08) VALUE SPACES.                 
008100 77  ACCION                       PIC X(10) VALUE SPACES.                 
008200 77  LLAVE                        PIC X(32) VALUE SPACES.                 
008300 01  WKS-FS-STATUS.                                                       
008400     05  FS-GROU                   PIC 9(02).                             
008500     05  FSE-GROU                  PIC S9(04) COMP-5.                     
008600     05  FS-FLOU                   PIC 9(02).                             
008700     05  FSE-FLOU                  PIC S9(04) COMP-5.                     
008800 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS.                             
008900     05  FS-PAR-TAB OCCURS 2 TIMES INDEXED BY IX-FS.                      
009000         10  FS-PAR-CODIGO         PIC 9(02).                             
009100         10  FS-PAR-EXTENDIDO      PIC S9(04) COMP-5.                     
009200 01  WKS-SWITCHES.                                                        
009300     05  WKS-EOF-GRANTS            PIC X(01) VALUE 'N'.                   
009400         88  NO-HAY-MAS-GRANTS               VALUE 'Y'.                   
009500 01  WKS-CONTADORES.                                                      
009600     05  IX-PERF                   PIC 9(01) COMP.                        
009700     05  WKS-NUM-EVALUADAS         PIC 9(07) COMP.                        
009800 01  WKS-TABLA-NOMBRES-PERFIL.                                            
009900     05  FILLER PIC X(15) VALUE 'STARTUP_TECH   '.                        
010000     05  FILLER PIC X(15) VALUE 'SOSTENIBILIDAD '.                        
010100     05  FILLER PIC X(15) VALUE 'NONPROFIT      '.                        
010200     05  FILLER PIC X(15) VALUE 'TEST_PLACSP    '.                        
010300 01  WKS-TABLA-NOMBRES-R REDEFINES WKS-TABLA-NOMBRES-PERFIL.              
010400     05  NOMBRE-PERFIL-TAB OCCURS 4 TIMES PIC X(15).                      
010500 01  WKS-AREAS-DE-TRABAJO.                                                
010600     05  WKS-TEXTO-BUSQUEDA        PIC X(400).                            
010700     05  WKS-TB-R REDEFINES WKS-TEXTO-BUSQUEDA.                           
010800         10  WKS-TB-CUARTO-1       PIC X(100).                            
010900         10  WKS-TB-CUARTO-2       PIC X(100).                            
011000         10  WKS-TB-CUARTO-3       PIC X(100).                            
011100         10  WKS-TB-CUARTO-4       PIC X(100).                            
011200     05  WKS-NOMBRE-PERFIL         PIC X(15).                             
011300     05  WKS-PUNTAJE               PIC 9V999.                             
011400     05  WKS-PASO                  PIC X(01).                             
011500         88  FILTRO-PASO                     VALUE 'Y'.                   
011600*        MEJOR PERFIL Y LISTA DE PERFILES QUE PASARON, POR                
011700*        CONVOCATORIA, PARA LA VARIANTE MULTIPERFIL (CV-0113)             
011800 01  WKS-MULTIPERFIL-AREA.                                                
011900     05  WKS-MEJOR-PERFIL          PIC X(15).                             
012000     05  WKS-MEJOR-PUNTAJE         PIC 9V999.                             
012100     05  WKS-CONT-PASARON          PIC 9(01) COMP.                        
012200     05  WKS-TAB-PASARON.                                                 
012300         10  WKS-TAB-PASARON-ENT OCCURS 4 TIMES                           
012400                                  PIC X(15).                              
012500     05  FILLER                    PIC X(10).                             
012600LINKAGE SECTION.                                                          
012700PROCEDURE DIVISION.                                                       
012800*----------------------------------------------------------------*        
012900*    C O N T R O L   P R I N C I P A L                                    
013000*----------------------------------------------------------------*        
013100 000-MAIN SECTION.                                                        
013200     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E                   
013300     MOVE 0 TO WKS-NUM-EVALUADAS                                          
013400     PERFORM 1000-LEE-GRANT THRU 1000-LEE-GRANT-E                         
013500     PERFORM 2000-EVALUA-GRANT THRU 2000-EVALUA-GRANT-E                   
013600             UNTIL NO-HAY-MAS-GRANTS                                      
013700     DISPLAY 'CVFEA01 - CONVOCATORIAS EVALUADAS: '                        
013800             WKS-NUM-EVALUADAS                                            
013900     PERFORM 9900-CIERRA-ARCHIVOS THRU 9900-CIERRA-ARCHIVOS-E             
014000     STOP RUN.                                                            
014100*----------------------------------------------------------------*        
014200*    A P E R T U R A   D E   A R C H I V O S                              
014300*----------------------------------------------------------------*        
014400 100-ABRE-ARCHIVOS SECTION.                                               
014500     OPEN INPUT  GRANTS-OUT                                               
014600     OPEN OUTPUT FILTER-OUT                                               
014700     IF FS-GROU NOT EQUAL 0                                               
014800        MOVE 'OPEN'       TO ACCION                                       
014900        MOVE SPACES       TO LLAVE                                        
015000        MOVE 'GRANTS-OUT' TO ARCHIVO                                      
015100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
015200                              FS-GROU, FSE-GROU                           
015300        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
015400     END-IF                                                               
015500     IF FS-FLOU NOT EQUAL 0                                               
015600        MOVE 'OPEN'       TO ACCION                                       
015700        MOVE SPACES       TO LLAVE                                        
015800        MOVE 'FILTER-OUT' TO ARCHIVO                                      
015900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
016000                              FS-FLOU, FSE-FLOU                           
016100        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
016200     END-IF                                                               
016300 100-ABRE-ARCHIVOS-E. EXIT.                                               
016400*----------------------------------------------------------------*        
016500*    E R R O R   D E   A P E R T U R A   D E   A R C H I V O              
016600*----------------------------------------------------------------*        
016700 410-ERRORES-APERTURA SECTION.                                            
016800     DISPLAY '>>> CVFEA01 - ERROR AL ABRIR ARCHIVO ' ARCHIVO              
016900             ' <<<' UPON CONSOLE                                          
017000     DISPLAY '    >>> VERIFICAR DETALLES EN SPOOL <<<'                    
017100             UPON CONSOLE                                                 
017200     STOP RUN.                                                            
017300 410-ERRORES-APERTURA-E. EXIT.                                            
017400*----------------------------------------------------------------*        
017500*    L E C T U R A   D E L   M A E S T R O   C L A S I F I C A D O        
017600*----------------------------------------------------------------*        
017700 1000-LEE-GRANT SECTION.                                                  
017800     READ GRANTS-OUT                                                      
017900        AT END MOVE 'Y' TO WKS-EOF-GRANTS                                 
018000     END-READ                                                             
018100 1000-LEE-GRANT-E. EXIT.                                                  
018200*----------------------------------------------------------------*        
018300*    E V A L U A C I O N   M U L T I P E R F I L                          
018400*----------------------------------------------------------------*        
018500 2000-EVALUA-GRANT SECTION.                                               
018600     ADD 1 TO WKS-NUM-EVALUADAS                                           
018700     MOVE SPACES TO WKS-TEXTO-BUSQUEDA                                    
018800     STRING GR-TITLE      DELIMITED BY SIZE                               
018900            ' '           DELIMITED BY SIZE                               
019000            GR-DEPARTMENT DELIMITED BY SIZE                               
019100            ' '           DELIMITED BY SIZE                               
019200            GR-SECTION    DELIMITED BY SIZE                               
019300            ' '           DELIMITED BY SIZE                               
019400            GR-PURPOSE    DELIMITED BY SIZE                               
019500            INTO WKS-TEXTO-BUSQUEDA                                       
019600     END-STRING                                                           
019700     MOVE SPACES TO WKS-MEJOR-PERFIL                                      
019800     MOVE 0      TO WKS-MEJOR-PUNTAJE                                     
019900     MOVE 0      TO WKS-CONT-PASARON                                      
020000     MOVE SPACES TO WKS-TAB-PASARON                                       
020100     PERFORM 2100-EVALUA-UN-PERFIL THRU 2100-EVALUA-UN-PERFIL-E           
020200             VARYING IX-PERF FROM 1 BY 1 UNTIL IX-PERF > 4                
020300     PERFORM 2200-REPORTA-MULTIPERFIL                                     
020400             THRU 2200-REPORTA-MULTIPERFIL-E                              
020500     PERFORM 1000-LEE-GRANT THRU 1000-LEE-GRANT-E                         
020600 2000-EVALUA-GRANT-E. EXIT.                                               
020700*                                                                         
020800 2100-EVALUA-UN-PERFIL SECTION.                                           
020900     MOVE NOMBRE-PERFIL-TAB(IX-PERF) TO WKS-NOMBRE-PERFIL                 
021000     CALL 'CVFIL01' USING WKS-TEXTO-BUSQUEDA                              
021100                           WKS-NOMBRE-PERFIL                              
021200                           WKS-PUNTAJE                                    
021300                           WKS-PASO                                       
021400     MOVE GR-ID          TO FE-GRANT-ID                                   
021500     MOVE WKS-NOMBRE-PERFIL TO FE-PROFILE                                 
021600     MOVE WKS-PUNTAJE    TO FE-SCORE                                      
021700     MOVE WKS-PASO       TO FE-PASSED                                     
021800     WRITE REG-FILTRO                                                     
021900     IF WKS-PUNTAJE > WKS-MEJOR-PUNTAJE                                   
022000        MOVE WKS-PUNTAJE       TO WKS-MEJOR-PUNTAJE                       
022100        MOVE WKS-NOMBRE-PERFIL TO WKS-MEJOR-PERFIL                        
022200     END-IF                                                               
022300     IF FILTRO-PASO                                                       
022400        ADD 1 TO WKS-CONT-PASARON                                         
022500        MOVE WKS-NOMBRE-PERFIL TO WKS-TAB-PASARON-ENT(IX-PERF)            
022600     END-IF                                                               
022700 2100-EVALUA-UN-PERFIL-E. EXIT.                                           
022800*----------------------------------------------------------------*        
022900*    R E P O R T E   M E J O R   P E R F I L   Y   L I S T A              
023000*    D E   P E R F I L E S   Q U E   P A S A R O N                        
023100*----------------------------------------------------------------*        
023200 2200-REPORTA-MULTIPERFIL SECTION.                                        
023300     DISPLAY 'CVFEA01 - GRANT ' GR-ID                                     
023400             ' MEJOR-PERFIL=' WKS-MEJOR-PERFIL                            
023500             ' PUNTAJE=' WKS-MEJOR-PUNTAJE                                
023600             ' PASARON=' WKS-CONT-PASARON                                 
023700     IF WKS-CONT-PASARON > 0                                              
023800        DISPLAY 'CVFEA01 - GRANT ' GR-ID                                  
023900                ' LISTA-PASARON=' WKS-TAB-PASARON-ENT(1)                  
024000                WKS-TAB-PASARON-ENT(2) WKS-TAB-PASARON-ENT(3)             
024100                WKS-TAB-PASARON-ENT(4)                                    
024200     END-IF                                                               
024300 2200-REPORTA-MULTIPERFIL-E. EXIT.                                        
024400*----------------------------------------------------------------*        
024500*    C I E R R E   D E   A R C H I V O S                                  
024600*----------------------------------------------------------------*        
024700 9900-CIERRA-ARCHIVOS SECTION.                                            
024800     CLOSE GRANTS-OUT FILTER-OUT                                          
024900 9900-CIERRA-ARCHIVOS-E. EXIT.                                            

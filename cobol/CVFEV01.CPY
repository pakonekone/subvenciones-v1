000100*****************************************************************         
000200* COPY        : CVFEV01                                                   
000300* SISTEMA     : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS             
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                                         
000500* DESCRIPCION : LAYOUT DEL RESULTADO DE EVALUACION DE UN PERFIL           
000600*             : DE FILTRO CONTRA UNA CONVOCATORIA (VER CVFIL01,           
000700*             : CVFEA01).                                                 
000800* USADO POR   : CVFEA01                                                   
000900*****************************************************************         
001000*             H I S T O R I A L   D E   C A M B I O S                     
001100*-----------------------------------------------------------------        
001200* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
001300* ---------- ----------- ---------- --------------------------            
001400* 1987-05-04 PEDR        CV-0002    CREACION LAYOUT ORIGINAL              
001500*-----------------------------------------------------------------        
001600 01  REG-CVFEVL.                                                          
001700     05  FE-GRANT-ID               PIC X(20).                             
001800     05  FE-PROFILE                PIC X(15).                             
001900*        PUNTAJE PONDERADO 0-1, 3 DECIMALES                               
002000     05  FE-SCORE                  PIC 9(01)V999.                         
002100     05  FE-PASSED                 PIC X(01).                             
002200         88  FE-PASO                         VALUE 'Y'.                   
002300     05  FILLER                    PIC X(10).                             

000100                                                                          
000200IDENTIFICATION DIVISION.                                                  
000300PROGRAM-ID.    CVFIL01.                                                   
000400AUTHOR.        E. RAMIREZ.                                                
000500INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CONVOCATORIAS.                  
000600DATE-WRITTEN.  1988-01-11.                                                
000700DATE-COMPILED.                                                            
000800SECURITY.      USO INTERNO DEL DEPARTAMENTO.                              
000900******************************************************************        
001000* FECHA       : 11/01/1988                                       *        
001100* PROGRAMADOR : E. RAMIREZ (PEDR)                                *        
001200* APLICACION  : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS    *        
001300* PROGRAMA    : CVFIL01                                          *        
001400* TIPO        : SUBPROGRAMA (CALL)                               *        
001500* DESCRIPCION : MOTOR DE FILTROS DE PERFIL.  RECIBE UN TEXTO DE  *        
001600*             : BUSQUEDA Y EL NOMBRE DE UN PERFIL, EVALUA CADA   *        
001700*             : REGLA DEL PERFIL (INCLUYE/EXCLUYE/MONTO) CONTRA  *        
001800*             : LA TABLA CVPRF01 Y DEVUELVE EL PUNTAJE PONDERADO *        
001900*             : Y EL VEREDICTO DE APROBACION.  ES UN SUBPROGRAMA *        
002000*             : LLAMADO -- NO SE EJECUTA POR SI SOLO.  NO ABRE   *        
002100*             : NI CIERRA ARCHIVOS.  TAMBIEN CONTIENE EL         *        
002200*             : ANALIZADOR DE IMPORTES EN TEXTO LIBRE (FORMATO   *        
002300*             : ESPANOL 1.234.567,89) USADO POR LA REGLA DE MONTO*        
002400* ARCHIVOS    : NINGUNO (SUBPROGRAMA SIN E/S PROPIA)             *        
002500* PROGRAMA(S) : LLAMADO POR CVCAP01 Y CVFEA01                    *        
002600******************************************************************        
002700*             H I S T O R I A L   D E   C A M B I O S                     
002800*-----------------------------------------------------------------        
002900* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
003000* ---------- ----------- ---------- --------------------------            
003100* 1988-01-11 PEDR        CV-0002    VERSION ORIGINAL, SOLO REGLAS         
003200*                                   DE INCLUSION                          
003300* 1988-05-30 PEDR        CV-0009    SE AGREGA REGLA DE EXCLUSION          
003400* 1989-09-01 PEDR        CV-0021    SE AGREGA REGLA DE MONTO Y EL         
003500*                                   ANALIZADOR DE IMPORTES                
003600* 1993-07-08 RMCH        CV-0059    SE AGREGA PERFIL TEST_PLACSP A        
003700*                                   LA CARGA DE TABLA                     
003800* 1996-02-14 PEDR        CV-0077    CORRECCION: LA REGLA DE MONTO         
003900*                                   NO CONSIDERABA IMPORTES CON UN        
004000*                                   SOLO GRUPO DE MILES (< 1.000)         
004100* 1997-04-22 PEDR        CV-0081    AL PERFIL STARTUP_TECH LE             
004200*                                   FALTABA LA REGLA DE TERMINOS          
004300*                                   TECNOLOGICOS, SE AGREGA COMO          
004400*                                   SEGUNDA REGLA (PESO 1.5).             
004500*                                   TAMBIEN SE CORRIGE EL ANALI-          
004600*                                   ZADOR DE IMPORTES: UN IMPORTE         
004700*                                   SIN COMA DECIMAL (SOLO MILES)         
004800*                                   NO SE ESTABA GRABANDO NUNCA           
004900* 1998-11-09 PEDR        CV-Y2K01   REVISADO POR Y2K, SIN CAMBIOS         
005000*                                   ESTE PROGRAMA -- SIN CAMBIOS          
005100* 2001-06-19 EEDR        CV-0104    LOS 4 PARAMETROS DE LLAMADA           
005200*                                   VENIAN DECLARADOS EN UN SOLO          
005300*                                   GRUPO DE LINKAGE, PERO CVCAP01        
005400*                                   Y CVFEA01 LOS PASAN POR               
005500*                                   SEPARADO; SE CORRIGE A CUATRO         
005600*                                   01 EN LA LINKAGE SECTION PARA         
005700*                                   QUE COINCIDAN CON EL CALL             
005800* 2001-08-30 EEDR        CV-0107    SE AGREGAN VISTAS REDEFINES           
005900*                                   AL BUFFER DE TEXTO Y A LOS            
006000*                                   ACUMULADORES DE IMPORTE PARA          
006100*                                   FACILITAR SU DEPURACION               
006200* 2002-02-11 EEDR        CV-0113    GRAVE: LAS PALABRAS DE LAS            
006300*                                   REGLAS SE CARGAN EN MAYUSCULAS        
006400*                                   PERO EL TEXTO DE BUSQUEDA SE          
006500*                                   PASA A MINUSCULAS ANTES DE            
006600*                                   COMPARAR, POR LO QUE NINGUNA          
006700*                                   REGLA DE INCLUSION/EXCLUSION          
006800*                                   COINCIDIA JAMAS.  SE CONVIERTE        
006900*                                   TAMBIEN LA PALABRA DE LA REGLA        
007000*                                   A MINUSCULAS ANTES DEL INSPECT        
007100*                                   (IGUAL QUE EN CVALE01)                
007200* 2002-03-11 EEDR        CV-0115    SE REPONE EL ENCABEZADO               
007300*                                   ESTANDAR DEL DEPARTAMENTO             
007400*                                   (RECUADRO).  ESTE PROGRAMA NO         
007500*                                   ABRE ARCHIVOS (ES SUBPROGRAMA         
007600*                                   PURO), POR LO QUE NO APLICA LA        
007700*                                   RUTINA DEBD1R00 DE ERRORES DE         
007800*                                   APERTURA USADA EN LOS DEMAS.          
007900*                                   SE SUBEN WKS-I, WKS-J,                
008000*                                   WKS-CONTADOR Y                        
008100*                                   WKS-COINCIDENCIAS A NIVEL 77          
008200*-----------------------------------------------------------------        
008300ENVIRONMENT DIVISION.                                                     
008400CONFIGURATION SECTION.                                                    
008500SOURCE-COMPUTER. IBM-370.                                                 
008600OBJECT-COMPUTER. IBM-370.                                                 
008700SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                      
008800DATA DIVISION.                                                            
008900WORKING-STORAGE SECTION.                                                  
009000 77  WKS-I                        PIC 9(03) COMP.                         
009100 77  WKS-J                        PIC 9(03) COMP.                         
009200 77  WKS-CONTADOR                 PIC 9(03) COMP.                         
009300 77  WKS-COINCIDENCIAS            PIC 9(02) COMP.                         
009400 01  WKS-SWITCHES.                                                        
009500     05  WKS-TABLA-CARGADA        PIC X(01) VALUE 'N'.                    
009600         88  TABLA-YA-CARGADA               VALUE 'Y'.                    
009700 01  WKS-AREAS-DE-TRABAJO.                                                
009800     05  WKS-TEXTO                PIC X(400).                             
009900     05  WKS-TEXTO-R REDEFINES WKS-TEXTO.                                 
010000         10  WKS-TB-CUARTO-1       PIC X(100).                            
010100         10  WKS-TB-CUARTO-2       PIC X(100).                            
010200         10  WKS-TB-CUARTO-3       PIC X(100).                            
010300         10  WKS-TB-CUARTO-4       PIC X(100).                            
010400     05  WKS-LEN-TEXTO             PIC 9(03) COMP.                        
010500     05  WKS-ALFA-MAYUS            PIC X(26)                              
010600              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
010700     05  WKS-ALFA-MINUS            PIC X(26)                              
010800              VALUE 'abcdefghijklmnopqrstuvwxyz'.                         
010900     05  WKS-CARACTER              PIC X(01).                             
011000     05  WKS-TOTAL-PESO            PIC 9(03)V9.                           
011100     05  WKS-SUMA-PONDERADA        PIC 9(05)V999.                         
011200     05  WKS-TERMINO               PIC 9(05)V999.                         
011300     05  WKS-REGLAS-OK             PIC X(01).                             
011400         88  TODAS-LAS-REQUERIDAS-OK        VALUE 'Y'.                    
011500     05  WKS-REGLA-PASO            PIC X(01).                             
011600         88  LA-REGLA-PASO                  VALUE 'Y'.                    
011700     05  WKS-REGLA-SCORE           PIC 9V999.                             
011800* ------------------------- ANALIZADOR DE IMPORTES ---------------        
011900     05  WKS-ESTADO-SCAN           PIC X(01) VALUE 'B'.                   
012000         88  SCAN-BUSCANDO                  VALUE 'B'.                    
012100         88  SCAN-EN-NUMERO                 VALUE 'N'.                    
012200         88  SCAN-EN-DECIMALES              VALUE 'C'.                    
012300     05  WKS-CONT-GRUPO            PIC 9(01) COMP.                        
012400     05  WKS-BUFFER-DIG            PIC X(13).                             
012500     05  WKS-BUFFER-DIG-R REDEFINES WKS-BUFFER-DIG.                       
012600         10  WKS-BD-GRUPO-MILES OCCURS 4 TIMES PIC X(03).                 
012700         10  FILLER                PIC X(01).                             
012800     05  WKS-BUFFER-LEN            PIC 9(02) COMP.                        
012900     05  WKS-IMPORTE-CENTAVOS      PIC 9(13).                             
013000     05  WKS-IMPORTE-CENTAVOS-R REDEFINES WKS-IMPORTE-CENTAVOS.           
013100         10  WKS-IMPORTE-PESOS     PIC 9(11).                             
013200         10  WKS-IMPORTE-CVOS      PIC 9(02).                             
013300     05  WKS-NUM-IMPORTES          PIC 9(02) COMP.                        
013400     05  WKS-IMPORTES-TAB OCCURS 10 TIMES                                 
013500                          INDEXED BY IX-IMPORTE                           
013600                          PIC 9(11)V99.                                   
013700     05  WKS-IMPORTE-HALLADO       PIC S9(11)V99.                         
013800     05  WKS-IMPORTE-OK            PIC X(01).                             
013900         88  SE-HALLO-IMPORTE                VALUE 'Y'.                   
014000     05  WKS-RANGO-ANCHO           PIC S9(11)V99.                         
014100     05  WKS-PUNTO-MEDIO           PIC S9(11)V99.                         
014200     05  WKS-DIFERENCIA            PIC S9(11)V99.                         
014300     05  WKS-RATIO                 PIC S9(03)V999.                        
014400     05  WKS-SCORE-MONTO           PIC 9V999.                             
014500 COPY CVPRF01.                                                            
014600LINKAGE SECTION.                                                          
014700*        LOS CUATRO PARAMETROS SE RECIBEN POR SEPARADO, EN EL             
014800*        MISMO ORDEN EN QUE LOS PASAN CVCAP01 Y CVFEA01 (CV-0059)         
014900 01  LK-TEXTO-BUSQUEDA         PIC X(400).                                
015000 01  LK-NOMBRE-PERFIL          PIC X(15).                                 
015100 01  LK-PUNTAJE-SALIDA         PIC 9V999.                                 
015200 01  LK-PASO-SALIDA            PIC X(01).                                 
015300     88  LK-SI-PASO                     VALUE 'Y'.                        
015400PROCEDURE DIVISION USING LK-TEXTO-BUSQUEDA                                
015500                          LK-NOMBRE-PERFIL                                
015600                          LK-PUNTAJE-SALIDA                               
015700                          LK-PASO-SALIDA.                                 
015800*----------------------------------------------------------------*        
015900*    C O N T R O L   P R I N C I P A L                                    
016000*----------------------------------------------------------------*        
016100 000-MAIN SECTION.                                                        
016200     IF NOT TABLA-YA-CARGADA                                              
016300        PERFORM 1000-CARGA-TABLA-PERFILES                                 
016400                THRU 1000-CARGA-TABLA-PERFILES-E                          
016500        MOVE 'Y' TO WKS-TABLA-CARGADA                                     
016600     END-IF                                                               
016700     PERFORM 2000-EVALUA-PERFIL THRU 2000-EVALUA-PERFIL-E                 
016800     GOBACK.                                                              
016900*----------------------------------------------------------------*        
017000*    C A R G A   D E   P E R F I L E S   E M B E B I D O S                
017100*    ( P A L A B R A S   C L A V E   A B R E V I A D A S )                
017200*----------------------------------------------------------------*        
017300 1000-CARGA-TABLA-PERFILES SECTION.                                       
017400     MOVE 'STARTUP_TECH   ' TO PERF-NOMBRE(1)                             
017500     MOVE .600              TO PERF-PUNTAJE-MIN(1)                        
017600     MOVE 5                 TO PERF-NUM-REGLAS(1)                         
017700     MOVE 'I' TO REGLA-TIPO(1,1)                                          
017800     MOVE 2.0 TO REGLA-PESO(1,1)                                          
017900     MOVE 'N' TO REGLA-REQUERIDA(1,1)                                     
018000     MOVE 3   TO REGLA-NUM-PALAB(1,1)                                     
018100     MOVE 'STARTUP' TO REGLA-PALABRA(1,1,1)                               
018200     MOVE 07         TO REGLA-PALAB-LEN(1,1,1)                            
018300     MOVE 'PYME'     TO REGLA-PALABRA(1,1,2)                              
018400     MOVE 04         TO REGLA-PALAB-LEN(1,1,2)                            
018500     MOVE 'INNOVACION' TO REGLA-PALABRA(1,1,3)                            
018600     MOVE 10           TO REGLA-PALAB-LEN(1,1,3)                          
018700*        REGLA DE TERMINOS TECNOLOGICOS (VER CV-0081)                     
018800     MOVE 'I' TO REGLA-TIPO(1,2)                                          
018900     MOVE 1.5 TO REGLA-PESO(1,2)                                          
019000     MOVE 'N' TO REGLA-REQUERIDA(1,2)                                     
019100     MOVE 3   TO REGLA-NUM-PALAB(1,2)                                     
019200     MOVE 'DIGITALIZACION' TO REGLA-PALABRA(1,2,1)                        
019300     MOVE 14                TO REGLA-PALAB-LEN(1,2,1)                     
019400     MOVE 'INTELIGENCIA ARTIFICIAL' TO REGLA-PALABRA(1,2,2)               
019500     MOVE 23                         TO REGLA-PALAB-LEN(1,2,2)            
019600     MOVE 'TECNOLOGIA'     TO REGLA-PALABRA(1,2,3)                        
019700     MOVE 10                TO REGLA-PALAB-LEN(1,2,3)                     
019800     MOVE 'I' TO REGLA-TIPO(1,3)                                          
019900     MOVE 2.5 TO REGLA-PESO(1,3)                                          
020000     MOVE 'N' TO REGLA-REQUERIDA(1,3)                                     
020100     MOVE 2   TO REGLA-NUM-PALAB(1,3)                                     
020200     MOVE 'NEXT GENERATION' TO REGLA-PALABRA(1,3,1)                       
020300     MOVE 15                TO REGLA-PALAB-LEN(1,3,1)                     
020400     MOVE 'PRTR'            TO REGLA-PALABRA(1,3,2)                       
020500     MOVE 04                TO REGLA-PALAB-LEN(1,3,2)                     
020600     MOVE 'E' TO REGLA-TIPO(1,4)                                          
020700     MOVE 1.0 TO REGLA-PESO(1,4)                                          
020800     MOVE 'N' TO REGLA-REQUERIDA(1,4)                                     
020900     MOVE 2   TO REGLA-NUM-PALAB(1,4)                                     
021000     MOVE 'GRAN EMPRESA'  TO REGLA-PALABRA(1,4,1)                         
021100     MOVE 12               TO REGLA-PALAB-LEN(1,4,1)                      
021200     MOVE 'MULTINACIONAL' TO REGLA-PALABRA(1,4,2)                         
021300     MOVE 13               TO REGLA-PALAB-LEN(1,4,2)                      
021400     MOVE 'M'          TO REGLA-TIPO(1,5)                                 
021500     MOVE 1.2          TO REGLA-PESO(1,5)                                 
021600     MOVE 'N'          TO REGLA-REQUERIDA(1,5)                            
021700     MOVE 5000.00      TO REGLA-MONTO-MIN(1,5)                            
021800     MOVE 500000.00    TO REGLA-MONTO-MAX(1,5)                            
021900     MOVE 0            TO REGLA-NUM-PALAB(1,5)                            
022000*                                                                         
022100     MOVE 'SOSTENIBILIDAD ' TO PERF-NOMBRE(2)                             
022200     MOVE .500               TO PERF-PUNTAJE-MIN(2)                       
022300     MOVE 3                  TO PERF-NUM-REGLAS(2)                        
022400     MOVE 'I' TO REGLA-TIPO(2,1)                                          
022500     MOVE 2.0 TO REGLA-PESO(2,1)                                          
022600     MOVE 'N' TO REGLA-REQUERIDA(2,1)                                     
022700     MOVE 3   TO REGLA-NUM-PALAB(2,1)                                     
022800     MOVE 'SOSTENIBILIDAD' TO REGLA-PALABRA(2,1,1)                        
022900     MOVE 14               TO REGLA-PALAB-LEN(2,1,1)                      
023000     MOVE 'ENERGIA VERDE'  TO REGLA-PALABRA(2,1,2)                        
023100     MOVE 13               TO REGLA-PALAB-LEN(2,1,2)                      
023200     MOVE 'RENOVABLE'      TO REGLA-PALABRA(2,1,3)                        
023300     MOVE 09               TO REGLA-PALAB-LEN(2,1,3)                      
023400     MOVE 'I' TO REGLA-TIPO(2,2)                                          
023500     MOVE 1.8 TO REGLA-PESO(2,2)                                          
023600     MOVE 'N' TO REGLA-REQUERIDA(2,2)                                     
023700     MOVE 2   TO REGLA-NUM-PALAB(2,2)                                     
023800     MOVE 'CAMBIO CLIMATICO' TO REGLA-PALABRA(2,2,1)                      
023900     MOVE 16                 TO REGLA-PALAB-LEN(2,2,1)                    
024000     MOVE 'DESCARBONIZACION' TO REGLA-PALABRA(2,2,2)                      
024100     MOVE 16                 TO REGLA-PALAB-LEN(2,2,2)                    
024200     MOVE 'I' TO REGLA-TIPO(2,3)                                          
024300     MOVE 2.2 TO REGLA-PESO(2,3)                                          
024400     MOVE 'N' TO REGLA-REQUERIDA(2,3)                                     
024500     MOVE 2   TO REGLA-NUM-PALAB(2,3)                                     
024600     MOVE 'PACTO VERDE'   TO REGLA-PALABRA(2,3,1)                         
024700     MOVE 11               TO REGLA-PALAB-LEN(2,3,1)                      
024800     MOVE 'GREEN DEAL'    TO REGLA-PALABRA(2,3,2)                         
024900     MOVE 10               TO REGLA-PALAB-LEN(2,3,2)                      
025000*                                                                         
025100     MOVE 'NONPROFIT      ' TO PERF-NOMBRE(3)                             
025200     MOVE .800               TO PERF-PUNTAJE-MIN(3)                       
025300     MOVE 4                  TO PERF-NUM-REGLAS(3)                        
025400     MOVE 'I' TO REGLA-TIPO(3,1)                                          
025500     MOVE 3.0 TO REGLA-PESO(3,1)                                          
025600     MOVE 'Y' TO REGLA-REQUERIDA(3,1)                                     
025700     MOVE 1   TO REGLA-NUM-PALAB(3,1)                                     
025800     MOVE 'SIN ANIMO DE LUCRO' TO REGLA-PALABRA(3,1,1)                    
025900     MOVE 18                   TO REGLA-PALAB-LEN(3,1,1)                  
026000     MOVE 'I' TO REGLA-TIPO(3,2)                                          
026100     MOVE 2.0 TO REGLA-PESO(3,2)                                          
026200     MOVE 'N' TO REGLA-REQUERIDA(3,2)                                     
026300     MOVE 3   TO REGLA-NUM-PALAB(3,2)                                     
026400     MOVE 'FUNDACION'  TO REGLA-PALABRA(3,2,1)                            
026500     MOVE 09            TO REGLA-PALAB-LEN(3,2,1)                         
026600     MOVE 'ASOCIACION' TO REGLA-PALABRA(3,2,2)                            
026700     MOVE 10            TO REGLA-PALAB-LEN(3,2,2)                         
026800     MOVE 'ONG'         TO REGLA-PALABRA(3,2,3)                           
026900     MOVE 03            TO REGLA-PALAB-LEN(3,2,3)                         
027000     MOVE 'I' TO REGLA-TIPO(3,3)                                          
027100     MOVE 1.5 TO REGLA-PESO(3,3)                                          
027200     MOVE 'N' TO REGLA-REQUERIDA(3,3)                                     
027300     MOVE 2   TO REGLA-NUM-PALAB(3,3)                                     
027400     MOVE 'ACCION SOCIAL' TO REGLA-PALABRA(3,3,1)                         
027500     MOVE 13               TO REGLA-PALAB-LEN(3,3,1)                      
027600     MOVE 'VOLUNTARIADO'  TO REGLA-PALABRA(3,3,2)                         
027700     MOVE 12               TO REGLA-PALAB-LEN(3,3,2)                      
027800     MOVE 'E' TO REGLA-TIPO(3,4)                                          
027900     MOVE 2.0 TO REGLA-PESO(3,4)                                          
028000     MOVE 'N' TO REGLA-REQUERIDA(3,4)                                     
028100     MOVE 3   TO REGLA-NUM-PALAB(3,4)                                     
028200     MOVE 'S.A.'            TO REGLA-PALABRA(3,4,1)                       
028300     MOVE 04                TO REGLA-PALAB-LEN(3,4,1)                     
028400     MOVE 'S.L.'            TO REGLA-PALABRA(3,4,2)                       
028500     MOVE 04                TO REGLA-PALAB-LEN(3,4,2)                     
028600     MOVE 'SOCIEDAD MERCANTIL' TO REGLA-PALABRA(3,4,3)                    
028700     MOVE 18                   TO REGLA-PALAB-LEN(3,4,3)                  
028800*                                                                         
028900     MOVE 'TEST_PLACSP    ' TO PERF-NOMBRE(4)                             
029000     MOVE .100               TO PERF-PUNTAJE-MIN(4)                       
029100     MOVE 1                  TO PERF-NUM-REGLAS(4)                        
029200     MOVE 'I' TO REGLA-TIPO(4,1)                                          
029300     MOVE 1.0 TO REGLA-PESO(4,1)                                          
029400     MOVE 'Y' TO REGLA-REQUERIDA(4,1)                                     
029500     MOVE 5   TO REGLA-NUM-PALAB(4,1)                                     
029600     MOVE 'CONTRATO'   TO REGLA-PALABRA(4,1,1)                            
029700     MOVE 08            TO REGLA-PALAB-LEN(4,1,1)                         
029800     MOVE 'SUMINISTRO' TO REGLA-PALABRA(4,1,2)                            
029900     MOVE 10            TO REGLA-PALAB-LEN(4,1,2)                         
030000     MOVE 'SERVICIO'   TO REGLA-PALABRA(4,1,3)                            
030100     MOVE 08            TO REGLA-PALAB-LEN(4,1,3)                         
030200     MOVE 'OBRA'        TO REGLA-PALABRA(4,1,4)                           
030300     MOVE 04            TO REGLA-PALAB-LEN(4,1,4)                         
030400     MOVE 'LICITACION' TO REGLA-PALABRA(4,1,5)                            
030500     MOVE 10            TO REGLA-PALAB-LEN(4,1,5)                         
030600 1000-CARGA-TABLA-PERFILES-E. EXIT.                                       
030700*----------------------------------------------------------------*        
030800*    E V A L U A C I O N   D E L   P E R F I L                            
030900*----------------------------------------------------------------*        
031000 2000-EVALUA-PERFIL SECTION.                                              
031100     MOVE SPACES TO LK-PASO-SALIDA                                        
031200     MOVE 0      TO LK-PUNTAJE-SALIDA                                     
031300     MOVE LK-TEXTO-BUSQUEDA TO WKS-TEXTO                                  
031400     INSPECT WKS-TEXTO CONVERTING WKS-ALFA-MAYUS TO WKS-ALFA-MINUS        
031500     MOVE 400 TO WKS-LEN-TEXTO                                            
031600     MOVE 'N' TO WKS-PERF-ENCONTRADO                                      
031700     SET IX-PERFIL TO 1                                                   
031800     SEARCH PERFIL-TAB                                                    
031900        AT END                                                            
032000           MOVE 'N' TO LK-PASO-SALIDA                                     
032100           GO TO 2000-EVALUA-PERFIL-E                                     
032200        WHEN PERF-NOMBRE(IX-PERFIL) = LK-NOMBRE-PERFIL                    
032300           MOVE 'Y' TO WKS-PERF-ENCONTRADO                                
032400     END-SEARCH                                                           
032500     MOVE 0   TO WKS-TOTAL-PESO                                           
032600     MOVE 0   TO WKS-SUMA-PONDERADA                                       
032700     MOVE 'Y' TO WKS-REGLAS-OK                                            
032800     PERFORM 2010-EVALUA-REGLA THRU 2010-EVALUA-REGLA-E                   
032900             VARYING IX-REGLA FROM 1 BY 1                                 
033000             UNTIL IX-REGLA > PERF-NUM-REGLAS(IX-PERFIL)                  
033100     IF WKS-TOTAL-PESO = 0                                                
033200        MOVE 0 TO LK-PUNTAJE-SALIDA                                       
033300     ELSE                                                                 
033400        COMPUTE LK-PUNTAJE-SALIDA ROUNDED =                               
033500                WKS-SUMA-PONDERADA / WKS-TOTAL-PESO                       
033600     END-IF                                                               
033700     IF TODAS-LAS-REQUERIDAS-OK                                           
033800        AND LK-PUNTAJE-SALIDA NOT LESS THAN                               
033900            PERF-PUNTAJE-MIN(IX-PERFIL)                                   
034000        MOVE 'Y' TO LK-PASO-SALIDA                                        
034100     ELSE                                                                 
034200        MOVE 'N' TO LK-PASO-SALIDA                                        
034300     END-IF                                                               
034400 2000-EVALUA-PERFIL-E. EXIT.                                              
034500*                                                                         
034600 2010-EVALUA-REGLA SECTION.                                               
034700     ADD REGLA-PESO(IX-PERFIL,IX-REGLA) TO WKS-TOTAL-PESO                 
034800     MOVE 'N' TO WKS-REGLA-PASO                                           
034900     MOVE 0   TO WKS-REGLA-SCORE                                          
035000     EVALUATE TRUE                                                        
035100        WHEN REGLA-ES-INCLUYE(IX-PERFIL,IX-REGLA)                         
035200           PERFORM 2100-REGLA-INCLUYE THRU 2100-REGLA-INCLUYE-E           
035300        WHEN REGLA-ES-EXCLUYE(IX-PERFIL,IX-REGLA)                         
035400           PERFORM 2200-REGLA-EXCLUYE THRU 2200-REGLA-EXCLUYE-E           
035500        WHEN REGLA-ES-MONTO(IX-PERFIL,IX-REGLA)                           
035600           PERFORM 2300-REGLA-IMPORTE THRU 2300-REGLA-IMPORTE-E           
035700     END-EVALUATE                                                         
035800     IF WKS-REGLA-PASO = 'N'                                              
035900        AND REGLA-ES-REQUERIDA(IX-PERFIL,IX-REGLA)                        
036000        MOVE 'N' TO WKS-REGLAS-OK                                         
036100     END-IF                                                               
036200     IF LA-REGLA-PASO                                                     
036300        COMPUTE WKS-TERMINO =                                             
036400                WKS-REGLA-SCORE * REGLA-PESO(IX-PERFIL,IX-REGLA)          
036500        ADD WKS-TERMINO TO WKS-SUMA-PONDERADA                             
036600     END-IF                                                               
036700 2010-EVALUA-REGLA-E. EXIT.                                               
036800*----------------------------------------------------------------*        
036900*    R E G L A   D E   I N C L U S I O N                                  
037000*----------------------------------------------------------------*        
037100 2100-REGLA-INCLUYE SECTION.                                              
037200     MOVE 0 TO WKS-COINCIDENCIAS                                          
037300     PERFORM 2110-PRUEBA-PALABRA THRU 2110-PRUEBA-PALABRA-E               
037400             VARYING IX-PALAB FROM 1 BY 1                                 
037500             UNTIL IX-PALAB > REGLA-NUM-PALAB(IX-PERFIL,IX-REGLA)         
037600     IF WKS-COINCIDENCIAS > 0                                             
037700        MOVE 'Y' TO WKS-REGLA-PASO                                        
037800        COMPUTE WKS-REGLA-SCORE ROUNDED =                                 
037900                WKS-COINCIDENCIAS /                                       
038000                REGLA-NUM-PALAB(IX-PERFIL,IX-REGLA)                       
038100     ELSE                                                                 
038200        MOVE 'N' TO WKS-REGLA-PASO                                        
038300        MOVE 0   TO WKS-REGLA-SCORE                                       
038400     END-IF                                                               
038500 2100-REGLA-INCLUYE-E. EXIT.                                              
038600*                                                                         
038700 2110-PRUEBA-PALABRA SECTION.                                             
038800*        LA PALABRA SE CARGA EN MAYUSCULAS (VER 1000-CARGA-TABLA-         
038900*        PERFILES) PERO WKS-TEXTO YA VIENE EN MINUSCULAS -- SE            
039000*        BAJA A MINUSCULAS ANTES DE COMPARAR (CV-0113)                    
039100     MOVE 0 TO WKS-CONTADOR                                               
039200     INSPECT REGLA-PALABRA(IX-PERFIL,IX-REGLA,IX-PALAB)                   
039300             CONVERTING WKS-ALFA-MAYUS TO WKS-ALFA-MINUS                  
039400     INSPECT WKS-TEXTO TALLYING WKS-CONTADOR FOR ALL                      
039500             REGLA-PALABRA(IX-PERFIL,IX-REGLA,IX-PALAB)                   
039600                 (1:REGLA-PALAB-LEN(IX-PERFIL,IX-REGLA,IX-PALAB))         
039700     IF WKS-CONTADOR > 0                                                  
039800        ADD 1 TO WKS-COINCIDENCIAS                                        
039900     END-IF                                                               
040000 2110-PRUEBA-PALABRA-E. EXIT.                                             
040100*----------------------------------------------------------------*        
040200*    R E G L A   D E   E X C L U S I O N                                  
040300*----------------------------------------------------------------*        
040400 2200-REGLA-EXCLUYE SECTION.                                              
040500     MOVE 0 TO WKS-COINCIDENCIAS                                          
040600     PERFORM 2110-PRUEBA-PALABRA THRU 2110-PRUEBA-PALABRA-E               
040700             VARYING IX-PALAB FROM 1 BY 1                                 
040800             UNTIL IX-PALAB > REGLA-NUM-PALAB(IX-PERFIL,IX-REGLA)         
040900     IF WKS-COINCIDENCIAS = 0                                             
041000        MOVE 'Y' TO WKS-REGLA-PASO                                        
041100        MOVE 1.000 TO WKS-REGLA-SCORE                                     
041200     ELSE                                                                 
041300        MOVE 'N' TO WKS-REGLA-PASO                                        
041400        MOVE 0     TO WKS-REGLA-SCORE                                     
041500     END-IF                                                               
041600 2200-REGLA-EXCLUYE-E. EXIT.                                              
041700*----------------------------------------------------------------*        
041800*    R E G L A   D E   M O N T O                                          
041900*----------------------------------------------------------------*        
042000 2300-REGLA-IMPORTE SECTION.                                              
042100     PERFORM 2310-EXTRAE-IMPORTE-TEXTO                                    
042200         THRU 2310-EXTRAE-IMPORTE-TEXTO-E                                 
042300     MOVE 'N' TO WKS-IMPORTE-OK                                           
042400     SET IX-IMPORTE TO 1                                                  
042500     PERFORM 2340-BUSCA-IMPORTE-EN-RANGO                                  
042600             THRU 2340-BUSCA-IMPORTE-EN-RANGO-E                           
042700             VARYING IX-IMPORTE FROM 1 BY 1                               
042800             UNTIL IX-IMPORTE > WKS-NUM-IMPORTES                          
042900                OR SE-HALLO-IMPORTE                                       
043000     IF SE-HALLO-IMPORTE                                                  
043100        MOVE 'Y' TO WKS-REGLA-PASO                                        
043200        COMPUTE WKS-RANGO-ANCHO =                                         
043300                REGLA-MONTO-MAX(IX-PERFIL,IX-REGLA)                       
043400              - REGLA-MONTO-MIN(IX-PERFIL,IX-REGLA)                       
043500        COMPUTE WKS-PUNTO-MEDIO =                                         
043600                (REGLA-MONTO-MAX(IX-PERFIL,IX-REGLA)                      
043700               + REGLA-MONTO-MIN(IX-PERFIL,IX-REGLA)) / 2                 
043800        COMPUTE WKS-DIFERENCIA =                                          
043900                WKS-IMPORTE-HALLADO - WKS-PUNTO-MEDIO                     
044000        IF WKS-DIFERENCIA < 0                                             
044100           MULTIPLY WKS-DIFERENCIA BY -1 GIVING WKS-DIFERENCIA            
044200        END-IF                                                            
044300        IF WKS-RANGO-ANCHO = 0                                            
044400           MOVE 0.300 TO WKS-SCORE-MONTO                                  
044500        ELSE                                                              
044600           COMPUTE WKS-RATIO ROUNDED =                                    
044700                   WKS-DIFERENCIA / WKS-RANGO-ANCHO                       
044800           COMPUTE WKS-SCORE-MONTO ROUNDED = 1 - WKS-RATIO                
044900           IF WKS-SCORE-MONTO < 0.300                                     
045000              MOVE 0.300 TO WKS-SCORE-MONTO                               
045100           END-IF                                                         
045200        END-IF                                                            
045300        MOVE WKS-SCORE-MONTO TO WKS-REGLA-SCORE                           
045400     ELSE                                                                 
045500        MOVE 'N' TO WKS-REGLA-PASO                                        
045600        MOVE 0   TO WKS-REGLA-SCORE                                       
045700     END-IF                                                               
045800 2300-REGLA-IMPORTE-E. EXIT.                                              
045900*                                                                         
046000 2340-BUSCA-IMPORTE-EN-RANGO SECTION.                                     
046100     IF WKS-IMPORTES-TAB(IX-IMPORTE)                                      
046200             NOT LESS THAN REGLA-MONTO-MIN(IX-PERFIL,IX-REGLA)            
046300        AND WKS-IMPORTES-TAB(IX-IMPORTE)                                  
046400             NOT GREATER THAN REGLA-MONTO-MAX(IX-PERFIL,IX-REGLA)         
046500        MOVE 'Y' TO WKS-IMPORTE-OK                                        
046600        MOVE WKS-IMPORTES-TAB(IX-IMPORTE) TO WKS-IMPORTE-HALLADO          
046700     END-IF                                                               
046800 2340-BUSCA-IMPORTE-EN-RANGO-E. EXIT.                                     
046900*----------------------------------------------------------------*        
047000*    A N A L I Z A D O R   D E   I M P O R T E S   E N   T E X T O        
047100*    (F O R M A T O   E S P A N O L   1.234.567,89)                       
047200*----------------------------------------------------------------*        
047300 2310-EXTRAE-IMPORTE-TEXTO SECTION.                                       
047400     MOVE 0     TO WKS-NUM-IMPORTES                                       
047500     MOVE SPACES TO WKS-BUFFER-DIG                                        
047600     MOVE 0     TO WKS-BUFFER-LEN                                         
047700     MOVE 0     TO WKS-CONT-GRUPO                                         
047800     MOVE 'B'   TO WKS-ESTADO-SCAN                                        
047900     PERFORM 2320-EXAMINA-CARACTER THRU 2320-EXAMINA-CARACTER-E           
048000             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-LEN-TEXTO        
048100 2310-EXTRAE-IMPORTE-TEXTO-E. EXIT.                                       
048200*                                                                         
048300 2320-EXAMINA-CARACTER SECTION.                                           
048400     MOVE WKS-TEXTO(WKS-I:1) TO WKS-CARACTER                              
048500     EVALUATE TRUE                                                        
048600        WHEN SCAN-BUSCANDO                                                
048700           IF WKS-CARACTER IS NUMERIC                                     
048800              MOVE SPACES TO WKS-BUFFER-DIG                               
048900              MOVE WKS-CARACTER TO WKS-BUFFER-DIG(1:1)                    
049000              MOVE 1 TO WKS-BUFFER-LEN                                    
049100              MOVE 1 TO WKS-CONT-GRUPO                                    
049200              MOVE 'N' TO WKS-ESTADO-SCAN                                 
049300           END-IF                                                         
049400        WHEN SCAN-EN-NUMERO                                               
049500           PERFORM 2321-CARACTER-EN-NUMERO                                
049600                   THRU 2321-CARACTER-EN-NUMERO-E                         
049700        WHEN SCAN-EN-DECIMALES                                            
049800           PERFORM 2322-CARACTER-EN-DECIMALES                             
049900                   THRU 2322-CARACTER-EN-DECIMALES-E                      
050000     END-EVALUATE                                                         
050100 2320-EXAMINA-CARACTER-E. EXIT.                                           
050200*                                                                         
050300 2321-CARACTER-EN-NUMERO SECTION.                                         
050400     IF WKS-CARACTER IS NUMERIC                                           
050500        AND WKS-BUFFER-LEN < 13                                           
050600        ADD 1 TO WKS-BUFFER-LEN                                           
050700        ADD 1 TO WKS-CONT-GRUPO                                           
050800        MOVE WKS-CARACTER TO WKS-BUFFER-DIG(WKS-BUFFER-LEN:1)             
050900        IF WKS-CONT-GRUPO > 3                                             
051000           MOVE 'B' TO WKS-ESTADO-SCAN                                    
051100        END-IF                                                            
051200     ELSE                                                                 
051300        IF WKS-CARACTER = '.'                                             
051400           AND WKS-CONT-GRUPO NOT GREATER THAN 3                          
051500           MOVE 0 TO WKS-CONT-GRUPO                                       
051600        ELSE                                                              
051700           IF WKS-CARACTER = ','                                          
051800              AND WKS-CONT-GRUPO NOT GREATER THAN 3                       
051900              MOVE 'C' TO WKS-ESTADO-SCAN                                 
052000              MOVE 0   TO WKS-CONT-GRUPO                                  
052100           ELSE                                                           
052200*                 IMPORTE SIN COMA DECIMAL (SOLO MILES), CV-0081          
052300              PERFORM 2331-GUARDA-IMPORTE-ENTERO                          
052400                      THRU 2331-GUARDA-IMPORTE-ENTERO-E                   
052500              MOVE 'B' TO WKS-ESTADO-SCAN                                 
052600           END-IF                                                         
052700        END-IF                                                            
052800     END-IF                                                               
052900 2321-CARACTER-EN-NUMERO-E. EXIT.                                         
053000*                                                                         
053100 2322-CARACTER-EN-DECIMALES SECTION.                                      
053200     IF WKS-CARACTER IS NUMERIC                                           
053300        AND WKS-CONT-GRUPO < 2                                            
053400        ADD 1 TO WKS-CONT-GRUPO                                           
053500        ADD 1 TO WKS-BUFFER-LEN                                           
053600        MOVE WKS-CARACTER TO WKS-BUFFER-DIG(WKS-BUFFER-LEN:1)             
053700        IF WKS-CONT-GRUPO = 2                                             
053800           PERFORM 2330-GUARDA-IMPORTE THRU 2330-GUARDA-IMPORTE-E         
053900           MOVE 'B' TO WKS-ESTADO-SCAN                                    
054000        END-IF                                                            
054100     ELSE                                                                 
054200        MOVE 'B' TO WKS-ESTADO-SCAN                                       
054300     END-IF                                                               
054400 2322-CARACTER-EN-DECIMALES-E. EXIT.                                      
054500*                                                                         
054600 2330-GUARDA-IMPORTE SECTION.                                             
054700     IF WKS-NUM-IMPORTES < 10                                             
054800        MOVE 0 TO WKS-IMPORTE-CENTAVOS                                    
054900        MOVE WKS-BUFFER-DIG(1:WKS-BUFFER-LEN)                             
055000            TO WKS-IMPORTE-CENTAVOS                                       
055100        ADD 1 TO WKS-NUM-IMPORTES                                         
055200        COMPUTE WKS-IMPORTES-TAB(WKS-NUM-IMPORTES) =                      
055300                WKS-IMPORTE-CENTAVOS / 100                                
055400     END-IF                                                               
055500 2330-GUARDA-IMPORTE-E. EXIT.                                             
055600*                                                                         
055700*        IMPORTE ENCONTRADO SIN PARTE DECIMAL (SOLO GRUPOS DE             
055800*        MILES, EJ. 50.000) -- SE GRABA COMO EUROS ENTEROS                
055900 2331-GUARDA-IMPORTE-ENTERO SECTION.                                      
056000     IF WKS-BUFFER-LEN > 0                                                
056100        AND WKS-NUM-IMPORTES < 10                                         
056200        MOVE 0 TO WKS-IMPORTE-CENTAVOS                                    
056300        MOVE WKS-BUFFER-DIG(1:WKS-BUFFER-LEN)                             
056400            TO WKS-IMPORTE-CENTAVOS                                       
056500        ADD 1 TO WKS-NUM-IMPORTES                                         
056600        MOVE WKS-IMPORTE-CENTAVOS                                         
056700            TO WKS-IMPORTES-TAB(WKS-NUM-IMPORTES)                         
056800     END-IF                                                               
056900 2331-GUARDA-IMPORTE-ENTERO-E. EXIT.                                      

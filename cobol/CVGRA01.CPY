000100*****************************************************************         
000200* COPY        : CVGRA01                                                   
000300* SISTEMA     : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS             
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                                         
000500* DESCRIPCION : LAYOUT DEL REGISTRO MAESTRO DE CONVOCATORIAS              
000600*             : (SUBVENCIONES/AYUDAS) CAPTURADAS DESDE BOE, BDNS          
000700*             : Y PLACSP.  UN REGISTRO POR ANUNCIO.                       
000800* USADO POR   : CVCAP01 CVFEA01 CVMAT01 CVALE01 CVANL01                   
000900*****************************************************************         
001000*             H I S T O R I A L   D E   C A M B I O S                     
001100*-----------------------------------------------------------------        
001200* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
001300* ---------- ----------- ---------- --------------------------            
001400* 1987-03-16 PEDR        CV-0001    CREACION LAYOUT ORIGINAL              
001500* 1988-11-02 PEDR        CV-0014    SE AGREGA GR-SECTION (BOE)            
001600* 1990-06-25 RMCH        CV-0033    SE AGREGA GR-BENEF-TYPES              
001700* 1998-11-09 PEDR        CV-Y2K01   FECHAS A 8 POSICIONES (Y2K)           
001800*-----------------------------------------------------------------        
001900 01  REG-CVGRANT.                                                         
002000*        LLAVE UNICA DEL ANUNCIO (BOE-A-2024-5436, BDNS-864005,           
002100*        PLACSP-123456)                                                   
002200     05  GR-ID                     PIC X(20).                             
002300*        ORIGEN DE LA CAPTURA                                             
002400     05  GR-SOURCE                 PIC X(06).                             
002500         88  GR-ES-BOE                       VALUE 'BOE   '.              
002600         88  GR-ES-BDNS                      VALUE 'BDNS  '.              
002700         88  GR-ES-PLACSP                    VALUE 'PLACSP'.              
002800     05  GR-TITLE                  PIC X(120).                            
002900     05  GR-DEPARTMENT             PIC X(60).                             
003000*        SECCION DEL BOE (SOLO APLICA ORIGEN BOE)                         
003100     05  GR-SECTION                PIC X(40).                             
003200     05  GR-PURPOSE                PIC X(120).                            
003300*        FECHA DE PUBLICACION AAAAMMDD, 0 = DESCONOCIDA                   
003400     05  GR-PUB-DATE               PIC 9(08).                             
003500     05  GR-PUB-DATE-R REDEFINES GR-PUB-DATE.                             
003600         10  GR-PUB-ANIO           PIC 9(04).                             
003700         10  GR-PUB-MES            PIC 9(02).                             
003800         10  GR-PUB-DIA            PIC 9(02).                             
003900*        FECHA LIMITE DE SOLICITUD AAAAMMDD, 0 = DESCONOCIDA              
004000     05  GR-APP-END-DATE           PIC 9(08).                             
004100     05  GR-APP-END-DATE-R REDEFINES GR-APP-END-DATE.                     
004200         10  GR-FIN-ANIO           PIC 9(04).                             
004300         10  GR-FIN-MES            PIC 9(02).                             
004400         10  GR-FIN-DIA            PIC 9(02).                             
004500*        PRESUPUESTO TOTAL EN EUROS, 0 = DESCONOCIDO                      
004600     05  GR-BUDGET                 PIC S9(11)V99.                         
004700     05  GR-OPEN-FLAG              PIC X(01).                             
004800         88  GR-ABIERTA                      VALUE 'Y'.                   
004900         88  GR-CERRADA                      VALUE 'N'.                   
005000     05  GR-NONPROFIT-FLAG         PIC X(01).                             
005100         88  GR-ES-NO-LUCRO                  VALUE 'Y'.                   
005200*        CONFIANZA DE LA CLASIFICACION DE NO LUCRO, 0.00-1.00             
005300     05  GR-NP-CONFIDENCE          PIC 9(01)V99.                          
005400*        RELEVANCIA DE LA CONVOCATORIA, 0.00-1.00 (INFORMATIVA)           
005500     05  GR-RELEVANCE              PIC 9(01)V99.                          
005600     05  GR-BENEF-TYPES            PIC X(120).                            
005700*        SECTORES SEPARADOS POR ';' (HASTA 4 DE 20 POSICIONES)            
005800     05  GR-SECTORS                PIC X(80).                             
005900*        REGIONES SEPARADAS POR ';' (CODIGO - NOMBRE)                     
006000     05  GR-REGIONS                PIC X(80).                             
006100     05  FILLER                    PIC X(17).                             

000100                                                                          
000200IDENTIFICATION DIVISION.                                                  
000300PROGRAM-ID.    CVMAT01.                                                   
000400AUTHOR.        E. RAMIREZ.                                                
000500INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CONVOCATORIAS.                  
000600DATE-WRITTEN.  1990-03-12.                                                
000700DATE-COMPILED.                                                            
000800SECURITY.      USO INTERNO DEL DEPARTAMENTO.                              
000900******************************************************************        
001000* FECHA       : 12/03/1990                                       *        
001100* PROGRAMADOR : E. RAMIREZ (PEDR)                                *        
001200* APLICACION  : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS    *        
001300* PROGRAMA    : CVMAT01                                          *        
001400* TIPO        : BATCH                                            *        
001500* DESCRIPCION : PASADA DE COTEJO ENTIDAD-CONVOCATORIA.  LEE EL   *        
001600*             : PERFIL DE LA ENTIDAD (ORG-IN) Y, PARA CADA       *        
001700*             : CONVOCATORIA ACEPTADA (GRANTS-OUT), CALCULA LOS  *        
001800*             : CUATRO COMPONENTES DE COMPATIBILIDAD (TIPO DE    *        
001900*             : BENEFICIARIO, SECTORES, REGIONES, PRESUPUESTO) Y *        
002000*             : EL PUNTAJE TOTAL PONDERADO, CON RECOMENDACION.   *        
002100* ARCHIVOS    : ORG-IN (ENTRADA), GRANTS-OUT (ENTRADA),          *        
002200*             : MATCH-OUT (SALIDA)                               *        
002300* PROGRAMA(S) : RUTINA DEBD1R00 PARA ERRORES DE APERTURA         *        
002400******************************************************************        
002500*             H I S T O R I A L   D E   C A M B I O S                     
002600*-----------------------------------------------------------------        
002700* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
002800* ---------- ----------- ---------- --------------------------            
002900* 1990-03-12 PEDR        CV-0028    VERSION ORIGINAL                      
003000* 1991-10-02 PEDR        CV-0044    SE CORRIGE EL COMPONENTE DE           
003100*                                   REGIONES (NO NORMALIZABA EL           
003200*                                   CODIGO ANTES DE COMPARAR)             
003300* 1993-07-08 RMCH        CV-0061    SE AGREGA EL COMPONENTE DE            
003400*                                   PRESUPUESTO                           
003500* 1998-11-09 PEDR        CV-Y2K01   REVISADO POR Y2K, SIN CAMBIOS         
003600* 2001-08-30 EEDR        CV-0107    SE AGREGAN VISTAS REDEFINES           
003700*                                   A LOS STATUS DE ARCHIVO, AL           
003800*                                   TEXTO DE BENEFICIARIO Y A LOS         
003900*                                   SCORES PARA FACILITAR SU              
004000*                                   DEPURACION                            
004100* 2002-02-11 EEDR        CV-0113    GRAVE: WKS-BENEF-TEXTO SE             
004200*                                   BAJA A MINUSCULAS PERO SE             
004300*                                   COMPARABA CONTRA LITERALES EN         
004400*                                   MAYUSCULAS EN 2100-PUNTUA-            
004500*                                   BENEFICIARIO Y 2110-PRUEBA-           
004600*                                   TERMINO-GENERICO, POR LO QUE          
004700*                                   EL COMPONENTE DE TIPO DE              
004800*                                   BENEFICIARIO SIEMPRE DABA 0           
004900*                                   CUANDO GR-BENEF-TYPES VENIA           
005000*                                   INFORMADO.  SE BAJAN LOS              
005100*                                   LITERALES A MINUSCULAS                
005200* 2002-03-04 EEDR        CV-0114    ORG-IN PUEDE TRAER MAS DE UNA         
005300*                                   ENTIDAD (VER LAYOUT CVORG01) Y        
005400*                                   EL PROGRAMA SOLO LEIA LA              
005500*                                   PRIMERA.  SE AGREGA UN CICLO          
005600*                                   EXTERNO (200-PROCESA-ENTIDAD)         
005700*                                   QUE REBOBINA GRANTS-OUT (170-         
005800*                                   REBOBINA-GRANTS) Y REPITE EL          
005900*                                   COTEJO COMPLETO POR CADA              
006000*                                   ENTIDAD DE ORG-IN                     
006100* 2002-03-11 EEDR        CV-0115    LA APERTURA SOLO VERIFICABA           
006200*                                   ORG-IN Y EL REBOBINADO DE             
006300*                                   GRANTS-OUT NO VERIFICABA NADA;        
006400*                                   SE VERIFICAN TODOS LOS                
006500*                                   ARCHIVOS                              
006600*                                   Y SE ENRUTA EL ERROR A LA             
006700*                                   RUTINA DEBD1R00 DEL SISTEMA EN        
006800*                                   VEZ DE DISPLAY/STOP RUN               
006900*                                   SUELTOS.  SE REPONE ADEMAS EL         
007000*                                   ENCABEZADO ESTANDAR DEL               
007100*                                   DEPARTAMENTO (RECUADRO)               
007200*-----------------------------------------------------------------        
007300ENVIRONMENT DIVISION.                                                     
007400CONFIGURATION SECTION.                                                    
007500SOURCE-COMPUTER. IBM-370.                                                 
007600OBJECT-COMPUTER. IBM-370.                                                 
007700SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                                      
007800INPUT-OUTPUT SECTION.                                                     
007900FILE-CONTROL.                                                             
008000     SELECT ORG-IN      ASSIGN TO ORGIN01                                 
008100            FILE STATUS IS FS-ORIN FSE-ORIN.                              
008200     SELECT GRANTS-OUT  ASSIGN TO GRANTOUT                                
008300            FILE STATUS IS FS-GROU FSE-GROU.                              
008400     SELECT MATCH-OUT   ASSIGN TO MATCHOUT                                
008500            FILE STATUS IS FS-MTOU FSE-MTOU.                              
008600DATA DIVISION.                                                            
008700FILE SECTION.                                                             
008800FD  ORG-IN                                                                
008900    LABEL RECORDS ARE STANDARD.                                           
00900001  REG-ORG.                                                              
009100    COPY CVORG01.                                                         
009200FD  GRANTS-OUT                                                            
009300    LABEL RECORDS ARE STANDARD.                                           
00940001  REG-GRANT.                                                            
009500    COPY CVGRA01.                                                         
009600FD  MATCH-OUT                                                             
009700    LABEL RECORDS ARE STANDARD.                                           
00980001  REG-MATCH.                                                            
009900    COPY CVMTC01.                                                         
010000WORKING-STORAGE SECTION.                                                  
010100 77  PROGRAMA                     PIC X(08) VALUE 'CVMAT01'.              
010200 77  ARCHIVO                      PIC X(08) VALUE SPACES.                 
010300 77  ACCION                       PIC X(10) VALUE SPACES.                 
010400 77  LLAVE                        PIC X(32) VALUE SPACES.                 
010500 01  WKS-FS-STATUS.                                                       
010600     05  FS-ORIN                   PIC 9(02).                             
010700     05  FSE-ORIN                  PIC S9(04) COMP-5.                     
010800     05  FS-GROU                   PIC 9(02).                             
010900     05  FSE-GROU                  PIC S9(04) COMP-5.                     
011000     05  FS-MTOU                   PIC 9(02).                             
011100     05  FSE-MTOU                  PIC S9(04) COMP-5.                     
011200 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS.                             
011300     05  FS-PAR-TAB OCCURS 3 TIMES INDEXED BY IX-FS.                      
011400         10  FS-PAR-CODIGO         PIC 9(02).                             
011500         10  FS-PAR-EXTENDIDO      PIC S9(04) COMP-5.                     
011600 01  WKS-SWITCHES.                                                        
011700     05  WKS-EOF-GRANTS            PIC X(01) VALUE 'N'.                   
011800         88  NO-HAY-MAS-GRANTS               VALUE 'Y'.                   
011900     05  WKS-EOF-ORG               PIC X(01) VALUE 'N'.                   
012000         88  NO-HAY-MAS-ORG                   VALUE 'Y'.                  
012100     05  WKS-TEXTO-GENERICO        PIC X(01) VALUE 'N'.                   
012200         88  HAY-TERMINO-GENERICO             VALUE 'Y'.                  
012300 01  WKS-CONTADORES.                                                      
012400     05  IX-SEC-G                  USAGE INDEX.                           
012500     05  IX-SEC-O                  USAGE INDEX.                           
012600     05  IX-REG-G                  USAGE INDEX.                           
012700     05  IX-REG-O                  USAGE INDEX.                           
012800     05  WKS-NUM-SEC-G             PIC 9(02) COMP.                        
012900     05  WKS-NUM-SEC-O             PIC 9(02) COMP.                        
013000     05  WKS-NUM-REG-G             PIC 9(02) COMP.                        
013100     05  WKS-NUM-REG-O             PIC 9(02) COMP.                        
013200     05  WKS-INTERSECCION          PIC 9(02) COMP.                        
013300     05  WKS-REGION-UPPER          PIC X(10).                             
013400 01  WKS-BENEFICIARIO.                                                    
013500     05  WKS-BENEF-TEXTO           PIC X(120).                            
013600     05  WKS-BENEF-TEXTO-R REDEFINES WKS-BENEF-TEXTO.                     
013700         10  WKS-BENEF-MITAD-1     PIC X(60).                             
013800         10  WKS-BENEF-MITAD-2     PIC X(60).                             
013900     05  WKS-CONTADOR              PIC 9(02) COMP.                        
014000 01  WKS-TABLA-SECTORES-GRANT.                                            
014100     05  SEC-GRANT-TAB OCCURS 4 TIMES INDEXED BY IX-SG PIC X(20).         
014200 01  WKS-TABLA-SECTORES-ORG.                                              
014300     05  SEC-ORG-TAB   OCCURS 4 TIMES INDEXED BY IX-SO PIC X(20).         
014400 01  WKS-TABLA-REGIONES-GRANT.                                            
014500     05  REG-GRANT-TAB OCCURS 4 TIMES INDEXED BY IX-RG PIC X(10).         
014600 01  WKS-TABLA-REGIONES-ORG.                                              
014700     05  REG-ORG-TAB   OCCURS 4 TIMES INDEXED BY IX-RO PIC X(10).         
014800 01  WKS-COMPONENTES.                                                     
014900     05  WKS-SCORE-BENEF           PIC 9V999.                             
015000     05  WKS-SCORE-SECT            PIC 9V999.                             
015100     05  WKS-SCORE-REG             PIC 9V999.                             
015200     05  WKS-SCORE-PRES            PIC 9V999.                             
015300     05  WKS-SCORE-TOTAL           PIC 9V999.                             
015400 01  WKS-COMPONENTES-R REDEFINES WKS-COMPONENTES.                         
015500     05  WKS-SCORE-TAB OCCURS 5 TIMES INDEXED BY IX-SCORE                 
015600                       PIC 9V999.                                         
015700     05  WKS-RATIO-PRES            PIC 9V999.                             
015800LINKAGE SECTION.                                                          
015900PROCEDURE DIVISION.                                                       
016000*----------------------------------------------------------------*        
016100*    C O N T R O L   P R I N C I P A L                                    
016200*----------------------------------------------------------------*        
016300 000-MAIN SECTION.                                                        
016400     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E                   
016500     PERFORM 050-LEE-ORG THRU 050-LEE-ORG-E                               
016600     IF NO-HAY-MAS-ORG                                                    
016700        DISPLAY 'CVMAT01 - NO HAY ENTIDAD EN ORG-IN'                      
016800     END-IF                                                               
016900     PERFORM 200-PROCESA-ENTIDAD THRU 200-PROCESA-ENTIDAD-E               
017000             UNTIL NO-HAY-MAS-ORG                                         
017100     PERFORM 9900-CIERRA-ARCHIVOS THRU 9900-CIERRA-ARCHIVOS-E             
017200     STOP RUN.                                                            
017300*----------------------------------------------------------------*        
017400*    L E C T U R A   D E   E N T I D A D E S                              
017500*----------------------------------------------------------------*        
017600 050-LEE-ORG SECTION.                                                     
017700     READ ORG-IN                                                          
017800        AT END MOVE 'Y' TO WKS-EOF-ORG                                    
017900     END-READ                                                             
018000 050-LEE-ORG-E. EXIT.                                                     
018100*----------------------------------------------------------------*        
018200*    A P E R T U R A   D E   A R C H I V O S                              
018300*----------------------------------------------------------------*        
018400 100-ABRE-ARCHIVOS SECTION.                                               
018500     OPEN INPUT  ORG-IN                                                   
018600     OPEN INPUT  GRANTS-OUT                                               
018700     OPEN OUTPUT MATCH-OUT                                                
018800     IF FS-ORIN NOT EQUAL 0                                               
018900        MOVE 'OPEN'   TO ACCION                                           
019000        MOVE SPACES   TO LLAVE                                            
019100        MOVE 'ORG-IN' TO ARCHIVO                                          
019200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
019300                              FS-ORIN, FSE-ORIN                           
019400        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
019500     END-IF                                                               
019600     IF FS-GROU NOT EQUAL 0                                               
019700        MOVE 'OPEN'       TO ACCION                                       
019800        MOVE SPACES       TO LLAVE                                        
019900        MOVE 'GRANTS-OUT' TO ARCHIVO                                      
020000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
020100                              FS-GROU, FSE-GROU                           
020200        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
020300     END-IF                                                               
020400     IF FS-MTOU NOT EQUAL 0                                               
020500        MOVE 'OPEN'      TO ACCION                                        
020600        MOVE SPACES      TO LLAVE                                         
020700        MOVE 'MATCH-OUT' TO ARCHIVO                                       
020800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
020900                              FS-MTOU, FSE-MTOU                           
021000        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
021100     END-IF                                                               
021200 100-ABRE-ARCHIVOS-E. EXIT.                                               
021300*----------------------------------------------------------------*        
021400*    E R R O R   D E   A P E R T U R A   D E   A R C H I V O              
021500*----------------------------------------------------------------*        
021600 410-ERRORES-APERTURA SECTION.                                            
021700     DISPLAY '>>> CVMAT01 - ERROR AL ABRIR ARCHIVO ' ARCHIVO              
021800             ' <<<' UPON CONSOLE                                          
021900     DISPLAY '    >>> VERIFICAR DETALLES EN SPOOL <<<'                    
022000             UPON CONSOLE                                                 
022100     STOP RUN.                                                            
022200 410-ERRORES-APERTURA-E. EXIT.                                            
022300*----------------------------------------------------------------*        
022400*    D E S G L O S E   D E   S E C T O R E S / R E G I O N E S            
022500*    D E   L A   E N T I D A D   ( S E P A R A D O S   P O R ; )          
022600*----------------------------------------------------------------*        
022700 150-DESGLOSA-SECTORES-ORG SECTION.                                       
022800     MOVE 0 TO WKS-NUM-SEC-O                                              
022900     UNSTRING ORG-SECTORS DELIMITED BY ';'                                
023000              INTO SEC-ORG-TAB(1) SEC-ORG-TAB(2)                          
023100                   SEC-ORG-TAB(3) SEC-ORG-TAB(4)                          
023200              TALLYING IN WKS-NUM-SEC-O                                   
023300     END-UNSTRING                                                         
023400 150-DESGLOSA-SECTORES-ORG-E. EXIT.                                       
023500*                                                                         
023600 160-DESGLOSA-REGIONES-ORG SECTION.                                       
023700     MOVE 0 TO WKS-NUM-REG-O                                              
023800     UNSTRING ORG-REGIONS DELIMITED BY ';'                                
023900              INTO REG-ORG-TAB(1) REG-ORG-TAB(2)                          
024000                   REG-ORG-TAB(3) REG-ORG-TAB(4)                          
024100              TALLYING IN WKS-NUM-REG-O                                   
024200     END-UNSTRING                                                         
024300     PERFORM 161-NORMALIZA-REGION-ORG                                     
024400             THRU 161-NORMALIZA-REGION-ORG-E                              
024500             VARYING IX-RO FROM 1 BY 1 UNTIL IX-RO > WKS-NUM-REG-O        
024600 160-DESGLOSA-REGIONES-ORG-E. EXIT.                                       
024700*                                                                         
024800 161-NORMALIZA-REGION-ORG SECTION.                                        
024900     PERFORM 165-CORTA-EN-GUION THRU 165-CORTA-EN-GUION-E                 
025000 161-NORMALIZA-REGION-ORG-E. EXIT.                                        
025100*----------------------------------------------------------------*        
025200*    C O T E J O   D E   U N A   E N T I D A D   C O N T R A              
025300*    T O D A S   L A S   C O N V O C A T O R I A S   ( ORG-IN             
025400*    P U E D E   T R A E R   M A S   D E   U N A   E N T I D A D )        
025500*----------------------------------------------------------------*        
025600 200-PROCESA-ENTIDAD SECTION.                                             
025700     PERFORM 150-DESGLOSA-SECTORES-ORG                                    
025800             THRU 150-DESGLOSA-SECTORES-ORG-E                             
025900     PERFORM 160-DESGLOSA-REGIONES-ORG                                    
026000             THRU 160-DESGLOSA-REGIONES-ORG-E                             
026100     PERFORM 170-REBOBINA-GRANTS THRU 170-REBOBINA-GRANTS-E               
026200     MOVE 'N' TO WKS-EOF-GRANTS                                           
026300     PERFORM 1000-LEE-GRANT THRU 1000-LEE-GRANT-E                         
026400     PERFORM 2000-COTEJA-GRANT THRU 2000-COTEJA-GRANT-E                   
026500             UNTIL NO-HAY-MAS-GRANTS                                      
026600     PERFORM 050-LEE-ORG THRU 050-LEE-ORG-E                               
026700 200-PROCESA-ENTIDAD-E. EXIT.                                             
026800*                                                                         
026900 170-REBOBINA-GRANTS SECTION.                                             
027000     CLOSE GRANTS-OUT                                                     
027100     OPEN INPUT GRANTS-OUT                                                
027200     IF FS-GROU NOT EQUAL 0                                               
027300        MOVE 'REOPEN'     TO ACCION                                       
027400        MOVE SPACES       TO LLAVE                                        
027500        MOVE 'GRANTS-OUT' TO ARCHIVO                                      
027600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
027700                              FS-GROU, FSE-GROU                           
027800        PERFORM 410-ERRORES-APERTURA THRU 410-ERRORES-APERTURA-E          
027900     END-IF                                                               
028000 170-REBOBINA-GRANTS-E. EXIT.                                             
028100*----------------------------------------------------------------*        
028200*    L E C T U R A   D E   C O N V O C A T O R I A S                      
028300*----------------------------------------------------------------*        
028400 1000-LEE-GRANT SECTION.                                                  
028500     READ GRANTS-OUT                                                      
028600        AT END MOVE 'Y' TO WKS-EOF-GRANTS                                 
028700     END-READ                                                             
028800 1000-LEE-GRANT-E. EXIT.                                                  
028900*----------------------------------------------------------------*        
029000*    C O T E J O   D E   U N A   C O N V O C A T O R I A                  
029100*----------------------------------------------------------------*        
029200 2000-COTEJA-GRANT SECTION.                                               
029300     PERFORM 2100-PUNTUA-BENEFICIARIO                                     
029400             THRU 2100-PUNTUA-BENEFICIARIO-E                              
029500     PERFORM 2200-PUNTUA-SECTORES THRU 2200-PUNTUA-SECTORES-E             
029600     PERFORM 2300-PUNTUA-REGIONES THRU 2300-PUNTUA-REGIONES-E             
029700     PERFORM 2400-PUNTUA-PRESUPUESTO                                      
029800             THRU 2400-PUNTUA-PRESUPUESTO-E                               
029900     PERFORM 2500-TOTALIZA-Y-RECOMIENDA                                   
030000             THRU 2500-TOTALIZA-Y-RECOMIENDA-E                            
030100     PERFORM 1000-LEE-GRANT THRU 1000-LEE-GRANT-E                         
030200 2000-COTEJA-GRANT-E. EXIT.                                               
030300*----------------------------------------------------------------*        
030400*    C O M P O N E N T E   1 :   T I P O   D E   B E N E F I C I A        
030500*    R I O   ( 2 5   % )                                                  
030600*----------------------------------------------------------------*        
030700 2100-PUNTUA-BENEFICIARIO SECTION.                                        
030800     MOVE GR-BENEF-TYPES TO WKS-BENEF-TEXTO                               
030900     INSPECT WKS-BENEF-TEXTO                                              
031000             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
031100                     TO 'abcdefghijklmnopqrstuvwxyz'                      
031200     IF GR-BENEF-TYPES = SPACES                                           
031300        MOVE 0.500 TO WKS-SCORE-BENEF                                     
031400        GO TO 2100-PUNTUA-BENEFICIARIO-E                                  
031500     END-IF                                                               
031600     MOVE 0 TO WKS-CONTADOR                                               
031700*        WKS-BENEF-TEXTO YA VIENE EN MINUSCULAS (VER ARRIBA) --           
031800*        SE COMPARA CONTRA LITERALES EN MINUSCULAS (CV-0113)              
031900     EVALUATE TRUE                                                        
032000        WHEN ORG-ES-FUNDACION                                             
032100           INSPECT WKS-BENEF-TEXTO TALLYING WKS-CONTADOR FOR ALL          
032200                   'fundacion'                                            
032300        WHEN ORG-ES-ASOCIACION                                            
032400           INSPECT WKS-BENEF-TEXTO TALLYING WKS-CONTADOR FOR ALL          
032500                   'asociacion'                                           
032600        WHEN ORG-ES-ONG                                                   
032700           INSPECT WKS-BENEF-TEXTO TALLYING WKS-CONTADOR FOR ALL          
032800                   'ong'                                                  
032900        WHEN ORG-ES-COOPERATIVA                                           
033000           INSPECT WKS-BENEF-TEXTO TALLYING WKS-CONTADOR FOR ALL          
033100                   'cooperativa'                                          
033200        WHEN ORG-ES-EMPRESA                                               
033300           INSPECT WKS-BENEF-TEXTO TALLYING WKS-CONTADOR FOR ALL          
033400                   'empresa'                                              
033500        WHEN OTHER                                                        
033600           CONTINUE                                                       
033700     END-EVALUATE                                                         
033800     IF WKS-CONTADOR > 0                                                  
033900        MOVE 1.000 TO WKS-SCORE-BENEF                                     
034000        GO TO 2100-PUNTUA-BENEFICIARIO-E                                  
034100     END-IF                                                               
034200     MOVE 0 TO WKS-CONTADOR                                               
034300     PERFORM 2110-PRUEBA-TERMINO-GENERICO                                 
034400             THRU 2110-PRUEBA-TERMINO-GENERICO-E                          
034500     IF HAY-TERMINO-GENERICO                                              
034600        MOVE 0.700 TO WKS-SCORE-BENEF                                     
034700     ELSE                                                                 
034800        MOVE 0.000 TO WKS-SCORE-BENEF                                     
034900     END-IF                                                               
035000 2100-PUNTUA-BENEFICIARIO-E. EXIT.                                        
035100*                                                                         
035200 2110-PRUEBA-TERMINO-GENERICO SECTION.                                    
035300     MOVE 'N' TO WKS-TEXTO-GENERICO                                       
035400     INSPECT WKS-BENEF-TEXTO TALLYING WKS-CONTADOR FOR ALL                
035500             'cualquier'                                                  
035600     IF WKS-CONTADOR = 0                                                  
035700        INSPECT WKS-BENEF-TEXTO TALLYING WKS-CONTADOR FOR ALL             
035800                'todas'                                                   
035900     END-IF                                                               
036000     IF WKS-CONTADOR = 0                                                  
036100        INSPECT WKS-BENEF-TEXTO TALLYING WKS-CONTADOR FOR ALL             
036200                'persona juridica'                                        
036300     END-IF                                                               
036400     IF WKS-CONTADOR = 0                                                  
036500        INSPECT WKS-BENEF-TEXTO TALLYING WKS-CONTADOR FOR ALL             
036600                'entidad'                                                 
036700     END-IF                                                               
036800     IF WKS-CONTADOR > 0                                                  
036900        MOVE 'Y' TO WKS-TEXTO-GENERICO                                    
037000     END-IF                                                               
037100 2110-PRUEBA-TERMINO-GENERICO-E. EXIT.                                    
037200*----------------------------------------------------------------*        
037300*    C O M P O N E N T E   2 :   S E C T O R E S   ( 3 0   % )            
037400*----------------------------------------------------------------*        
037500 2200-PUNTUA-SECTORES SECTION.                                            
037600     IF GR-SECTORS = SPACES                                               
037700        MOVE 0.500 TO WKS-SCORE-SECT                                      
037800        GO TO 2200-PUNTUA-SECTORES-E                                      
037900     END-IF                                                               
038000     MOVE 0 TO WKS-NUM-SEC-G                                              
038100     UNSTRING GR-SECTORS DELIMITED BY ';'                                 
038200              INTO SEC-GRANT-TAB(1) SEC-GRANT-TAB(2)                      
038300                   SEC-GRANT-TAB(3) SEC-GRANT-TAB(4)                      
038400              TALLYING IN WKS-NUM-SEC-G                                   
038500     END-UNSTRING                                                         
038600     IF WKS-NUM-SEC-O = 0                                                 
038700        MOVE 0.300 TO WKS-SCORE-SECT                                      
038800        GO TO 2200-PUNTUA-SECTORES-E                                      
038900     END-IF                                                               
039000     MOVE 0 TO WKS-INTERSECCION                                           
039100     PERFORM 2210-COMPARA-SECTOR THRU 2210-COMPARA-SECTOR-E               
039200             VARYING IX-SG FROM 1 BY 1 UNTIL IX-SG > WKS-NUM-SEC-G        
039300     COMPUTE WKS-SCORE-SECT ROUNDED =                                     
039400             WKS-INTERSECCION / WKS-NUM-SEC-G                             
039500 2200-PUNTUA-SECTORES-E. EXIT.                                            
039600*                                                                         
039700 2210-COMPARA-SECTOR SECTION.                                             
039800     SET IX-SO TO 1                                                       
039900     SEARCH SEC-ORG-TAB                                                   
040000        AT END CONTINUE                                                   
040100        WHEN SEC-ORG-TAB(IX-SO) = SEC-GRANT-TAB(IX-SG)                    
040200           ADD 1 TO WKS-INTERSECCION                                      
040300     END-SEARCH                                                           
040400 2210-COMPARA-SECTOR-E. EXIT.                                             
040500*----------------------------------------------------------------*        
040600*    C O M P O N E N T E   3 :   R E G I O N E S   ( 2 5   % )            
040700*----------------------------------------------------------------*        
040800 2300-PUNTUA-REGIONES SECTION.                                            
040900     IF GR-REGIONS = SPACES                                               
041000        MOVE 1.000 TO WKS-SCORE-REG                                       
041100        GO TO 2300-PUNTUA-REGIONES-E                                      
041200     END-IF                                                               
041300     IF WKS-NUM-REG-O = 0                                                 
041400        MOVE 0.500 TO WKS-SCORE-REG                                       
041500        GO TO 2300-PUNTUA-REGIONES-E                                      
041600     END-IF                                                               
041700     MOVE 'N' TO WKS-TEXTO-GENERICO                                       
041800     PERFORM 2320-PRUEBA-REGION-NACIONAL                                  
041900             THRU 2320-PRUEBA-REGION-NACIONAL-E                           
042000             VARYING IX-RO FROM 1 BY 1 UNTIL IX-RO > WKS-NUM-REG-O        
042100     IF HAY-TERMINO-GENERICO                                              
042200        MOVE 1.000 TO WKS-SCORE-REG                                       
042300        GO TO 2300-PUNTUA-REGIONES-E                                      
042400     END-IF                                                               
042500     MOVE 0 TO WKS-NUM-REG-G                                              
042600     UNSTRING GR-REGIONS DELIMITED BY ';'                                 
042700              INTO REG-GRANT-TAB(1) REG-GRANT-TAB(2)                      
042800                   REG-GRANT-TAB(3) REG-GRANT-TAB(4)                      
042900              TALLYING IN WKS-NUM-REG-G                                   
043000     END-UNSTRING                                                         
043100     PERFORM 165-CORTA-EN-GUION-GRANT                                     
043200             THRU 165-CORTA-EN-GUION-GRANT-E                              
043300             VARYING IX-RG FROM 1 BY 1 UNTIL IX-RG > WKS-NUM-REG-G        
043400     MOVE 0 TO WKS-INTERSECCION                                           
043500     PERFORM 2310-COMPARA-REGION THRU 2310-COMPARA-REGION-E               
043600             VARYING IX-RG FROM 1 BY 1 UNTIL IX-RG > WKS-NUM-REG-G        
043700     IF WKS-INTERSECCION > 0                                              
043800        MOVE 1.000 TO WKS-SCORE-REG                                       
043900     ELSE                                                                 
044000        MOVE 0.000 TO WKS-SCORE-REG                                       
044100     END-IF                                                               
044200 2300-PUNTUA-REGIONES-E. EXIT.                                            
044300*                                                                         
044400 2320-PRUEBA-REGION-NACIONAL SECTION.                                     
044500     MOVE REG-ORG-TAB(IX-RO) TO WKS-REGION-UPPER                          
044600     INSPECT WKS-REGION-UPPER                                             
044700             CONVERTING 'abcdefghijklmnopqrstuvwxyz'                      
044800                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
044900     IF WKS-REGION-UPPER = 'ES        ' OR                                
045000        WKS-REGION-UPPER = 'NACIONAL  '                                   
045100        MOVE 'Y' TO WKS-TEXTO-GENERICO                                    
045200     END-IF                                                               
045300 2320-PRUEBA-REGION-NACIONAL-E. EXIT.                                     
045400*                                                                         
045500 2310-COMPARA-REGION SECTION.                                             
045600     SET IX-RO TO 1                                                       
045700     SEARCH REG-ORG-TAB                                                   
045800        AT END CONTINUE                                                   
045900        WHEN REG-ORG-TAB(IX-RO) = REG-GRANT-TAB(IX-RG)                    
046000           ADD 1 TO WKS-INTERSECCION                                      
046100     END-SEARCH                                                           
046200 2310-COMPARA-REGION-E. EXIT.                                             
046300*                                                                         
046400 165-CORTA-EN-GUION SECTION.                                              
046500     UNSTRING REG-ORG-TAB(IX-RO) DELIMITED BY ' - '                       
046600              INTO REG-ORG-TAB(IX-RO)                                     
046700     END-UNSTRING                                                         
046800 165-CORTA-EN-GUION-E. EXIT.                                              
046900*                                                                         
047000 165-CORTA-EN-GUION-GRANT SECTION.                                        
047100     UNSTRING REG-GRANT-TAB(IX-RG) DELIMITED BY ' - '                     
047200              INTO REG-GRANT-TAB(IX-RG)                                   
047300     END-UNSTRING                                                         
047400 165-CORTA-EN-GUION-GRANT-E. EXIT.                                        
047500*----------------------------------------------------------------*        
047600*    C O M P O N E N T E   4 :   P R E S U P U E S T O   ( 2 0 % )        
047700*----------------------------------------------------------------*        
047800 2400-PUNTUA-PRESUPUESTO SECTION.                                         
047900     IF GR-BUDGET = 0 OR ORG-ANNUAL-BUDGET = 0                            
048000        MOVE 0.500 TO WKS-SCORE-PRES                                      
048100        GO TO 2400-PUNTUA-PRESUPUESTO-E                                   
048200     END-IF                                                               
048300     COMPUTE WKS-RATIO-PRES ROUNDED =                                     
048400             ORG-ANNUAL-BUDGET / GR-BUDGET                                
048500     EVALUATE TRUE                                                        
048600        WHEN WKS-RATIO-PRES NOT LESS THAN 0.500                           
048700           MOVE 1.000 TO WKS-SCORE-PRES                                   
048800        WHEN WKS-RATIO-PRES NOT LESS THAN 0.200                           
048900           MOVE 0.700 TO WKS-SCORE-PRES                                   
049000        WHEN WKS-RATIO-PRES NOT LESS THAN 0.100                           
049100           MOVE 0.500 TO WKS-SCORE-PRES                                   
049200        WHEN OTHER                                                        
049300           MOVE 0.300 TO WKS-SCORE-PRES                                   
049400     END-EVALUATE                                                         
049500 2400-PUNTUA-PRESUPUESTO-E. EXIT.                                         
049600*----------------------------------------------------------------*        
049700*    T O T A L I Z A C I O N   Y   R E C O M E N D A C I O N              
049800*----------------------------------------------------------------*        
049900 2500-TOTALIZA-Y-RECOMIENDA SECTION.                                      
050000     COMPUTE WKS-SCORE-TOTAL ROUNDED =                                    
050100             (WKS-SCORE-BENEF * 0.25) + (WKS-SCORE-SECT * 0.30)           
050200           + (WKS-SCORE-REG  * 0.25) + (WKS-SCORE-PRES * 0.20)            
050300     MOVE GR-ID          TO MR-GRANT-ID                                   
050400     MOVE ORG-USER-ID    TO MR-USER-ID                                    
050500     COMPUTE MR-TOTAL-SCORE ROUNDED    = WKS-SCORE-TOTAL   * 100          
050600     COMPUTE MR-SCORE-BENEF ROUNDED    = WKS-SCORE-BENEF   * 100          
050700     COMPUTE MR-SCORE-SECTORS ROUNDED  = WKS-SCORE-SECT    * 100          
050800     COMPUTE MR-SCORE-REGIONS ROUNDED  = WKS-SCORE-REG     * 100          
050900     COMPUTE MR-SCORE-BUDGET ROUNDED   = WKS-SCORE-PRES    * 100          
051000     EVALUATE TRUE                                                        
051100        WHEN WKS-SCORE-TOTAL NOT LESS THAN 0.700                          
051200           MOVE 'APLICAR        ' TO MR-RECOMMENDATION                    
051300        WHEN WKS-SCORE-TOTAL NOT LESS THAN 0.400                          
051400           MOVE 'REVISAR        ' TO MR-RECOMMENDATION                    
051500        WHEN OTHER                                                        
051600           MOVE 'NO RECOMENDADO ' TO MR-RECOMMENDATION                    
051700     END-EVALUATE                                                         
051800     WRITE REG-MATCH                                                      
051900 2500-TOTALIZA-Y-RECOMIENDA-E. EXIT.                                      
052000*----------------------------------------------------------------*        
052100*    C I E R R E   D E   A R C H I V O S                                  
052200*----------------------------------------------------------------*        
052300 9900-CIERRA-ARCHIVOS SECTION.                                            
052400     CLOSE ORG-IN GRANTS-OUT MATCH-OUT                                    
052500 9900-CIERRA-ARCHIVOS-E. EXIT.                                            

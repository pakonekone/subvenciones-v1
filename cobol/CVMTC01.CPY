000100*****************************************************************         
000200* COPY        : CVMTC01                                                   
000300* SISTEMA     : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS             
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                                         
000500* DESCRIPCION : LAYOUT DEL RESULTADO DE COMPATIBILIDAD ENTIDAD-           
000600*             : CONVOCATORIA PRODUCIDO POR CVMAT01.                       
000700* USADO POR   : CVMAT01                                                   
000800*****************************************************************         
000900*             H I S T O R I A L   D E   C A M B I O S                     
001000*-----------------------------------------------------------------        
001100* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
001200* ---------- ----------- ---------- --------------------------            
001300* 1990-02-26 PEDR        CV-0044    CREACION LAYOUT ORIGINAL              
001400*-----------------------------------------------------------------        
001500 01  REG-CVMTCH.                                                          
001600     05  MR-GRANT-ID               PIC X(20).                             
001700     05  MR-USER-ID                PIC X(20).                             
001800*        PUNTAJE TOTAL 0-100, REDONDEADO                                  
001900     05  MR-TOTAL-SCORE            PIC 9(03).                             
002000     05  MR-SCORE-BENEF            PIC 9(03).                             
002100     05  MR-SCORE-SECTORS          PIC 9(03).                             
002200     05  MR-SCORE-REGIONS          PIC 9(03).                             
002300     05  MR-SCORE-BUDGET           PIC 9(03).                             
002400     05  MR-SCORE-R REDEFINES MR-SCORE-BUDGET.                            
002500         10  FILLER                PIC X(03).                             
002600     05  MR-RECOMMENDATION         PIC X(15).                             
002700         88  MR-ES-APLICAR             VALUE 'APLICAR        '.           
002800         88  MR-ES-REVISAR             VALUE 'REVISAR        '.           
002900         88  MR-ES-NO-RECOMENDADO      VALUE 'NO RECOMENDADO '.           
003000     05  FILLER                    PIC X(10).                             

000100*****************************************************************         
000200* COPY        : CVORG01                                                   
000300* SISTEMA     : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS             
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                                         
000500* DESCRIPCION : LAYOUT DEL PERFIL DE LA ENTIDAD SUSCRIPTORA               
000600*             : (ORGANIZACION) CONTRA LA QUE SE COMPARAN LAS              
000700*             : CONVOCATORIAS CAPTURADAS (VER CVMAT01).                   
000800* USADO POR   : CVMAT01                                                   
000900*****************************************************************         
001000*             H I S T O R I A L   D E   C A M B I O S                     
001100*-----------------------------------------------------------------        
001200* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
001300* ---------- ----------- ---------- --------------------------            
001400* 1990-02-19 PEDR        CV-0040    CREACION LAYOUT ORIGINAL              
001500* 1998-11-09 PEDR        CV-Y2K01   SIN CAMBIOS, REVISADO POR Y2K         
001600* 2002-03-04 EEDR        CV-0114    ORG-TYPE-R SE LLAMABA COMO SI         
001700*                                   REDEFINIERA ORG-TYPE PERO EN          
001800*                                   REALIDAD CAIA SOBRE ORG-              
001900*                                   ANNUAL-BUDGET.  SE RENOMBRA A         
002000*                                   ORG-BUDGET-R                          
002100*-----------------------------------------------------------------        
002200 01  REG-CVORGA.                                                          
002300*        LLAVE DEL DUENO DEL PERFIL                                       
002400     05  ORG-USER-ID               PIC X(20).                             
002500     05  ORG-NAME                  PIC X(60).                             
002600*        TIPO DE ENTIDAD                                                  
002700     05  ORG-TYPE                  PIC X(12).                             
002800         88  ORG-ES-FUNDACION                VALUE 'fundacion   '.        
002900         88  ORG-ES-ASOCIACION               VALUE 'asociacion  '.        
003000         88  ORG-ES-ONG                      VALUE 'ong         '.        
003100         88  ORG-ES-COOPERATIVA              VALUE 'cooperativa '.        
003200         88  ORG-ES-EMPRESA                  VALUE 'empresa     '.        
003300*        SECTORES DE INTERES, SEPARADOS POR ';'                           
003400     05  ORG-SECTORS               PIC X(80).                             
003500*        REGIONES DE INTERES, SEPARADAS POR ';'                           
003600     05  ORG-REGIONS               PIC X(80).                             
003700*        PRESUPUESTO ANUAL EN EUROS, 0 = DESCONOCIDO                      
003800     05  ORG-ANNUAL-BUDGET         PIC S9(11)V99.                         
003900     05  ORG-BUDGET-R REDEFINES ORG-ANNUAL-BUDGET.                        
004000         10  FILLER                PIC X(13).                             
004100     05  FILLER                    PIC X(15).                             

000100*****************************************************************         
000200* COPY        : CVPRF01                                                   
000300* SISTEMA     : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS             
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                                         
000500* DESCRIPCION : TABLA DE PERFILES DE FILTRO (REGLAS PONDERADAS)           
000600*             : USADA POR EL MOTOR DE FILTROS.  LOS PERFILES SE           
000700*             : CARGAN EN 1000-CARGA-TABLA-PERFILES AL INICIO.            
000800* USADO POR   : CVFIL01                                                   
000900*****************************************************************         
001000*             H I S T O R I A L   D E   C A M B I O S                     
001100*-----------------------------------------------------------------        
001200* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
001300* ---------- ----------- ---------- --------------------------            
001400* 1987-03-16 PEDR        CV-0001    CREACION LAYOUT ORIGINAL              
001500* 1989-09-01 PEDR        CV-0021    SE AGREGA PERFIL SOSTENIBI-           
001600*                                   LIDAD Y REGLA DE MONTO                
001700* 1993-07-08 RMCH        CV-0059    SE AGREGA PERFIL TEST_PLACSP          
001800* 2001-08-30 EEDR        CV-0107    SE AGREGA FILLER DE RESERVA AL        
001900*                                   FINAL DE LA TABLA DE PERFILES         
002000*-----------------------------------------------------------------        
002100 01  WKS-TABLA-PERFILES.                                                  
002200     05  PERFIL-TAB OCCURS 4 TIMES INDEXED BY IX-PERFIL.                  
002300         10  PERF-NOMBRE           PIC X(15).                             
002400*            PUNTAJE MINIMO PARA APROBAR EL PERFIL                        
002500         10  PERF-PUNTAJE-MIN      PIC 9V999.                             
002600         10  PERF-NUM-REGLAS       PIC 9(02) COMP.                        
002700         10  REGLA-TAB OCCURS 5 TIMES INDEXED BY IX-REGLA.                
002800*                I = INCLUYE, E = EXCLUYE, M = MONTO                      
002900             15  REGLA-TIPO        PIC X(01).                             
003000                 88  REGLA-ES-INCLUYE       VALUE 'I'.                    
003100                 88  REGLA-ES-EXCLUYE       VALUE 'E'.                    
003200                 88  REGLA-ES-MONTO         VALUE 'M'.                    
003300             15  REGLA-PESO        PIC 9V9.                               
003400             15  REGLA-REQUERIDA   PIC X(01).                             
003500                 88  REGLA-ES-REQUERIDA     VALUE 'Y'.                    
003600             15  REGLA-MONTO-MIN   PIC 9(09)V99.                          
003700             15  REGLA-MONTO-MAX   PIC 9(09)V99.                          
003800             15  REGLA-NUM-PALAB   PIC 9(02) COMP.                        
003900             15  REGLA-PALAB-TAB OCCURS 8 TIMES                           
004000                                  INDEXED BY IX-PALAB.                    
004100                 20  REGLA-PALABRA         PIC X(30).                     
004200*                    LONGITUD REAL DE LA PALABRA (SIN ESPACIOS)           
004300                 20  REGLA-PALAB-LEN       PIC 9(02) COMP.                
004400     05  WKS-PERF-ENCONTRADO       PIC X(01) VALUE 'N'.                   
004500         88  PERF-FUE-ENCONTRADO             VALUE 'Y'.                   
004600     05  FILLER                    PIC X(04).                             

000100*****************************************************************         
000200* COPY        : CVTOT01                                                   
000300* SISTEMA     : CV - CAPTURA Y CLASIFICACION DE CONVOCATORIAS             
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                                         
000500* DESCRIPCION : LAYOUT DEL ARCHIVO PUENTE DE TOTALES DE CONTROL           
000600*             : DE LA PASADA DE CAPTURA (CVCAP01), LEIDO POR EL           
000700*             : REPORTE DE ANALITICA (CVANL01, BLOQUE 6).                 
000800* USADO POR   : CVCAP01 CVANL01                                           
000900*****************************************************************         
001000*             H I S T O R I A L   D E   C A M B I O S                     
001100*-----------------------------------------------------------------        
001200* FECHA      PROGRAMADOR TICKET     DESCRIPCION                           
001300* ---------- ----------- ---------- --------------------------            
001400* 1990-06-25 RMCH        CV-0034    CREACION LAYOUT ORIGINAL              
001500*-----------------------------------------------------------------        
001600 01  REG-CVTOTAL.                                                         
001700*        BOE, BDNS, PLACSP O 'TOTAL ' PARA EL GRAN TOTAL                  
001800     05  CT-SOURCE                 PIC X(06).                             
001900     05  CT-SCANNED                PIC 9(07).                             
002000     05  CT-ACCEPTED               PIC 9(07).                             
002100     05  CT-NEW                    PIC 9(07).                             
002200     05  CT-UPDATED                PIC 9(07).                             
002300     05  CT-SKIPPED                PIC 9(07).                             
002400     05  CT-REJECTED               PIC 9(07).                             
002500     05  FILLER                    PIC X(10).                             
